000100******************************************************************
000200* ABENDREC  -  STANDARD ABNORMAL-END MESSAGE RECORD                *
000300*                                                                  *
000400* WRITTEN OUT TO SYSOUT JUST BEFORE A PROGRAM FORCES A 0C7 BY      *
000500* DIVIDING INTO A ZERO.  PARA-NAME CARRIES THE LAST PARAGRAPH      *
000600* ENTERED SO THE OPERATOR CAN POINT TO THE SPOT IN THE ABEND DUMP. *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME              PIC X(31)  VALUE SPACES.
001000     05  FILLER                 PIC X(1)   VALUE SPACE.
001100     05  ABEND-REASON           PIC X(40)  VALUE SPACES.
001200     05  FILLER                 PIC X(1)   VALUE SPACE.
001300     05  EXPECTED-VAL           PIC X(10)  VALUE SPACES.
001400     05  FILLER                 PIC X(1)   VALUE SPACE.
001500     05  ACTUAL-VAL             PIC X(10)  VALUE SPACES.
001600     05  FILLER                 PIC X(6)   VALUE SPACES.
001700*
001800 01  ZERO-VAL                   PIC S9(1) COMP VALUE ZERO.
001900 01  ONE-VAL                    PIC S9(1) COMP VALUE 1.
