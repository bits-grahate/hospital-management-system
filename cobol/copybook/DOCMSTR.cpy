000100******************************************************************
000200* DOCMSTR   -  OUTPATIENT SCHEDULING DOCTOR MASTER RECORD          *
000300*                                                                  *
000400* RELATIVE FILE, RELATIVE KEY = DOCTOR-ID.  SCANNED SEQUENTIALLY   *
000500* BY DOCMAINT FOR THE DEPARTMENT/SPECIALIZATION FILTER LIST AND BY *
000600* APPTBOOK/SLOTCHK FOR THE DAILY-CAP COUNT AGAINST APPTMSTR.       *
001000******************************************************************
001100 01  DOCTOR-MASTER-REC.
001200     05  DOCTOR-ID                  PIC 9(9).
001300     05  DOCTOR-NAME                PIC X(60).
001400     05  DOCTOR-EMAIL               PIC X(60).
001500     05  DOCTOR-PHONE               PIC X(20).
001600     05  DOCTOR-DEPARTMENT          PIC X(30).
001700     05  DOCTOR-SPECIALIZATION      PIC X(30).
001800     05  DOCTOR-CREATED-AT          PIC 9(14).
001900     05  DOCTOR-CREATED-AT-R REDEFINES DOCTOR-CREATED-AT.
002000         10  DOCTOR-CREATED-DATE.
002100             15  DOCTOR-CREATED-CCYY  PIC 9(4).
002200             15  DOCTOR-CREATED-MM    PIC 9(2).
002300             15  DOCTOR-CREATED-DD    PIC 9(2).
002400         10  DOCTOR-CREATED-TIME.
002500             15  DOCTOR-CREATED-HH    PIC 9(2).
002600             15  DOCTOR-CREATED-MN    PIC 9(2).
002700             15  DOCTOR-CREATED-SS    PIC 9(2).
002800     05  DOCTOR-ACTIVE              PIC X(1).
002900         88  DOCTOR-IS-ACTIVE        VALUE "Y".
003000         88  DOCTOR-IS-INACTIVE      VALUE "N".
003100     05  DOCTOR-DAILY-CAP           PIC 9(3) VALUE 20.
003200     05  DOCTOR-DAILY-CAP-R REDEFINES DOCTOR-DAILY-CAP.
003300         10  DOCTOR-DAILY-CAP-ED    PIC ZZ9.
003400     05  FILLER                     PIC X(30) VALUE SPACES.
