000100******************************************************************
000200* PATMSTR   -  OUTPATIENT SCHEDULING PATIENT MASTER RECORD         *
000300*                                                                  *
000400* RELATIVE FILE, RELATIVE KEY = PATIENT-ID (SURROGATE KEY, NEXT    *
000500* KEY ASSIGNED BY PATMAINT OUT OF THE WS-NEXT-PATIENT-ID COUNTER). *
000600* NO ALTERNATE INDEX EXISTS ON THIS FILE - EVERY LOOK-UP OTHER     *
000700* THAN BY PATIENT-ID (EMAIL UNIQUENESS, NAME/PHONE SEARCH) IS A    *
000800* FULL SEQUENTIAL SCAN OF PATMSTR, SAME AS THE OLD PATMSTR VSAM    *
000900* CLUSTER WAS SCANNED IN THE DAILY-CHARGES SUBSYSTEM.              *
001000*                                                        CRA 98-04*
001100******************************************************************
001200 01  PATIENT-MASTER-REC.
001300     05  PATIENT-ID                 PIC 9(9).
001400     05  PATIENT-NAME               PIC X(60).
001500     05  PATIENT-EMAIL               PIC X(60).
001600     05  PATIENT-PHONE              PIC X(20).
001700     05  PATIENT-DOB                PIC 9(8).
001800     05  PATIENT-DOB-R REDEFINES PATIENT-DOB.
001900         10  PATIENT-DOB-CCYY       PIC 9(4).
002000         10  PATIENT-DOB-MM         PIC 9(2).
002100         10  PATIENT-DOB-DD         PIC 9(2).
002200     05  PATIENT-CREATED-AT         PIC 9(14).
002300     05  PATIENT-CREATED-AT-R REDEFINES PATIENT-CREATED-AT.
002400         10  PATIENT-CREATED-DATE.
002500             15  PATIENT-CREATED-CCYY  PIC 9(4).
002600             15  PATIENT-CREATED-MM    PIC 9(2).
002700             15  PATIENT-CREATED-DD    PIC 9(2).
002800         10  PATIENT-CREATED-TIME.
002900             15  PATIENT-CREATED-HH    PIC 9(2).
003000             15  PATIENT-CREATED-MN    PIC 9(2).
003100             15  PATIENT-CREATED-SS    PIC 9(2).
003200     05  PATIENT-ACTIVE             PIC X(1).
003300         88  PATIENT-IS-ACTIVE       VALUE "Y".
003400         88  PATIENT-IS-INACTIVE     VALUE "N".
003500     05  FILLER                     PIC X(28) VALUE SPACES.
