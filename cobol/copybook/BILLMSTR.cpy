000100******************************************************************
000200* BILLMSTR  -  OUTPATIENT BILLING MASTER RECORD                    *
000300*                                                                  *
000400* RELATIVE FILE, RELATIVE KEY = BILL-ID.  BILLPROC LOOKS THIS UP   *
000500* BY APPT-ID (SEQUENTIAL SCAN - NO ALTERNATE INDEX), BILLMAINT     *
000600* LOOKS IT UP BY BILL-ID DIRECT (RELATIVE KEY READ).               *
000700******************************************************************
000800 01  BILL-MASTER-REC.
000900     05  BILL-ID                    PIC 9(9).
001000     05  BILL-PATIENT-ID            PIC 9(9).
001100     05  BILL-APPOINTMENT-ID        PIC 9(9).
001200     05  BILL-CONSULTATION-FEE      PIC S9(8)V99.
001300     05  BILL-CONSULTATION-FEE-R REDEFINES BILL-CONSULTATION-FEE.
001400         10  BILL-CONSULTATION-FEE-ED PIC S9(8)V99 SIGN IS TRAILING.
001500     05  BILL-MEDICATION-FEE        PIC S9(8)V99.
001600     05  BILL-TAX-AMOUNT            PIC S9(8)V99.
001700     05  BILL-TOTAL-AMOUNT          PIC S9(8)V99.
001800     05  BILL-TOTAL-AMOUNT-R REDEFINES BILL-TOTAL-AMOUNT.
001900         10  BILL-TOTAL-AMOUNT-ED   PIC $$$,$$$,$$9.99.
002000     05  BILL-STATUS                PIC X(8).
002100         88  BILL-IS-OPEN            VALUE "OPEN    ".
002200         88  BILL-IS-PAID            VALUE "PAID    ".
002300         88  BILL-IS-VOID            VALUE "VOID    ".
002400         88  BILL-IS-REFUNDED        VALUE "REFUNDED".
002500     05  BILL-REFUND-AMOUNT         PIC S9(8)V99.
002600     05  BILL-REFUND-REASON         PIC X(60).
002700     05  BILL-CREATED-AT            PIC 9(14).
002800     05  BILL-CREATED-AT-R REDEFINES BILL-CREATED-AT.
002900         10  BILL-CREATED-DATE      PIC 9(8).
003000         10  BILL-CREATED-TIME      PIC 9(6).
003100     05  FILLER                     PIC X(20) VALUE SPACES.
