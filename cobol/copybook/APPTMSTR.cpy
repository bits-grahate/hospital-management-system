000100******************************************************************
000200* APPTMSTR  -  OUTPATIENT APPOINTMENT MASTER RECORD                *
000300*                                                                  *
000400* RELATIVE FILE, RELATIVE KEY = APPT-ID.  THE OVERLAP SCANS IN     *
000500* APPTBOOK AND APPTRESC, AND THE DAILY-CAP COUNT IN SLOTCHK'S      *
000600* CALLER, ALL WALK THIS FILE SEQUENTIALLY - THERE IS NO ALTERNATE  *
000700* INDEX ON DOCTOR-ID, PATIENT-ID OR SLOT-START IN THIS SYSTEM.     *
000800******************************************************************
000900 01  APPOINTMENT-MASTER-REC.
001000     05  APPT-ID                    PIC 9(9).
001100     05  APPT-PATIENT-ID            PIC 9(9).
001200     05  APPT-DOCTOR-ID             PIC 9(9).
001300     05  APPT-DEPARTMENT            PIC X(30).
001400     05  APPT-SLOT-START            PIC 9(14).
001500     05  APPT-SLOT-START-R REDEFINES APPT-SLOT-START.
001600         10  APPT-SLOT-START-DATE.
001700             15  APPT-START-CCYY    PIC 9(4).
001800             15  APPT-START-MM      PIC 9(2).
001900             15  APPT-START-DD      PIC 9(2).
002000         10  APPT-SLOT-START-TIME.
002100             15  APPT-START-HH      PIC 9(2).
002200             15  APPT-START-MN      PIC 9(2).
002300             15  APPT-START-SS      PIC 9(2).
002400     05  APPT-SLOT-END              PIC 9(14).
002500     05  APPT-SLOT-END-R REDEFINES APPT-SLOT-END.
002600         10  APPT-SLOT-END-DATE.
002700             15  APPT-END-CCYY      PIC 9(4).
002800             15  APPT-END-MM        PIC 9(2).
002900             15  APPT-END-DD        PIC 9(2).
003000         10  APPT-SLOT-END-TIME.
003100             15  APPT-END-HH        PIC 9(2).
003200             15  APPT-END-MN        PIC 9(2).
003300             15  APPT-END-SS        PIC 9(2).
003400     05  APPT-STATUS                PIC X(10).
003500         88  APPT-SCHEDULED          VALUE "SCHEDULED ".
003600         88  APPT-CANCELLED          VALUE "CANCELLED ".
003700         88  APPT-COMPLETED          VALUE "COMPLETED ".
003800         88  APPT-NO-SHOW            VALUE "NO_SHOW   ".
003900     05  APPT-CREATED-AT            PIC 9(14).
004000     05  APPT-RESCHEDULE-COUNT      PIC 9(1).
004100     05  FILLER                     PIC X(25) VALUE SPACES.
