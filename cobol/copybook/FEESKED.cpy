000100******************************************************************
000200* DCLGEN TABLE(DDS0001.FEE_SCHEDULE)                               *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(FEESKED))                    *
000400*        ACTION(REPLACE)                                          *
000500*        LANGUAGE(COBOL)                                          *
000600*        QUOTE                                                    *
000700*        DBCSDELIM(NO)                                            *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS    *
000900*                                                                 *
001000* ONE ROW PER FEE CODE.  ROW "STANDARD" IS THE ONLY ROW SHIPPED   *
001100* WITH THIS RELEASE - FEEPROC ALWAYS LOOKS UP FEE-CODE "STANDARD" *
001200* UNTIL SUCH TIME AS THE CLINIC ASKS FOR DEPARTMENT-LEVEL RATES.  *
001300******************************************************************
001400     EXEC SQL DECLARE DDS0001.FEE_SCHEDULE TABLE
001500     ( FEE_CODE                       CHAR(20) NOT NULL,
001600       CONSULTATION_FEE               DECIMAL(8, 2) NOT NULL,
001700       MEDICATION_FEE                 DECIMAL(8, 2) NOT NULL,
001800       TAX_RATE                       DECIMAL(4, 2) NOT NULL,
001900       CANCELLATION_FEE_RATE          DECIMAL(4, 2) NOT NULL,
002000       NO_SHOW_FEE_RATE               DECIMAL(4, 2) NOT NULL,
002100       EFFECTIVE_DATE                 CHAR(8) NOT NULL,
002200       FEE_COMMENTS                   CHAR(60) NOT NULL
002300     ) END-EXEC.
002400******************************************************************
002500* COBOL DECLARATION FOR TABLE DDS0001.FEE_SCHEDULE                *
002600******************************************************************
002700 01  DCLFEE-SCHEDULE.
002800     10 FEE-CODE                PIC X(20).
002900     10 CONSULTATION-FEE        PIC S9(6)V9(2) USAGE COMP-3.
003000     10 MEDICATION-FEE          PIC S9(6)V9(2) USAGE COMP-3.
003100     10 TAX-RATE                PIC S9(2)V9(2) USAGE COMP-3.
003200     10 CANCELLATION-FEE-RATE   PIC S9(2)V9(2) USAGE COMP-3.
003300     10 NO-SHOW-FEE-RATE        PIC S9(2)V9(2) USAGE COMP-3.
003400     10 EFFECTIVE-DATE          PIC X(8).
003500     10 FEE-COMMENTS            PIC X(60).
003600******************************************************************
003700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 8       *
003800******************************************************************
