000100******************************************************************
000200* BILLEVT   -  BILLING EVENT RECORD  (LINE SEQUENTIAL)             *
000300*                                                                  *
000400* WRITTEN BY APPTSTAT WHEN AN APPOINTMENT IS CANCELLED, MARKED     *
000500* NO-SHOW, OR COMPLETED.  READ BY BILLPROC, WHICH BRANCHES ON      *
000600* EVT-TYPE TO DECIDE WHAT KIND OF BILL (OR REFUND/VOID) TO POST.   *
000700* THIS FILE CARRIES NO KEY - BILLPROC CONSUMES IT SEQUENTIALLY     *
000800* AND LOOKS UP APPTMSTR/BILLMSTR BY THE IDS IT CARRIES.            *
000900******************************************************************
001000 01  BILLING-EVENT-REC.
001100     05  EVT-APPOINTMENT-ID         PIC 9(9).
001200     05  EVT-PATIENT-ID             PIC 9(9).
001300     05  EVT-TYPE                   PIC X(10).
001400         88  EVT-IS-COMPLETED        VALUE "COMPLETED ".
001500         88  EVT-IS-CANCELLED        VALUE "CANCELLED ".
001600         88  EVT-IS-NO-SHOW          VALUE "NO_SHOW   ".
001700     05  EVT-SLOT-START             PIC 9(14).
001800     05  EVT-SLOT-START-R REDEFINES EVT-SLOT-START.
001900         10  EVT-SLOT-START-DATE    PIC 9(8).
002000         10  EVT-SLOT-START-TIME    PIC 9(6).
002100     05  EVT-RECORDED-AT            PIC 9(14).
002200     05  FILLER                     PIC X(19) VALUE SPACES.
