000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/88.
000700 DATE-COMPILED. 03/02/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* STRLTH  -  TRIMMED-LENGTH UTILITY.                             *
001100*                                                                *
001200* RETURNS THE LENGTH OF TEXT1 AFTER STRIPPING TRAILING SPACES.   *
001300* CALLED BY PATSRCH WHEN BUILDING THE MASKED EMAIL/PHONE FIELDS  *
001400* FOR THE OPERATOR DISPLAY LINE - THE MASKING ROUTINES NEED TO   *
001500* KNOW WHERE THE REAL DATA ENDS BEFORE THEY START BLANKING       *
001600* CHARACTERS OUT OF THE MIDDLE OF THE FIELD.                     *
001700*                                                                *
001800* CHANGE LOG                                                     *
001900*   03/02/88  JS   00000  ORIGINAL PROGRAM.                      *
002000*   08/14/88  JS   00022  FIXED OFF-BY-ONE ON AN ALL-SPACE FIELD. *
002100*   01/19/90  MWB  00077  REWRITTEN WITHOUT THE REVERSE/INSPECT   *
002200*                         TRICK - SHOP STANDARD NOW FORBIDS THE   *
002300*                         NEWER INTRINSIC FUNCTIONS IN PRODUCTION *
002400*                         CODE, SEE STANDARDS MEMO 90-04.         *
002500*                         SCANS BACKWARD FROM THE END INSTEAD.    *
002600*   06/30/92  AKP  00145  WS-FOUND-SW ADDED, LOOP NOW STOPS AS    *
002700*                         SOON AS A NON-SPACE CHARACTER IS HIT    *
002800*                         RATHER THAN SCANNING THE WHOLE FIELD.   *
002900*   03/11/98  AKP  00451  Y2K REVIEW - NO DATE FIELDS IN THIS     *
003000*                         PROGRAM, NO CHANGE REQUIRED.            *
003100*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452.  *
003200*   11/12/02  LMS  00533  DEBUG-MODE-SW ADDED FOR TRACE DISPLAYS. *
003250*   04/08/11  RDC  00701  HEADER COMMENT STILL NAMED DOCMAINT AS  *
003260*                         A CALLER - DOCMAINT NEVER PICKED UP THE *
003270*                         CALL, CORRECTED TO PATSRCH ONLY.        *
003300******************************************************************

003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     UPSI-0 ON STATUS IS DEBUG-MODE-ON
004000               OFF STATUS IS DEBUG-MODE-OFF.
004100 INPUT-OUTPUT SECTION.

004200 DATA DIVISION.
004300 FILE SECTION.

004400 WORKING-STORAGE SECTION.
004500 01  WS-MISC-FIELDS.
004600     05  WS-IDX                     PIC S9(4) COMP.
004700     05  WS-IDX-R REDEFINES WS-IDX.
004800         10  FILLER                 PIC X(1).
004900         10  WS-IDX-LOW-BYTE        PIC X(1).
005000     05  WS-FOUND-SW                PIC X VALUE "N".
005100         88  CHAR-FOUND              VALUE "Y".
005200         88  CHAR-NOT-FOUND-YET      VALUE "N".
005300     05  WS-TRACE-LINE              PIC X(40) VALUE SPACES.
005310     05  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
005320         10  WS-TRACE-PARA          PIC X(22).
005330         10  WS-TRACE-FILLER        PIC X(18).
005340     05  WS-SCAN-COUNT              PIC S9(4) COMP VALUE ZERO.
005350     05  WS-SCAN-COUNT-R REDEFINES WS-SCAN-COUNT.
005360         10  WS-SCAN-COUNT-ED       PIC S9(4).

005400 LINKAGE SECTION.
005500 01  TEXT1        PIC X(255).
005600 01  RETURN-LTH   PIC S9(4).

005700 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005800 100-FIND-LENGTH.
005900     MOVE "100-FIND-LENGTH" TO WS-TRACE-LINE.
006000     MOVE LENGTH OF TEXT1 TO WS-IDX.
006100     MOVE "N" TO WS-FOUND-SW.
006200     IF DEBUG-MODE-ON
006300         DISPLAY "STRLTH SCANNING " LENGTH OF TEXT1 " BYTES"
006400     END-IF.
006500     PERFORM 200-SCAN-BACKWARD THRU 200-SCAN-BACKWARD-EXIT
006600         UNTIL CHAR-FOUND OR WS-IDX = 0.
006700     ADD WS-IDX TO RETURN-LTH.
006800     GOBACK.

006900 200-SCAN-BACKWARD.
007000     MOVE "200-SCAN-BACKWARD" TO WS-TRACE-LINE.
007100     IF TEXT1 (WS-IDX:1) NOT = SPACE
007200         MOVE "Y" TO WS-FOUND-SW
007300         GO TO 200-SCAN-BACKWARD-EXIT.
007400     SUBTRACT 1 FROM WS-IDX.
007410     ADD 1 TO WS-SCAN-COUNT.
007500 200-SCAN-BACKWARD-EXIT.
007600     EXIT.
