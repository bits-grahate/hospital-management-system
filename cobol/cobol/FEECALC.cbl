000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FEECALC.
000400 AUTHOR. R. DELACRUZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/12/89.
000700 DATE-COMPILED. 06/12/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* FEECALC  -  FEE CALCULATOR FOR THE OUTPATIENT SCHEDULING AND   *
001100* BILLING SUBSYSTEM.                                             *
001200*                                                                *
001300* CALLED FROM BILLPROC WITH CALC-TYPE-SW TELLING IT WHICH OF     *
001400* THE THREE BILLING SITUATIONS TO COST OUT -                    *
001500*   C = COMPLETED-VISIT CONSULTATION BILL (CONSULT + MEDS + TAX) *
001600*   X = CANCELLATION FEE (CANCEL-RATE AGAINST CONSULTATION FEE)  *
001700*   N = NO-SHOW FEE (NOSHOW-RATE AGAINST CONSULTATION FEE)       *
001800* THE FEE AND RATE VALUES THEMSELVES ARE LOOKED UP BY THE        *
001900* CALLER (FEEPROC) AGAINST THE FEE_SCHEDULE TABLE - THIS PROGRAM *
002000* JUST DOES THE ARITHMETIC, THE SAME DIVISION OF LABOR THE       *
002100* DAILY-CHARGES SUBSYSTEM USED BETWEEN PCTPROC AND CLCLBCST.     *
002200*                                                                *
002300* CHANGE LOG                                                     *
002400*   06/12/89  RDC  00000  ORIGINAL PROGRAM.                      *
002500*   11/03/89  RDC  00118  ADDED NO-SHOW FEE PATH (200-).         *
002600*   04/22/90  MWB  00204  ROUNDED COMPUTE ON TAX AMOUNT - AUDIT  *
002700*                         FINDING ON PENNY ROUNDING.             *
002800*   09/14/91  RDC  00266  DEBUG-MODE-SW ADDED FOR TRACE DISPLAYS.*
002900*   02/08/93  AKP  00311  CANCEL FEE PATH SPLIT OUT FROM CONSULT *
003000*                         PATH - WAS SHARING ONE PARAGRAPH.      *
003100*   07/19/94  MWB  00355  EDITED-PICTURE REDEFINES ADDED FOR THE *
003200*                         OPERATOR TRACE LINE.                   *
003300*   01/05/96  RDC  00402  CLEANED UP COMMENTS AFTER REVIEW.      *
003400*   03/11/98  AKP  00451  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN *
003500*                         THIS PROGRAM, NO CHANGE REQUIRED.      *
003600*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452. *
003700*   05/17/01  LMS  00509  NO-SHOW RATE NOW PASSED IN BY CALLER   *
003800*                         RATHER THAN HARD-CODED AT 1.00.        *
003900*   10/29/03  LMS  00577  ADDED DEBUG DISPLAY OF CALC-TYPE-SW.   *
004000******************************************************************

004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS IS DEBUG-MODE-ON
004700               OFF STATUS IS DEBUG-MODE-OFF.
004800 INPUT-OUTPUT SECTION.

004900 DATA DIVISION.
005000 FILE SECTION.

005100 WORKING-STORAGE SECTION.
005200 01  WS-MISC-FIELDS.
005300     05  WS-TEMP-AMOUNT             PIC S9(8)V99 COMP-3.
005400     05  WS-TEMP-AMOUNT-R REDEFINES WS-TEMP-AMOUNT.
005500         10  WS-TEMP-AMOUNT-ED      PIC S9(8)V99.
005600     05  WS-TRACE-LINE              PIC X(40) VALUE SPACES.

005700 LINKAGE SECTION.
005800 01  CALC-FEE-REC.
005900     05  CALC-TYPE-SW               PIC X.
006000         88  CONSULT-BILL            VALUE "C".
006100         88  CANCEL-FEE-CALC         VALUE "X".
006200         88  NOSHOW-FEE-CALC         VALUE "N".
006300     05  FEE-APPT-ID                PIC 9(9).
006400     05  FEE-CONSULTATION-FEE       PIC S9(8)V99 COMP-3.
006500     05  FEE-MEDICATION-FEE         PIC S9(8)V99 COMP-3.
006600     05  FEE-TAX-RATE               PIC S9(2)V99 COMP-3.
006700     05  FEE-CANCEL-RATE            PIC S9(2)V99 COMP-3.
006800     05  FEE-NOSHOW-RATE            PIC S9(2)V99 COMP-3.
006900     05  FEE-TAX-AMOUNT             PIC S9(8)V99 COMP-3.
007000     05  FEE-TAX-AMOUNT-R REDEFINES FEE-TAX-AMOUNT.
007100         10  FEE-TAX-AMOUNT-ED      PIC $$$,$$9.99.
007200     05  FEE-TOTAL-AMOUNT           PIC S9(8)V99 COMP-3.
007300     05  FEE-CALCULATED-FEE         PIC S9(8)V99 COMP-3.
007400     05  FEE-CALCULATED-FEE-R REDEFINES FEE-CALCULATED-FEE.
007500         10  FEE-CALCULATED-FEE-ED  PIC $$$,$$9.99.
007600     05  FILLER                     PIC X(10).

007700 01  RETURN-CD                      PIC 9(4) COMP.

007800 PROCEDURE DIVISION USING CALC-FEE-REC, RETURN-CD.
007900 000-MAINLINE.
008000     MOVE "000-MAINLINE" TO WS-TRACE-LINE.
008100     IF DEBUG-MODE-ON
008200         DISPLAY "FEECALC CALC-TYPE-SW = " CALC-TYPE-SW
008300     END-IF.
008400     IF CONSULT-BILL
008500         PERFORM 100-CALC-CONSULT-BILL
008600     ELSE IF CANCEL-FEE-CALC
008700         PERFORM 200-CALC-CANCEL-FEE
008800     ELSE IF NOSHOW-FEE-CALC                                    091491RD
008900         PERFORM 300-CALC-NOSHOW-FEE.

009000     MOVE ZERO TO RETURN-CD.
009100     GOBACK.

009200 100-CALC-CONSULT-BILL.
009300     MOVE "100-CALC-CONSULT-BILL" TO WS-TRACE-LINE.
009400* CONSULTATION-FEE-CONST PLUS THE MEDICATION FEE, TAXED AT      *
009500* THE CURRENT FEE_SCHEDULE TAX-RATE, ROUNDED TO THE PENNY.      042290MW
009600     ADD FEE-CONSULTATION-FEE FEE-MEDICATION-FEE
009700         GIVING WS-TEMP-AMOUNT.
009800     COMPUTE FEE-TAX-AMOUNT ROUNDED =
009900         WS-TEMP-AMOUNT * FEE-TAX-RATE.
010000     ADD WS-TEMP-AMOUNT FEE-TAX-AMOUNT GIVING FEE-TOTAL-AMOUNT.

010100 200-CALC-CANCEL-FEE.
010200     MOVE "200-CALC-CANCEL-FEE" TO WS-TRACE-LINE.
010300* CANCELLATION FEE = CONSULTATION-FEE-CONST TIMES WHATEVER      *
010400* CANCELLATION-FEE-RATE THE CALLER PASSED IN (ZERO WHEN THE     *
010500* CANCEL IS OUTSIDE THE CUTOFF WINDOW - CALLER DECIDES THAT).   020893AK
010600     COMPUTE FEE-CALCULATED-FEE ROUNDED =
010700         FEE-CONSULTATION-FEE * FEE-CANCEL-RATE.

010800 300-CALC-NOSHOW-FEE.
010900     MOVE "300-CALC-NOSHOW-FEE" TO WS-TRACE-LINE.
011000* NO-SHOW FEE = CONSULTATION-FEE-CONST TIMES NO-SHOW-FEE-RATE.  051701LS
011100     COMPUTE FEE-CALCULATED-FEE ROUNDED =
011200         FEE-CONSULTATION-FEE * FEE-NOSHOW-RATE.
