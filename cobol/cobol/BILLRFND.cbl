000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BILLRFND.
000400 AUTHOR. R. DELACRUZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/21/89.
000700 DATE-COMPILED. 11/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* BILLRFND  -  BILL LIFECYCLE STATUS-GUARD CHECKER.              *
001100*                                                                *
001200* CALLED FROM BILLMAINT (VOID/MARK-PAID/REFUND ADMIN ACTIONS)    *
001300* AND FROM BILLPROC (CANCELLATION VOID PATH) BEFORE EITHER ONE   *
001400* REWRITES BILLMSTR.  THIS PROGRAM ONLY DECIDES WHETHER THE      *
001500* REQUESTED TRANSITION IS LEGAL AND, FOR A REFUND, WHETHER THE   *
001600* REFUND AMOUNT IS IN RANGE - THE CALLER STILL OWNS THE REWRITE. *
001700*                                                                *
001800* RETURN-CD ON EXIT -                                            *
001900*   0000 = TRANSITION IS ALLOWED, NEW-BILL-STATUS IS SET         *
002000*   0060 = VOID REQUESTED BUT BILL IS NOT OPEN                   *
002100*   0070 = MARK-PAID REQUESTED BUT BILL IS NOT OPEN              *
002200*   0080 = REFUND REQUESTED BUT BILL IS NOT PAID                 *
002300*   0090 = REFUND AMOUNT IS NOT GREATER THAN ZERO                *
002400*   0095 = REFUND AMOUNT EXCEEDS THE BILL TOTAL AMOUNT           *
002500*                                                                *
002600* CHANGE LOG                                                     *
002700*   11/21/89  RDC  00142  ORIGINAL PROGRAM.                      *
002800*   05/09/90  MWB  00211  ADDED PARTIAL-REFUND PATH - REFUND     *
002900*                         LESS THAN BILL TOTAL LEAVES STATUS AT  *
003000*                         PAID INSTEAD OF DROPPING TO REFUNDED.  *
003100*   12/02/92  AKP  00298  REFUND-AMOUNT RANGE CHECKS SPLIT INTO  *
003200*                         THEIR OWN RETURN CODES FOR THE CALLER. *
003300*   03/11/98  AKP  00451  Y2K REVIEW - NO DATE FIELDS IN THIS     *
003400*                         PROGRAM, NO CHANGE REQUIRED.            *
003500*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452.  *
003600*   04/30/01  LMS  00497  DEBUG-MODE-SW ADDED FOR TRACE DISPLAYS. *
003700******************************************************************

003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     UPSI-0 ON STATUS IS DEBUG-MODE-ON
004400               OFF STATUS IS DEBUG-MODE-OFF.
004500 INPUT-OUTPUT SECTION.

004600 DATA DIVISION.
004700 FILE SECTION.

004800 WORKING-STORAGE SECTION.
004900 01  WS-MISC-FIELDS.
005000     05  WS-TRACE-LINE              PIC X(40) VALUE SPACES.
005100     05  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
005200         10  WS-TRACE-PARA          PIC X(22).
005300         10  WS-TRACE-FILLER        PIC X(18).
005400     05  WS-REMAINING-BALANCE       PIC S9(8)V99 COMP-3.
005500     05  WS-REMAINING-BALANCE-R REDEFINES WS-REMAINING-BALANCE.
005600         10  WS-REMAINING-BALANCE-ED PIC $$$,$$9.99.

005700 LINKAGE SECTION.
005800 01  BILL-RFND-REC.
005900     05  RFND-ACTION-SW             PIC X.
006000         88  RFND-ACTION-VOID        VALUE "V".
006100         88  RFND-ACTION-MARK-PAID   VALUE "P".
006200         88  RFND-ACTION-REFUND      VALUE "R".
006300     05  CUR-BILL-STATUS            PIC X(8).
006400         88  CUR-STATUS-OPEN         VALUE "OPEN    ".
006500         88  CUR-STATUS-PAID         VALUE "PAID    ".
006600         88  CUR-STATUS-VOID         VALUE "VOID    ".
006700         88  CUR-STATUS-REFUNDED     VALUE "REFUNDED".
006800     05  BILL-TOTAL-AMOUNT          PIC S9(8)V99 COMP-3.
006900     05  RFND-REQUESTED-AMOUNT      PIC S9(8)V99 COMP-3.
007000     05  NEW-BILL-STATUS            PIC X(8).
007100     05  NEW-BILL-STATUS-R REDEFINES NEW-BILL-STATUS.
007200         10  NEW-BILL-STATUS-1ST-CHAR PIC X(1).
007210         10  FILLER                 PIC X(7).
007300     05  FILLER                     PIC X(10).

007400 01  RETURN-CD                      PIC 9(4) COMP.

007500 PROCEDURE DIVISION USING BILL-RFND-REC, RETURN-CD.
007600 000-MAINLINE.
007700     MOVE "000-MAINLINE" TO WS-TRACE-LINE.
007800     MOVE ZERO TO RETURN-CD.
007900     IF RFND-ACTION-VOID
008000         PERFORM 100-CHECK-VOID THRU 100-EXIT
008100     ELSE IF RFND-ACTION-MARK-PAID
008200         PERFORM 200-CHECK-MARK-PAID THRU 200-EXIT
008300     ELSE IF RFND-ACTION-REFUND                                  120292AK
008400         PERFORM 300-CHECK-REFUND THRU 300-EXIT.
008500     GOBACK.

008600 100-CHECK-VOID.
008700     MOVE "100-CHECK-VOID" TO WS-TRACE-LINE.
008800     IF NOT CUR-STATUS-OPEN
008900         MOVE 0060 TO RETURN-CD
009000         GO TO 100-EXIT.
009100     MOVE "VOID    " TO NEW-BILL-STATUS.
009200 100-EXIT.
009300     EXIT.

009400 200-CHECK-MARK-PAID.
009500     MOVE "200-CHECK-MARK-PAID" TO WS-TRACE-LINE.
009600     IF NOT CUR-STATUS-OPEN
009700         MOVE 0070 TO RETURN-CD
009800         GO TO 200-EXIT.
009900     MOVE "PAID    " TO NEW-BILL-STATUS.
010000 200-EXIT.
010100     EXIT.

010200 300-CHECK-REFUND.
010300     MOVE "300-CHECK-REFUND" TO WS-TRACE-LINE.
010400     IF NOT CUR-STATUS-PAID
010500         MOVE 0080 TO RETURN-CD
010600         GO TO 300-EXIT.
010700     IF RFND-REQUESTED-AMOUNT NOT > ZERO
010800         MOVE 0090 TO RETURN-CD
010900         GO TO 300-EXIT.
011000     IF RFND-REQUESTED-AMOUNT > BILL-TOTAL-AMOUNT
011100         MOVE 0095 TO RETURN-CD
011200         GO TO 300-EXIT.
011300* A REFUND EQUAL TO THE FULL BILL TOTAL DROPS THE BILL TO        050990MW
011400* REFUNDED - ANYTHING LESS IS A PARTIAL REFUND AND THE BILL      050990MW
011500* STAYS PAID SO THE BALANCE CAN STILL BE TRACKED.                050990MW
011600     SUBTRACT RFND-REQUESTED-AMOUNT FROM BILL-TOTAL-AMOUNT
011700         GIVING WS-REMAINING-BALANCE.
011800     IF WS-REMAINING-BALANCE = ZERO
011900         MOVE "REFUNDED" TO NEW-BILL-STATUS
012000     ELSE
012100         MOVE "PAID    " TO NEW-BILL-STATUS.
012200 300-EXIT.
012300     EXIT.
