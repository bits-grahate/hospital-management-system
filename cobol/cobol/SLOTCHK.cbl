000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SLOTCHK.
000400 AUTHOR. R. DELACRUZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/08/89.
000700 DATE-COMPILED. 09/08/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* SLOTCHK  -  APPOINTMENT SLOT ELIGIBILITY CHECKER.              *
001100*                                                                *
001200* CALLED FROM APPTBOOK (NEW BOOKING) AND APPTRESC (RESCHEDULE)   *
001300* AFTER THE CALLER HAS READ THE DOCTOR MASTER RECORD AND BUILT   *
001400* SLOT-START/SLOT-END.  THIS PROGRAM DOES NOT TOUCH ANY FILE -   *
001500* THE CALLER OWNS ALL I/O, INCLUDING THE APPTMSTR SCAN THAT      *
001600* COUNTS THE DOCTOR'S EXISTING BOOKINGS FOR THE DAY.  SAME       *
001700* DIVISION OF LABOR AS CLCLBCST/FEECALC - CALCULATOR ONLY.       *
001800*                                                                *
001900* RETURN-CD ON EXIT -                                            *
002000*   0000 = SLOT IS ELIGIBLE                                      *
002100*   0010 = DEPARTMENT ON THE REQUEST DOES NOT MATCH THE DOCTOR    *
002200*   0020 = SLOT-END IS NOT AFTER SLOT-START                       *
002300*   0030 = SLOT FALLS OUTSIDE CLINIC HOURS (09:00-18:00)          *
002400*   0040 = SLOT STARTS LESS THAN THE REQUIRED LEAD TIME FROM NOW  *
002500*   0050 = DOCTOR IS ALREADY AT THE DAILY APPOINTMENT CAP         *
002600*                                                                *
002700* CHANGE LOG                                                     *
002800*   09/08/89  RDC  00130  ORIGINAL PROGRAM.                      *
002900*   02/14/90  MWB  00198  ADDED 400-CHECK-DAILY-CAP - CAP COUNT  *
003000*                         PASSED IN BY THE CALLER RATHER THAN    *
003100*                         HAVING THIS PROGRAM READ APPTMSTR.     *
003200*   10/05/91  AKP  00273  CLINIC-HOURS BOUNDS NOW DATA ITEMS,     *
003300*                         WERE HARD LITERALS IN THE 300- CHECK.   *
003400*   03/11/98  AKP  00451  Y2K REVIEW - ALL DATE/TIME FIELDS ARE  *
003500*                         CCYYMMDDHHMMSS, NO 2-DIGIT YEARS HERE. *
003600*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452. *
003700*   06/21/02  LMS  00545  LEAD-TIME CHECK NOW COMPARES AGAINST   *
003800*                         WS-NOW PASSED IN BY THE CALLER RATHER  *
003900*                         THAN READING THE SYSTEM CLOCK ITSELF - *
004000*                         MAKES THE ROUTINE TESTABLE.            *
004020*   11/09/06  RDC  00611  300-CHECK-CLINIC-HOURS WAS REJECTING   *
004040*                         SLOT-END AGAINST CLOSING TIME - CLINIC *
004060*                         HOURS ONLY GATE THE SLOT'S START TIME, *
004080*                         DROPPED THE END-TIME COMPARE.          *
004100******************************************************************

004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     UPSI-0 ON STATUS IS DEBUG-MODE-ON
004800               OFF STATUS IS DEBUG-MODE-OFF.
004900 INPUT-OUTPUT SECTION.

005000 DATA DIVISION.
005100 FILE SECTION.

005200 WORKING-STORAGE SECTION.
005300 01  WS-MISC-FIELDS.
005400     05  WS-CLINIC-OPEN-HHMM        PIC 9(4) COMP VALUE 0900.
005500     05  WS-CLINIC-CLOSE-HHMM       PIC 9(4) COMP VALUE 1800.
005600     05  WS-LEAD-MINUTES-REQD       PIC 9(6) COMP VALUE 120.
005700     05  WS-SLOT-START-HHMM         PIC 9(4) COMP.
005710     05  WS-SLOT-START-HHMM-R REDEFINES WS-SLOT-START-HHMM.
005720         10  WS-SLOT-START-HHMM-ED  PIC 9(4).
005900     05  WS-TRACE-LINE              PIC X(40) VALUE SPACES.
006000     05  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
006100         10  WS-TRACE-PARA          PIC X(22).
006200         10  WS-TRACE-FILLER        PIC X(18).

006600 LINKAGE SECTION.
006700 01  SLOT-CHECK-REC.
006800     05  REQ-DEPARTMENT             PIC X(30).
006900     05  DOC-DEPARTMENT             PIC X(30).
007000     05  SLOT-START                 PIC 9(14).
007100     05  SLOT-START-R REDEFINES SLOT-START.
007200         10  SLOT-START-DATE        PIC 9(8).
007300         10  SLOT-START-HH          PIC 9(2).
007400         10  SLOT-START-MN          PIC 9(2).
007500         10  SLOT-START-SS          PIC 9(2).
007600     05  SLOT-END                   PIC 9(14).
007700     05  SLOT-END-R REDEFINES SLOT-END.
007800         10  SLOT-END-DATE          PIC 9(8).
007900         10  SLOT-END-HH            PIC 9(2).
008000         10  SLOT-END-MN            PIC 9(2).
008100         10  SLOT-END-SS            PIC 9(2).
008200     05  REQ-LEAD-CUTOFF            PIC 9(14).
008300     05  DOC-DAILY-CAP              PIC 9(3).
008400     05  DOC-EXISTING-COUNT-TODAY   PIC 9(3).
008500     05  FILLER                     PIC X(10).

008600 01  RETURN-CD                      PIC 9(4) COMP.

008700 PROCEDURE DIVISION USING SLOT-CHECK-REC, RETURN-CD.
008800 000-MAINLINE.
008900     MOVE "000-MAINLINE" TO WS-TRACE-LINE.
009000     MOVE ZERO TO RETURN-CD.
009100     PERFORM 100-CHECK-DEPARTMENT THRU 100-EXIT.
009200     IF RETURN-CD NOT = ZERO
009300         GOBACK.
009400     PERFORM 200-CHECK-SLOT-SPAN THRU 200-EXIT.
009500     IF RETURN-CD NOT = ZERO
009600         GOBACK.
009700     PERFORM 300-CHECK-CLINIC-HOURS THRU 300-EXIT.
009800     IF RETURN-CD NOT = ZERO
009900         GOBACK.
010000     PERFORM 350-CHECK-LEAD-TIME THRU 350-EXIT.
010100     IF RETURN-CD NOT = ZERO
010200         GOBACK.
010300     PERFORM 400-CHECK-DAILY-CAP THRU 400-EXIT.
010400     GOBACK.

010500 100-CHECK-DEPARTMENT.
010600     MOVE "100-CHECK-DEPARTMENT" TO WS-TRACE-LINE.
010700     IF REQ-DEPARTMENT NOT = DOC-DEPARTMENT
010800         MOVE 0010 TO RETURN-CD.
010900 100-EXIT.
011000     EXIT.

011100 200-CHECK-SLOT-SPAN.
011200     MOVE "200-CHECK-SLOT-SPAN" TO WS-TRACE-LINE.
011300     IF SLOT-END NOT > SLOT-START
011400         MOVE 0020 TO RETURN-CD.
011500 200-EXIT.
011600     EXIT.

011700 300-CHECK-CLINIC-HOURS.
011800     MOVE "300-CHECK-CLINIC-HOURS" TO WS-TRACE-LINE.
012100* BUILD THE HHMM COMPARE FIELD FROM THE HOUR/MINUTE SUBFIELDS SO 102591AK
012300* WE COMPARE CLOCK TIME ONLY, NOT THE WHOLE CCYYMMDDHHMMSS - THE 110906RC
012350* CLINIC-HOURS WINDOW GATES WHEN A SLOT MAY START, NOT WHEN A    110906RC
012380* LONG SLOT HAPPENS TO RUN PAST CLOSING.                         110906RC
012400     COMPUTE WS-SLOT-START-HHMM =
012500         (SLOT-START-HH * 100) + SLOT-START-MN.
012800     IF WS-SLOT-START-HHMM < WS-CLINIC-OPEN-HHMM
012900         OR WS-SLOT-START-HHMM > WS-CLINIC-CLOSE-HHMM
013000         MOVE 0030 TO RETURN-CD.
013100 300-EXIT.
013200     EXIT.

013300 350-CHECK-LEAD-TIME.
013400     MOVE "350-CHECK-LEAD-TIME" TO WS-TRACE-LINE.
013500* REQ-LEAD-CUTOFF IS BUILT BY THE CALLER AS WS-NOW PLUS THE      062102LS
013600* CLINIC'S REQUIRED LEAD TIME (CURRENTLY 2 HOURS) - THE DATE     062102LS
013700* ROLLOVER ARITHMETIC BELONGS TO THE CALLER'S OWN DATE ROUTINE,  062102LS
013800* THIS PROGRAM ONLY COMPARES THE TWO CCYYMMDDHHMMSS VALUES.      062102LS
013900     IF SLOT-START < REQ-LEAD-CUTOFF
014000         MOVE 0040 TO RETURN-CD.
014100 350-EXIT.
014200     EXIT.

014800 400-CHECK-DAILY-CAP.
014900     MOVE "400-CHECK-DAILY-CAP" TO WS-TRACE-LINE.
015000     IF DOC-EXISTING-COUNT-TODAY NOT < DOC-DAILY-CAP
015100         MOVE 0050 TO RETURN-CD.
015200 400-EXIT.
015300     EXIT.
