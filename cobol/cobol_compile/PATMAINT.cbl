000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATMAINT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A DAILY PATIENT REGISTRATION FILE
001300*          PRODUCED BY THE FRONT-DESK INTAKE SCREENS.
001400*
001500*          IT CONTAINS A SINGLE RECORD FOR EVERY NEW PATIENT
001600*          SIGNED UP DURING THE DAY.
001700*
001800*          THE PROGRAM EDITS EACH RECORD AGAINST A NUMBER OF
001900*          CRITERIA, CHECKS THE E-MAIL ADDRESS FOR UNIQUENESS
002000*          AGAINST THE EXISTING PATIENT MASTER, BALANCES FINAL
002100*          RECORDS-READ VERSUS A TRAILER REC, AND ADDS EACH
002200*          GOOD RECORD TO THE PATIENT MASTER.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE              -   DDS0001.PATREG
002700*
002800*          RELATIVE MASTER FILE    -   DDS0001.PATMASTR
002900*
003000*          OUTPUT ERROR FILE       -   DDS0001.PATREGERR
003100*
003200*          OUTPUT CONFIRM FILE     -   DDS0001.PATREGOK
003300*
003400*          DUMP FILE               -   SYSOUT
003500*
003600******************************************************************
003700* CHANGE LOG                                                     *
003800*   01/23/88  JS   00001  ORIGINAL PROGRAM (AS DALYEDIT).        *
003900*   11/09/89  RDC  00140  REWORKED AS PATMAINT FOR THE NEW        *
004000*                         OUTPATIENT REGISTRATION SYSTEM -        *
004100*                         EQUIPMENT/ROOM-CHARGE EDITS DROPPED,    *
004200*                         E-MAIL UNIQUENESS CHECK ADDED.          *
004300*   06/14/91  MWB  00262  NEXT-PATIENT-ID NOW DERIVED BY SCANNING *
004400*                         PATMSTR AT STARTUP RATHER THAN FROM A   *
004500*                         SEPARATE CONTROL RECORD - ONE LESS FILE *
004600*                         FOR OPERATIONS TO MAINTAIN.             *
004700*   03/11/98  AKP  00451  Y2K - WS-DATE NOW ACCEPT FROM DATE      *
004800*                         YYYYMMDD, WAS 2-DIGIT YEAR.  DOB YEAR   *
004900*                         RANGE EDIT IN 400- WIDENED TO MATCH.    *
005000*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452.  *
005100*   02/06/03  LMS  00561  DROPPED THE CALL TO DTEVAL FOR THE DOB  *
005200*                         EDIT - THAT ROUTINE NEVER SHIPPED WITH  *
005300*                         THIS SYSTEM.  DOB IS NOW RANGE-CHECKED  *
005400*                         IN-LINE IN 400-NUMERIC-RANGE-EDITS.     *
005450*   06/19/07  RDC  00618  ADDED 000-MAINLINE AS A TOP-LEVEL        *
005460*                         DRIVER - 000-HOUSEKEEPING WAS FALLING    *
005470*                         STRAIGHT THROUGH INTO 015-REWIND-PATMSTR *
005480*                         AT STARTUP INSTEAD OF LOOPING OVER       *
005490*                         100-MAINLINE, SEE CR-2007-0618.          *
005495*   03/22/11  RDC  00699  ADDED RECORD TYPES "U" AND "X" TO        *
005496*                         PATREG-FILE - PATMAINT NOW APPLIES       *
005497*                         PATIENT UPDATES AND DROPS PATIENTS FROM  *
005498*                         PATMSTR OUTRIGHT, NOT JUST NEW SIGN-UPS. *
005499*                         ALSO PUSHED THE DOB-YEAR UPPER BOUND IN  *
005500*                         400-NUMERIC-RANGE-EDITS OUT TO 2015 -    *
005501*                         WAS STILL 1900-1999 FROM THE ORIGINAL    *
005502*                         DALYEDIT EDIT.  SEE CR-2011-0699.        *
005503******************************************************************

005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     UPSI-0 ON STATUS IS DEBUG-MODE-ON
006200               OFF STATUS IS DEBUG-MODE-OFF.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.

006800     SELECT PATREG-FILE
006900     ASSIGN TO UT-S-PATREG
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS IFCODE.

007200     SELECT PATREGOK-FILE
007300     ASSIGN TO UT-S-PATREGOK
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.

007600     SELECT PATREGERR-FILE
007700     ASSIGN TO UT-S-PATREGERR
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS RFCODE.

008000     SELECT PATMSTR
008100            ASSIGN       TO PATMSTR
008200            ORGANIZATION IS RELATIVE
008300            ACCESS MODE  IS DYNAMIC
008400            RELATIVE KEY IS WS-PATIENT-RRN
008500            FILE STATUS  IS PATMSTR-STATUS.

008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(130).

009500* THIS FILE IS PASSED IN FROM THE FRONT-DESK INTAKE SYSTEM.      *
009600* IT CARRIES ONE RECORD PER NEW/CHANGED/DROPPED PATIENT FOR THE  *
009700* DAY, PLUS A TRAILER RECORD CARRYING THE EXPECTED COUNT.  "D"   *
009710* IS A NEW SIGN-UP, "U" IS A CHANGE TO AN EXISTING PATIENT AND   *
009720* CARRIES PREG-PATIENT-ID - ONLY THE FIELDS THE FRONT DESK       *
009730* ACTUALLY KEYED ARE NON-BLANK/NON-ZERO, "X" IS A REQUEST TO     *
009740* DROP A PATIENT OFF THE MASTER ENTIRELY AND CARRIES ONLY        *
009750* PREG-PATIENT-ID.                                               *
009800 FD  PATREG-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 99 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS PATIENT-REG-REC.
010400 01  PATIENT-REG-REC.
010500     05  PREG-RECORD-TYPE           PIC X(1).
010600         88  PREG-DETAIL-REC         VALUE "D".
010610         88  PREG-UPDATE-REC         VALUE "U".
010620         88  PREG-DELETE-REC         VALUE "X".
010700         88  PREG-TRAILER-REC        VALUE "T".
010710     05  PREG-PATIENT-ID            PIC 9(9).
010800     05  PREG-PATIENT-NAME          PIC X(30).
010900     05  PREG-PATIENT-EMAIL         PIC X(30).
011000     05  PREG-PATIENT-PHONE         PIC X(15).
011100     05  PREG-PATIENT-DOB           PIC 9(8).
011200     05  FILLER                     PIC X(6).

011300 01  PATIENT-REG-TRAILER-REC REDEFINES PATIENT-REG-REC.
011400     05  PRTR-RECORD-TYPE           PIC X(1).
011500     05  PRTR-DETAIL-COUNT          PIC 9(9).
011600     05  FILLER                     PIC X(89).

011700 FD  PATREGOK-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 50 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS PATIENT-REG-OK-REC.
012300 01  PATIENT-REG-OK-REC.
012400     05  PROK-PATIENT-ID            PIC 9(9).
012500     05  PROK-PATIENT-EMAIL         PIC X(30).
012600     05  FILLER                     PIC X(11).

012700 FD  PATREGERR-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 139 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS PATIENT-REG-ERR-REC.
013300 01  PATIENT-REG-ERR-REC.
013400     05  ERR-MSG                    PIC X(40).
013500     05  REST-OF-REC                PIC X(99).

013600 FD  PATMSTR
013700     RECORD CONTAINS 200 CHARACTERS
013800     DATA RECORD IS PATIENT-MASTER-REC.
013900     COPY PATMSTR.

014000 WORKING-STORAGE SECTION.

014100 01  FILE-STATUS-CODES.
014200     05  IFCODE                     PIC X(2).
014300         88  CODE-READ               VALUE SPACES.
014400         88  NO-MORE-DATA            VALUE "10".
014500     05  OFCODE                     PIC X(2).
014600         88  CODE-WRITE              VALUE SPACES.
014700     05  RFCODE                     PIC X(2).
014800         88  ERR-WRITE-OK            VALUE SPACES.
014900     05  PATMSTR-STATUS             PIC X(2).
015000         88  RECORD-FOUND             VALUE "00".
015100         88  RECORD-NOT-FOUND         VALUE "23".
015200         88  PATMSTR-EOF              VALUE "10".
015210     05  FILLER                     PIC X(5) VALUE SPACES.

015300 01  WS-KEY-FIELDS.
015400     05  WS-PATIENT-RRN             PIC 9(9) COMP.
015500     05  WS-PATIENT-RRN-R REDEFINES WS-PATIENT-RRN.
015600         10  WS-PATIENT-RRN-ED      PIC 9(9).
015700     05  WS-NEXT-PATIENT-ID         PIC 9(9) VALUE 1.
015800     05  WS-NEXT-PATIENT-ID-R REDEFINES WS-NEXT-PATIENT-ID.
015900         10  WS-NEXT-PATIENT-ID-ED  PIC 9(9).
015910     05  FILLER                     PIC X(5) VALUE SPACES.

016000 77  WS-DATE                       PIC 9(8).

016100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016200     05  RECORDS-READ               PIC 9(9) COMP.
016300     05  RECORDS-WRITTEN            PIC 9(9) COMP.
016400     05  RECORDS-IN-ERROR           PIC 9(9) COMP.
016500     05  WS-DUPLICATE-SW            PIC X(1) VALUE "N".
016600         88  EMAIL-IS-DUPLICATE      VALUE "Y".
016610     05  FILLER                     PIC X(5) VALUE SPACES.

016700 01  MISC-WS-FLDS.
016800     05  WS-DOB-YY                  PIC 9(4).
016900     05  WS-DOB-MM                  PIC 9(2).
017000     05  WS-DOB-DD                  PIC 9(2).
017100     05  WS-DOB-R REDEFINES WS-DOB-YY.
017200         10  FILLER                 PIC X(2).
017300         10  WS-DOB-YY-LOW          PIC 9(2).
017350     05  WS-AT-SIGN-COUNT           PIC 9(2) COMP VALUE ZERO.

017400 01  FLAGS-AND-SWITCHES.
017500     05  MORE-DATA-SW               PIC X(1) VALUE "Y".
017600         88  NO-MORE-PATREG-DATA     VALUE "N".
017700     05  ERROR-FOUND-SW             PIC X(1) VALUE "Y".
017800         88  RECORD-ERROR-FOUND      VALUE "Y".
017900         88  VALID-RECORD            VALUE "N".
017910     05  FILLER                     PIC X(5) VALUE SPACES.

018000 COPY ABENDREC.

018100 PROCEDURE DIVISION.
018110 000-MAINLINE.
018120     MOVE "000-MAINLINE" TO PARA-NAME.
018130     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
018140     PERFORM 100-MAINLINE THRU 100-EXIT
018150         UNTIL NO-MORE-PATREG-DATA.
018160     PERFORM 999-CLEANUP THRU 999-EXIT.
018170     MOVE ZERO TO RETURN-CODE.
018180     GOBACK.

018200 010-HOUSEKEEPING.
018300     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
018400     DISPLAY "******** BEGIN JOB PATMAINT ********".
018500     ACCEPT WS-DATE FROM DATE YYYYMMDD.
018600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018800     PERFORM 020-FIND-NEXT-PATIENT-ID THRU 020-EXIT.
018900     PERFORM 900-READ-PATREG THRU 900-EXIT.
019000     IF NO-MORE-PATREG-DATA
019100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019200         GO TO 1000-ABEND-RTN.
019300 010-EXIT.
019400     EXIT.

019500 015-REWIND-PATMSTR.
019600     MOVE "015-REWIND-PATMSTR" TO PARA-NAME.
019700     MOVE 1 TO WS-PATIENT-RRN.
019800     START PATMSTR KEY IS NOT LESS THAN WS-PATIENT-RRN
019900         INVALID KEY
020000         MOVE "10" TO PATMSTR-STATUS
020100     END-START.
020200 015-EXIT.
020300     EXIT.

020400 020-FIND-NEXT-PATIENT-ID.
020500     MOVE "020-FIND-NEXT-PATIENT-ID" TO PARA-NAME.
020600     PERFORM 015-REWIND-PATMSTR THRU 015-EXIT.
020700     PERFORM 025-READ-PATMSTR-NEXT THRU 025-EXIT
020800         UNTIL PATMSTR-EOF.
020900     ADD 1 TO WS-NEXT-PATIENT-ID.
021000 020-EXIT.
021100     EXIT.

021200 025-READ-PATMSTR-NEXT.
021300     MOVE "025-READ-PATMSTR-NEXT" TO PARA-NAME.
021400     READ PATMSTR NEXT RECORD INTO PATIENT-MASTER-REC
021500         AT END
021600         MOVE "10" TO PATMSTR-STATUS
021700         GO TO 025-EXIT
021800     END-READ.
021900     IF PATIENT-ID > WS-NEXT-PATIENT-ID
022000         MOVE PATIENT-ID TO WS-NEXT-PATIENT-ID.
022100 025-EXIT.
022200     EXIT.

022300 100-MAINLINE.
022400     MOVE "100-MAINLINE" TO PARA-NAME.
022500     PERFORM 190-APPLY-ACTION THRU 190-EXIT.

022600     IF RECORD-ERROR-FOUND
022700         ADD 1 TO RECORDS-IN-ERROR
022800         PERFORM 710-WRITE-PATREGERR THRU 710-EXIT
022900     ELSE
023000         ADD 1 TO RECORDS-WRITTEN.
023200     PERFORM 900-READ-PATREG THRU 900-EXIT.
023300 100-EXIT.
023400     EXIT.

023410 150-LOOKUP-PATIENT.
023420     MOVE "150-LOOKUP-PATIENT" TO PARA-NAME.
023430     MOVE "N" TO ERROR-FOUND-SW.
023440     MOVE PREG-PATIENT-ID TO WS-PATIENT-RRN.
023450     READ PATMSTR
023460         INVALID KEY
023470         MOVE "*** PATIENT NOT FOUND" TO ERR-MSG
023480         MOVE "Y" TO ERROR-FOUND-SW
023490     END-READ.
023495 150-EXIT.
023498     EXIT.

023500 190-APPLY-ACTION.
023510     MOVE "190-APPLY-ACTION" TO PARA-NAME.
023520     IF PREG-DETAIL-REC
023530         PERFORM 310-PROCESS-CREATE THRU 310-EXIT
023540     ELSE IF PREG-UPDATE-REC
023550         PERFORM 320-PROCESS-UPDATE THRU 320-EXIT
023560     ELSE IF PREG-DELETE-REC
023570         PERFORM 340-PROCESS-DELETE THRU 340-EXIT
023580     ELSE
023590         MOVE "*** INVALID RECORD TYPE" TO ERR-MSG
023595         MOVE "Y" TO ERROR-FOUND-SW.
023598 190-EXIT.
023599     EXIT.

023600 310-PROCESS-CREATE.
023610     MOVE "310-PROCESS-CREATE" TO PARA-NAME.
023620     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
023630     IF VALID-RECORD
023640         PERFORM 700-WRITE-PATIENT THRU 700-EXIT.
023650 310-EXIT.
023660     EXIT.

023670 320-PROCESS-UPDATE.
023680     MOVE "320-PROCESS-UPDATE" TO PARA-NAME.
023690     PERFORM 150-LOOKUP-PATIENT THRU 150-EXIT.
023700     IF VALID-RECORD
023710         PERFORM 330-UPDATE-EDITS THRU 330-EXIT.
023720     IF VALID-RECORD
023730         PERFORM 720-UPDATE-PATIENT THRU 720-EXIT.
023740 320-EXIT.
023750     EXIT.

023760 340-PROCESS-DELETE.
023770     MOVE "340-PROCESS-DELETE" TO PARA-NAME.
023780     PERFORM 150-LOOKUP-PATIENT THRU 150-EXIT.
023790     IF VALID-RECORD
023795         PERFORM 740-DELETE-PATIENT THRU 740-EXIT.
023798 340-EXIT.
023799     EXIT.

023900 330-UPDATE-EDITS.
023910     MOVE "330-UPDATE-EDITS" TO PARA-NAME.
023920     MOVE "N" TO ERROR-FOUND-SW.
023930* AN UPDATE RECORD ONLY CARRIES THE FIELDS THE FRONT DESK         *
023940* ACTUALLY KEYED OVER - A SPACE-FILLED TEXT FIELD OR A ZERO       *
023950* PREG-PATIENT-DOB MEANS "NOT SUPPLIED, LEAVE THE MASTER ALONE".  *
023960     IF PREG-PATIENT-NAME NOT = SPACES
023970         MOVE PREG-PATIENT-NAME TO PATIENT-NAME.
023980     IF PREG-PATIENT-PHONE NOT = SPACES
023990         MOVE PREG-PATIENT-PHONE TO PATIENT-PHONE.
024000     IF PREG-PATIENT-EMAIL NOT = SPACES
024010         PERFORM 336-UPDATE-EMAIL-EDIT THRU 336-EXIT.
024020     IF VALID-RECORD AND PREG-PATIENT-DOB NOT = ZERO
024030         PERFORM 338-UPDATE-DOB-EDIT THRU 338-EXIT.
024040 330-EXIT.
024050     EXIT.

024100 336-UPDATE-EMAIL-EDIT.
024110     MOVE "336-UPDATE-EMAIL-EDIT" TO PARA-NAME.
024120     MOVE ZERO TO WS-AT-SIGN-COUNT.
024130     INSPECT PREG-PATIENT-EMAIL TALLYING WS-AT-SIGN-COUNT
024140         FOR ALL "@".
024150     IF WS-AT-SIGN-COUNT NOT = 1
024160         MOVE "*** INVALID PATIENT E-MAIL" TO ERR-MSG
024170         MOVE "Y" TO ERROR-FOUND-SW
024180         GO TO 336-EXIT.
024190* ONLY RE-RUN THE UNIQUENESS SCAN WHEN THE E-MAIL ON THE UPDATE   *
024200* RECORD ACTUALLY DIFFERS FROM WHAT IS ALREADY ON PATMSTR - NO    *
024210* SENSE FLAGGING A PATIENT'S OWN UNCHANGED ADDRESS AS A DUPLICATE.*
024220     IF PREG-PATIENT-EMAIL NOT = PATIENT-EMAIL
024230         PERFORM 500-CHECK-EMAIL-UNIQUE THRU 500-EXIT
024240         IF VALID-RECORD
024250             MOVE PREG-PATIENT-EMAIL TO PATIENT-EMAIL.
024260 336-EXIT.
024270     EXIT.

024300 338-UPDATE-DOB-EDIT.
024310     MOVE "338-UPDATE-DOB-EDIT" TO PARA-NAME.
024320     PERFORM 400-NUMERIC-RANGE-EDITS THRU 400-EXIT.
024330     IF VALID-RECORD
024340         MOVE PREG-PATIENT-DOB TO PATIENT-DOB.
024350 338-EXIT.
024360     EXIT.

024801 300-FIELD-EDITS.
024802     MOVE "300-FIELD-EDITS" TO PARA-NAME.
024803     MOVE "N" TO ERROR-FOUND-SW.
024804     IF PREG-PATIENT-NAME = SPACES
024900         MOVE "*** MISSING PATIENT NAME" TO ERR-MSG
025000         MOVE "Y" TO ERROR-FOUND-SW
025100         GO TO 300-EXIT.

025200     IF PREG-PATIENT-EMAIL = SPACES
025300         MOVE "*** MISSING PATIENT E-MAIL" TO ERR-MSG
025400         MOVE "Y" TO ERROR-FOUND-SW
025500         GO TO 300-EXIT.

025600     MOVE ZERO TO WS-AT-SIGN-COUNT.
025650     INSPECT PREG-PATIENT-EMAIL TALLYING WS-AT-SIGN-COUNT
025660         FOR ALL "@".
025700     IF WS-AT-SIGN-COUNT NOT = 1
025800         MOVE "*** INVALID PATIENT E-MAIL" TO ERR-MSG
025900         MOVE "Y" TO ERROR-FOUND-SW
026000         GO TO 300-EXIT.

026100     IF PREG-PATIENT-PHONE = SPACES
026200         MOVE "*** MISSING PATIENT PHONE" TO ERR-MSG
026300         MOVE "Y" TO ERROR-FOUND-SW
026400         GO TO 300-EXIT.

026500     IF PREG-PATIENT-DOB NOT NUMERIC
026600      OR PREG-PATIENT-DOB = ZERO
026700         MOVE "*** INVALID DATE OF BIRTH" TO ERR-MSG
026800         MOVE "Y" TO ERROR-FOUND-SW
026900         GO TO 300-EXIT.

027000     IF VALID-RECORD
027100         PERFORM 400-NUMERIC-RANGE-EDITS THRU 400-EXIT.
027150     IF VALID-RECORD
027170         PERFORM 500-CHECK-EMAIL-UNIQUE THRU 500-EXIT.
027200 300-EXIT.
027300     EXIT.

027400 400-NUMERIC-RANGE-EDITS.
027500     MOVE "400-NUMERIC-RANGE-EDITS" TO PARA-NAME.
027600     MOVE PREG-PATIENT-DOB (1:4) TO WS-DOB-YY.
027700     MOVE PREG-PATIENT-DOB (5:2) TO WS-DOB-MM.
027800     MOVE PREG-PATIENT-DOB (7:2) TO WS-DOB-DD.

027900     IF WS-DOB-YY < 1900 OR WS-DOB-YY > 2015                     032211RDC
028000         MOVE "*** DATE OF BIRTH YEAR OUT OF RANGE" TO ERR-MSG
028100         MOVE "Y" TO ERROR-FOUND-SW
028200         GO TO 400-EXIT.

028300     IF WS-DOB-MM < 1 OR WS-DOB-MM > 12
028400         MOVE "*** DATE OF BIRTH MONTH OUT OF RANGE" TO ERR-MSG
028500         MOVE "Y" TO ERROR-FOUND-SW
028600         GO TO 400-EXIT.

028700     IF WS-DOB-DD < 1 OR WS-DOB-DD > 31
028800         MOVE "*** DATE OF BIRTH DAY OUT OF RANGE" TO ERR-MSG
028900         MOVE "Y" TO ERROR-FOUND-SW
029000         GO TO 400-EXIT.
029300 400-EXIT.
029400     EXIT.

029500 500-CHECK-EMAIL-UNIQUE.
029600     MOVE "500-CHECK-EMAIL-UNIQUE" TO PARA-NAME.
029700     MOVE "N" TO WS-DUPLICATE-SW.
029800     PERFORM 015-REWIND-PATMSTR THRU 015-EXIT.
029900     PERFORM 510-SCAN-ONE-PATIENT THRU 510-EXIT
030000         UNTIL PATMSTR-EOF.
030100     IF EMAIL-IS-DUPLICATE
030200         MOVE "*** PATIENT E-MAIL ALREADY ON FILE" TO ERR-MSG
030300         MOVE "Y" TO ERROR-FOUND-SW.
030400 500-EXIT.
030500     EXIT.

030600 510-SCAN-ONE-PATIENT.
030700     MOVE "510-SCAN-ONE-PATIENT" TO PARA-NAME.
030800     IF PATMSTR-EOF
030900         GO TO 510-EXIT.
031000     READ PATMSTR NEXT RECORD INTO PATIENT-MASTER-REC
031100         AT END
031200         MOVE "10" TO PATMSTR-STATUS
031300         GO TO 510-EXIT
031400     END-READ.
031500     IF PATIENT-EMAIL = PREG-PATIENT-EMAIL
031600         MOVE "Y" TO WS-DUPLICATE-SW.
031700 510-EXIT.
031800     EXIT.

031900 700-WRITE-PATIENT.
032000     MOVE "700-WRITE-PATIENT" TO PARA-NAME.
032100     MOVE WS-NEXT-PATIENT-ID TO WS-PATIENT-RRN, PATIENT-ID.
032200     MOVE PREG-PATIENT-NAME  TO PATIENT-NAME.
032300     MOVE PREG-PATIENT-EMAIL TO PATIENT-EMAIL.
032400     MOVE PREG-PATIENT-PHONE TO PATIENT-PHONE.
032500     MOVE PREG-PATIENT-DOB   TO PATIENT-DOB.
032600     MOVE WS-DATE            TO PATIENT-CREATED-DATE.
032700     MOVE ZERO               TO PATIENT-CREATED-TIME.
032800     MOVE "Y" TO PATIENT-ACTIVE.
032900     WRITE PATIENT-MASTER-REC
033000         INVALID KEY
033100         MOVE "** PROBLEM WRITING PATMSTR" TO ABEND-REASON
033200         MOVE PATMSTR-STATUS TO EXPECTED-VAL
033300         GO TO 1000-ABEND-RTN
033400     END-WRITE.
033500     ADD 1 TO WS-NEXT-PATIENT-ID.
033600     MOVE PATIENT-ID TO PROK-PATIENT-ID.
033700     MOVE PATIENT-EMAIL TO PROK-PATIENT-EMAIL.
033800     WRITE PATIENT-REG-OK-REC.
033900 700-EXIT.
034000     EXIT.

034100 710-WRITE-PATREGERR.
034200     MOVE "710-WRITE-PATREGERR" TO PARA-NAME.
034300     MOVE PATIENT-REG-REC TO REST-OF-REC.
034400     WRITE PATIENT-REG-ERR-REC.
034500 710-EXIT.
034600     EXIT.

034700 720-UPDATE-PATIENT.
034710     MOVE "720-UPDATE-PATIENT" TO PARA-NAME.
034720* PATIENT-MASTER-REC WAS ALREADY POSITIONED BY THE DIRECT READ    *
034730* IN 150-LOOKUP-PATIENT, AND 330-UPDATE-EDITS HAS ALREADY MOVED   *
034740* THE SUPPLIED FIELDS INTO IT - JUST PUT THE CHANGED RECORD BACK. *
034750     REWRITE PATIENT-MASTER-REC
034760         INVALID KEY
034770         MOVE "** PROBLEM REWRITING PATMSTR" TO ABEND-REASON
034780         MOVE PATMSTR-STATUS TO EXPECTED-VAL
034790         GO TO 1000-ABEND-RTN
034800     END-REWRITE.
034810     MOVE PATIENT-ID TO PROK-PATIENT-ID.
034820     MOVE PATIENT-EMAIL TO PROK-PATIENT-EMAIL.
034830     WRITE PATIENT-REG-OK-REC.
034840 720-EXIT.
034850     EXIT.

034900 740-DELETE-PATIENT.
034910     MOVE "740-DELETE-PATIENT" TO PARA-NAME.
034920* WS-PATIENT-RRN IS STILL SET FROM 150-LOOKUP-PATIENT'S DIRECT    *
034930* READ, SO THE RELATIVE RECORD CURRENCY IS ALREADY POSITIONED ON  *
034940* THE PATIENT BEING DROPPED - THIS IS A PHYSICAL REMOVAL FROM     *
034950* PATMSTR, NOT A STATUS-BYTE FLIP, PER THE FRONT DESK'S REQUEST.  *
034960     DELETE PATMSTR
034970         INVALID KEY
034980         MOVE "** PROBLEM DELETING FROM PATMSTR" TO ABEND-REASON
034990         MOVE PATMSTR-STATUS TO EXPECTED-VAL
035000         GO TO 1000-ABEND-RTN
035010     END-DELETE.
035020     MOVE WS-PATIENT-RRN-ED TO PROK-PATIENT-ID.
035030     MOVE SPACES TO PROK-PATIENT-EMAIL.
035040     WRITE PATIENT-REG-OK-REC.
035050 740-EXIT.
035060     EXIT.

036700 800-OPEN-FILES.
036800     MOVE "800-OPEN-FILES" TO PARA-NAME.
036900     OPEN INPUT PATREG-FILE.
037000     OPEN OUTPUT PATREGOK-FILE, SYSOUT, PATREGERR-FILE.
037100     OPEN I-O PATMSTR.
037200 800-EXIT.
037300     EXIT.

037400 850-CLOSE-FILES.
037500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
037600     CLOSE PATREG-FILE, PATREGOK-FILE, SYSOUT, PATREGERR-FILE,
037700           PATMSTR.
037800 850-EXIT.
037900     EXIT.

038000 900-READ-PATREG.
038100     MOVE "900-READ-PATREG" TO PARA-NAME.
038200     READ PATREG-FILE
038300         AT END
038400         MOVE "N" TO MORE-DATA-SW
038500         GO TO 900-EXIT
038600     END-READ.
038700     MOVE "N" TO ERROR-FOUND-SW.
038800     ADD 1 TO RECORDS-READ.
038900 900-EXIT.
039000     EXIT.

039100 999-CLEANUP.
039200     MOVE "999-CLEANUP" TO PARA-NAME.
039300     IF NOT PREG-TRAILER-REC
039400         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
039500         GO TO 1000-ABEND-RTN.

039600     IF RECORDS-READ NOT EQUAL TO PRTR-DETAIL-COUNT
039700         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
039800                               TO ABEND-REASON
039900         MOVE RECORDS-READ     TO ACTUAL-VAL
040000         MOVE PRTR-DETAIL-COUNT TO EXPECTED-VAL
040100         WRITE SYSOUT-REC FROM ABEND-REC.

040200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.

040300     DISPLAY "** RECORDS READ **".
040400     DISPLAY RECORDS-READ.
040500     DISPLAY "** RECORDS WRITTEN **".
040600     DISPLAY RECORDS-WRITTEN.
040700     DISPLAY "** ERROR RECORDS FOUND **".
040800     DISPLAY RECORDS-IN-ERROR.
040900     DISPLAY "******** NORMAL END OF JOB PATMAINT ********".
041000 999-EXIT.
041100     EXIT.

041200 1000-ABEND-RTN.
041300     WRITE SYSOUT-REC FROM ABEND-REC.
041400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041500     DISPLAY "*** ABNORMAL END OF JOB-PATMAINT ***" UPON CONSOLE.
041600     DIVIDE ZERO-VAL INTO ONE-VAL.
