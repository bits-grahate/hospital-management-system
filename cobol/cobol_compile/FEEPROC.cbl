000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. FEEPROC.
000400 AUTHOR. M. BRANDT.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/91.
000700 DATE-COMPILED. 04/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* FEEPROC  -  DB2 STORED PROCEDURE - FEE SCHEDULE LOOKUP          *
001100*                                                                *
001200* LOOKS UP DDS0001.FEE_SCHEDULE BY FEE-CODE AND RETURNS THE      *
001300* CONSULTATION FEE, MEDICATION FEE, TAX RATE, CANCELLATION FEE   *
001400* RATE AND NO-SHOW FEE RATE TO THE CALLER.  CALLED BY FEECALC    *
001500* AND BY BILLPROC BEFORE EACH FEE CALCULATION - FEE-CODE-IN IS   *
001600* ALWAYS "STANDARD" FOR THIS RELEASE, SEE THE REMARKS IN         *
001700* FEESKED.                                                      *
001800*                                                                *
001900* System Long Name:  ZSERVEROS.DEMOS.IBM.COM                     *
002000* System Short Name:  Lab7                                       *
002100* Data Set:  DDS0001.TEST.COBOL1(FEEPROC)                        *
002200*                                                                *
002300* CHANGE LOG                                                     *
002400*   04/11/91  MWB  00201  ORIGINAL PROGRAM (AS PCTPROC) - LOOKED  *
002500*                         UP HEALTH_PLAN AND DERIVED A REIMBURSE  *
002600*                         PERCENTAGE FROM DEDUCTIBLE/COPAYMENT/   *
002700*                         OOP-MAX/COVERAGE-LIMITS THRESHOLDS.     *
002800*   07/22/94  RDC  00309  REWORKED AS FEEPROC FOR THE NEW         *
002900*                         OUTPATIENT SCHEDULING SYSTEM - DROPPED  *
003000*                         THE REIMBURSEMENT-PERCENTAGE LOGIC,     *
003100*                         NOW A STRAIGHT FEE_SCHEDULE ROW LOOKUP. *
003200*   03/11/98  AKP  00451  Y2K REVIEW - EFFECTIVE-DATE IS CHAR(8)  *
003300*                         CCYYMMDD ALREADY, NO CHANGE REQUIRED.   *
003400*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452.  *
003500*   11/18/02  LMS  00541  SQLCODE +100 NOW DEFAULTS TO THE        *
003600*                         STANDARD FEE CONSTANTS INSTEAD OF       *
003700*                         RETURNING ZEROS - A MISSING ROW SHOULD  *
003800*                         NOT STOP A BILL FROM BEING PRICED.      *
003900******************************************************************

004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS DEBUG-MODE-ON
004600               OFF STATUS IS DEBUG-MODE-OFF.

004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 01  NAM                        PIC X(18) VALUE "FEEPROC".
005000 01  SCHE                       PIC X(8).
005100 01  W-SQLCODE                  PIC S9(3) COMP-3.

005200 01  WS-DEFAULT-FEE-FLDS.
005300     05  WS-DFLT-CONSULT-FEE    PIC S9(6)V9(2) COMP-3
005400                                VALUE 500.00.
005500     05  WS-DFLT-MEDICATION-FEE PIC S9(6)V9(2) COMP-3
005600                                VALUE 200.00.
005700     05  WS-DFLT-TAX-RATE       PIC S9(2)V9(2) COMP-3
005800                                VALUE 0.05.
005900     05  WS-DFLT-CANCEL-RATE    PIC S9(2)V9(2) COMP-3
006000                                VALUE 0.50.
006100     05  WS-DFLT-NOSHOW-RATE    PIC S9(2)V9(2) COMP-3
006200                                VALUE 1.00.
006300     05  FILLER                 PIC X(10) VALUE SPACES.
006310 01  WS-DEFAULT-FEE-FLDS-X REDEFINES WS-DEFAULT-FEE-FLDS
006320                                PIC X(30).

006330 01  WS-TRACE-LINE              PIC X(40) VALUE SPACES.
006340 01  WS-TRACE-LINE-R REDEFINES WS-TRACE-LINE.
006350     05  WS-TRACE-PARA          PIC X(22).
006360     05  WS-TRACE-FILLER        PIC X(18).

006400     COPY FEESKED.
006500          EXEC SQL INCLUDE SQLCA END-EXEC.

006600 LINKAGE SECTION.
006700 01  FEE-CODE-IN                PIC X(20).
006710 01  FEE-CODE-IN-R REDEFINES FEE-CODE-IN.
006720     05  FEE-CODE-IN-PFX        PIC X(10).
006730     05  FEE-CODE-IN-SFX        PIC X(10).
006800 01  CONSULTATION-FEE-OUT       PIC S9(6)V9(2) COMP-3.
006900 01  MEDICATION-FEE-OUT         PIC S9(6)V9(2) COMP-3.
007000 01  TAX-RATE-OUT               PIC S9(2)V9(2) COMP-3.
007100 01  CANCELLATION-FEE-RATE-OUT  PIC S9(2)V9(2) COMP-3.
007200 01  NO-SHOW-FEE-RATE-OUT       PIC S9(2)V9(2) COMP-3.
007300 01  SQLCODEOUT                 PIC S9(9) COMP-5.

007400 PROCEDURE DIVISION USING
007500     FEE-CODE-IN
007600     CONSULTATION-FEE-OUT
007700     MEDICATION-FEE-OUT
007800     TAX-RATE-OUT
007900     CANCELLATION-FEE-RATE-OUT
008000     NO-SHOW-FEE-RATE-OUT
008100     SQLCODEOUT.

008150     MOVE "PROCEDURE DIVISION" TO WS-TRACE-PARA.
008160     IF DEBUG-MODE-ON
008170         DISPLAY "FEEPROC LOOKING UP FEE-CODE " FEE-CODE-IN
008180     END-IF.

008200     EXEC SQL
008300      SELECT CONSULTATION_FEE, MEDICATION_FEE, TAX_RATE,
008400             CANCELLATION_FEE_RATE, NO_SHOW_FEE_RATE
008500      INTO
008600       :CONSULTATION-FEE           ,
008700       :MEDICATION-FEE             ,
008800       :TAX-RATE                   ,
008900       :CANCELLATION-FEE-RATE      ,
009000       :NO-SHOW-FEE-RATE
009100      FROM DDS0001.FEE_SCHEDULE
009200      WHERE FEE_CODE = :FEE-CODE-IN
009300     END-EXEC.

009400     IF SQLCODE = +100
009500         MOVE WS-DFLT-CONSULT-FEE    TO CONSULTATION-FEE-OUT
009600         MOVE WS-DFLT-MEDICATION-FEE TO MEDICATION-FEE-OUT
009700         MOVE WS-DFLT-TAX-RATE       TO TAX-RATE-OUT
009800         MOVE WS-DFLT-CANCEL-RATE    TO CANCELLATION-FEE-RATE-OUT
009900         MOVE WS-DFLT-NOSHOW-RATE    TO NO-SHOW-FEE-RATE-OUT
010000     ELSE
010100         IF SQLCODE = +0
010200             MOVE CONSULTATION-FEE      TO CONSULTATION-FEE-OUT
010300             MOVE MEDICATION-FEE        TO MEDICATION-FEE-OUT
010400             MOVE TAX-RATE              TO TAX-RATE-OUT
010500             MOVE CANCELLATION-FEE-RATE TO CANCELLATION-FEE-RATE-OUT
010600             MOVE NO-SHOW-FEE-RATE      TO NO-SHOW-FEE-RATE-OUT.

010700     MOVE SQLCODE TO W-SQLCODE.
010800     MOVE W-SQLCODE TO SQLCODEOUT.
010900     GOBACK.
