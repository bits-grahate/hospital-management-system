000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BILLMAINT.
000400 AUTHOR. R. DELACRUZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/12/90.
000700 DATE-COMPILED. 02/12/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* BILLMAINT  -  BILL LIFECYCLE ADMIN ACTIONS (VOID/MARK-PAID/     *
001100* REFUND).                                                       *
001200*                                                                *
001300* EDITS A DAILY BILL-MAINTENANCE TRANSACTION FILE PRODUCED BY    *
001400* THE BILLING OFFICE'S ADMIN SCREENS - ONE DETAIL RECORD PER     *
001500* REQUESTED ACTION, PLUS A TRAILER RECORD CARRYING THE EXPECTED  *
001600* COUNT.  EACH BILL IS LOOKED UP ON BILLMSTR DIRECT BY BILL-ID   *
001700* (RELATIVE KEY READ, NOT A SCAN - THIS IS THE ONE BILLING       *
001800* PROGRAM THAT ALREADY HAS THE KEY IN HAND).  THE STATUS-GUARD   *
001900* AND REFUND-RANGE LOGIC ITSELF LIVES IN BILLRFND, SHARED WITH   *
002000* BILLPROC'S OWN CANCELLATION VOID/REFUND PATH.                  *
002100*                                                                *
002200*          INPUT FILE              -   DDS0001.BILLMNT          *
002300*                                                                *
002400*          RELATIVE MASTER FILE    -   DDS0001.BILLMASTR         *
002500*                                                                *
002600*          OUTPUT ERROR FILE       -   DDS0001.BILLMNTERR        *
002700*                                                                *
002800*          OUTPUT CONFIRM FILE     -   DDS0001.BILLMNTOK         *
002900*                                                                *
003000*          DUMP FILE               -   SYSOUT                   *
003100*                                                                *
003200* CHANGE LOG                                                     *
003300*   02/12/90  RDC  00166  ORIGINAL PROGRAM.                      *
003400*   12/02/92  AKP  00299  BILLRFND'S REFUND RETURN CODES SPLIT    *
003500*                         INTO 0090/0095 - ERROR MESSAGE TABLE    *
003600*                         BELOW UPDATED TO MATCH, SEE BILLRFND'S  *
003700*                         OWN CHANGE LOG ENTRY 00298.             *
003800*   03/11/98  AKP  00451  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN  *
003900*                         THIS PROGRAM, NO CHANGE REQUIRED.       *
004000*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452.  *
004100*   11/25/02  LMS  00542  REFUND-REASON NOW COPIED FROM THE       *
004200*                         TRANSACTION RECORD INSTEAD OF A FIXED   *
004300*                         "ADMIN REFUND" LITERAL - THE BILLING    *
004400*                         OFFICE WANTED THE ACTUAL REASON ON      *
004500*                         FILE FOR AUDIT.                         *
004600******************************************************************

004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON STATUS IS DEBUG-MODE-ON
005300               OFF STATUS IS DEBUG-MODE-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.

005900     SELECT BILLMNT-FILE
006000     ASSIGN TO UT-S-BILLMNT
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS IFCODE.

006300     SELECT BILLMNTOK-FILE
006400     ASSIGN TO UT-S-BILLMNTOK
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.

006700     SELECT BILLMNTERR-FILE
006800     ASSIGN TO UT-S-BILLMNTERR
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS RFCODE.

007100     SELECT BILLMSTR
007200            ASSIGN       TO BILLMSTR
007300            ORGANIZATION IS RELATIVE
007400            ACCESS MODE  IS DYNAMIC
007500            RELATIVE KEY IS WS-BILL-RRN
007600            FILE STATUS  IS BILLMSTR-STATUS.

007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC  PIC X(130).

008600* THIS FILE IS PASSED IN FROM THE BILLING OFFICE'S ADMIN SCREENS.*
008700* IT CARRIES ONE DETAIL RECORD PER REQUESTED VOID/MARK-PAID/     *
008800* REFUND ACTION, PLUS A TRAILER RECORD CARRYING THE EXPECTED     *
008900* COUNT.                                                         *
009000 FD  BILLMNT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 90 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS BILL-MAINT-REC.
009600 01  BILL-MAINT-REC.
009700     05  BMNT-RECORD-TYPE           PIC X(1).
009800         88  BMNT-DETAIL-REC         VALUE "D".
009900         88  BMNT-TRAILER-REC        VALUE "T".
010000     05  BMNT-BILL-ID               PIC 9(9).
010100     05  BMNT-ACTION-CD             PIC X(1).
010200         88  BMNT-ACTION-IS-VOID      VALUE "V".
010300         88  BMNT-ACTION-IS-MARK-PAID VALUE "P".
010400         88  BMNT-ACTION-IS-REFUND    VALUE "R".
010500     05  BMNT-REFUND-AMOUNT         PIC S9(8)V99.
010600     05  BMNT-REFUND-REASON         PIC X(60).
010700     05  FILLER                     PIC X(9).

010800 01  BILL-MAINT-TRAILER-REC REDEFINES BILL-MAINT-REC.
010900     05  BMTR-RECORD-TYPE           PIC X(1).
011000     05  BMTR-DETAIL-COUNT          PIC 9(9).
011100     05  FILLER                     PIC X(80).

011200 FD  BILLMNTOK-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 50 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS BILL-MAINT-OK-REC.
011800 01  BILL-MAINT-OK-REC.
011900     05  BMOK-BILL-ID               PIC 9(9).
012000     05  BMOK-ACTION-CD             PIC X(1).
012100     05  BMOK-NEW-STATUS            PIC X(8).
012200     05  FILLER                     PIC X(32).

012300 FD  BILLMNTERR-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 130 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS BILL-MAINT-ERR-REC.
012900 01  BILL-MAINT-ERR-REC.
013000     05  ERR-MSG                    PIC X(40).
013100     05  REST-OF-REC                PIC X(90).

013200 FD  BILLMSTR
013300     RECORD CONTAINS 179 CHARACTERS
013400     DATA RECORD IS BILL-MASTER-REC.
013500     COPY BILLMSTR.

013600 WORKING-STORAGE SECTION.

013700 01  FILE-STATUS-CODES.
013800     05  IFCODE                     PIC X(2).
013900         88  CODE-READ               VALUE SPACES.
014000         88  NO-MORE-DATA            VALUE "10".
014100     05  OFCODE                     PIC X(2).
014200         88  CODE-WRITE              VALUE SPACES.
014300     05  RFCODE                     PIC X(2).
014400         88  ERR-WRITE-OK            VALUE SPACES.
014500     05  BILLMSTR-STATUS            PIC X(2).
014600         88  BILL-RECORD-FOUND       VALUE "00".
014700         88  BILL-RECORD-NOT-FOUND   VALUE "23".
014800         88  BILL-RECORD-EOF         VALUE "10".
014900     05  FILLER                     PIC X(5) VALUE SPACES.

015000 01  WS-KEY-FIELDS.
015100     05  WS-BILL-RRN                PIC 9(9) COMP.
015200     05  WS-BILL-RRN-R REDEFINES WS-BILL-RRN.
015300         10  WS-BILL-RRN-ED         PIC 9(9).
015400     05  FILLER                     PIC X(5) VALUE SPACES.

015500 01  COUNTERS-AND-ACCUMULATORS.
015600     05  RECORDS-READ               PIC S9(9) COMP VALUE ZERO.
015700     05  RECORDS-WRITTEN            PIC S9(9) COMP VALUE ZERO.
015800     05  RECORDS-IN-ERROR           PIC S9(9) COMP VALUE ZERO.
015900     05  BILLS-VOIDED               PIC S9(9) COMP VALUE ZERO.
016000     05  BILLS-MARKED-PAID          PIC S9(9) COMP VALUE ZERO.
016100     05  BILLS-REFUNDED             PIC S9(9) COMP VALUE ZERO.
016200     05  FILLER                     PIC X(5) VALUE SPACES.

016300 01  FLAGS-AND-SWITCHES.
016400     05  MORE-DATA-SW               PIC X(1) VALUE "Y".
016500         88  NO-MORE-BILLMNT-DATA    VALUE "N".
016600     05  ERROR-FOUND-SW             PIC X(1) VALUE "Y".
016700         88  RECORD-ERROR-FOUND      VALUE "Y".
016800         88  VALID-RECORD            VALUE "N".
016900     05  FILLER                     PIC X(5) VALUE SPACES.

017000* DUPLICATED FROM BILLRFND'S LINKAGE SECTION - SHOP STANDARD IS   *
017100* TO HAND-COPY A CALLED SUBPROGRAM'S LINKAGE LAYOUT INTO THE      *
017200* CALLER RATHER THAN SHARE A COPYBOOK, SAME AS BILLPROC DOES.     *
017300 01  BILL-RFND-REC.
017400     05  RFND-ACTION-SW             PIC X.
017500         88  RFND-ACTION-VOID        VALUE "V".
017600         88  RFND-ACTION-MARK-PAID   VALUE "P".
017700         88  RFND-ACTION-REFUND      VALUE "R".
017800     05  CUR-BILL-STATUS            PIC X(8).
017900         88  CUR-STATUS-OPEN         VALUE "OPEN    ".
018000         88  CUR-STATUS-PAID         VALUE "PAID    ".
018100         88  CUR-STATUS-VOID         VALUE "VOID    ".
018200         88  CUR-STATUS-REFUNDED     VALUE "REFUNDED".
018300     05  BILL-RFND-TOTAL-AMOUNT     PIC S9(8)V99 COMP-3.
018400     05  RFND-REQUESTED-AMOUNT      PIC S9(8)V99 COMP-3.
018500     05  NEW-BILL-STATUS            PIC X(8).
018600     05  NEW-BILL-STATUS-R REDEFINES NEW-BILL-STATUS.
018700         10  NEW-BILL-STATUS-1ST-CHAR PIC X(1).
018800         10  FILLER                 PIC X(7).
018900     05  FILLER                     PIC X(10).

019000 01  CALC-CALL-RET-CODE             PIC S9(4) COMP.

019100 COPY ABENDREC.

019200 PROCEDURE DIVISION.
019210 000-MAINLINE.
019220     MOVE "000-MAINLINE" TO PARA-NAME.
019230     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
019240     PERFORM 100-MAINLINE THRU 100-EXIT
019250         UNTIL NO-MORE-BILLMNT-DATA.
019260     PERFORM 999-CLEANUP THRU 999-EXIT.
019270     MOVE ZERO TO RETURN-CODE.
019280     GOBACK.

019300 010-HOUSEKEEPING.
019400     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
019500     DISPLAY "******** BEGIN JOB BILLMAINT ********".
019600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019700     PERFORM 900-READ-BILLMNT THRU 900-EXIT.
019800     IF NO-MORE-BILLMNT-DATA
019900         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
020000         GO TO 1000-ABEND-RTN.
020100 010-EXIT.
020200     EXIT.

020300 100-MAINLINE.
020400     MOVE "100-MAINLINE" TO PARA-NAME.
020500     PERFORM 150-LOOKUP-BILL THRU 150-EXIT.
020600     IF VALID-RECORD
020700         PERFORM 190-APPLY-ACTION THRU 190-EXIT.
020800     IF RECORD-ERROR-FOUND
020900         ADD 1 TO RECORDS-IN-ERROR
021000         PERFORM 710-WRITE-BILLMNTERR THRU 710-EXIT
021100     ELSE
021200         ADD 1 TO RECORDS-WRITTEN.
021210     PERFORM 900-READ-BILLMNT THRU 900-EXIT.
021300 100-EXIT.
021400     EXIT.

021500 150-LOOKUP-BILL.
021600     MOVE "150-LOOKUP-BILL" TO PARA-NAME.
021700     MOVE "N" TO ERROR-FOUND-SW.
021800     MOVE BMNT-BILL-ID TO WS-BILL-RRN.
021900     READ BILLMSTR
022000         INVALID KEY
022100         MOVE "*** BILL NOT FOUND" TO ERR-MSG
022200         MOVE "Y" TO ERROR-FOUND-SW
022300     END-READ.
022400 150-EXIT.
022500     EXIT.

022600 190-APPLY-ACTION.
022700     MOVE "190-APPLY-ACTION" TO PARA-NAME.
022800     IF BMNT-ACTION-IS-VOID
022900         PERFORM 200-VOID-BILL THRU 200-EXIT
023000     ELSE IF BMNT-ACTION-IS-MARK-PAID
023100         PERFORM 300-MARK-PAID THRU 300-EXIT
023200     ELSE IF BMNT-ACTION-IS-REFUND
023300         PERFORM 400-REFUND-BILL THRU 400-EXIT
023400     ELSE
023500         MOVE "*** INVALID ACTION CODE" TO ERR-MSG
023600         MOVE "Y" TO ERROR-FOUND-SW.
024100 190-EXIT.
024200     EXIT.

024300 200-VOID-BILL.
024400     MOVE "200-VOID-BILL" TO PARA-NAME.
024500     MOVE "V" TO RFND-ACTION-SW.
024600     MOVE BILL-STATUS TO CUR-BILL-STATUS.
024700     CALL "BILLRFND" USING BILL-RFND-REC, CALC-CALL-RET-CODE.
024800     IF CALC-CALL-RET-CODE NOT = ZERO
024900         MOVE "*** BILL IS NOT OPEN - CANNOT VOID" TO ERR-MSG
025000         MOVE "Y" TO ERROR-FOUND-SW
025100         GO TO 200-EXIT.
025200     MOVE NEW-BILL-STATUS TO BILL-STATUS.
025300     PERFORM 440-REWRITE-BILL THRU 440-EXIT.
025400     ADD 1 TO BILLS-VOIDED.
025500     MOVE "VOID    " TO BMOK-NEW-STATUS.
025600     PERFORM 700-WRITE-BILLMNTOK THRU 700-EXIT.
025700 200-EXIT.
025800     EXIT.

025900 300-MARK-PAID.
026000     MOVE "300-MARK-PAID" TO PARA-NAME.
026100     MOVE "P" TO RFND-ACTION-SW.
026200     MOVE BILL-STATUS TO CUR-BILL-STATUS.
026300     CALL "BILLRFND" USING BILL-RFND-REC, CALC-CALL-RET-CODE.
026400     IF CALC-CALL-RET-CODE NOT = ZERO
026500         MOVE "*** BILL IS NOT OPEN - CANNOT MARK PAID" TO ERR-MSG
026600         MOVE "Y" TO ERROR-FOUND-SW
026700         GO TO 300-EXIT.
026800     MOVE NEW-BILL-STATUS TO BILL-STATUS.
026900     PERFORM 440-REWRITE-BILL THRU 440-EXIT.
027000     ADD 1 TO BILLS-MARKED-PAID.
027100     MOVE "PAID    " TO BMOK-NEW-STATUS.
027200     PERFORM 700-WRITE-BILLMNTOK THRU 700-EXIT.
027300 300-EXIT.
027400     EXIT.

027500 400-REFUND-BILL.
027600     MOVE "400-REFUND-BILL" TO PARA-NAME.
027700     MOVE "R" TO RFND-ACTION-SW.
027800     MOVE BILL-STATUS TO CUR-BILL-STATUS.
027900     MOVE BILL-TOTAL-AMOUNT TO BILL-RFND-TOTAL-AMOUNT.
028000     MOVE BMNT-REFUND-AMOUNT TO RFND-REQUESTED-AMOUNT.
028100     CALL "BILLRFND" USING BILL-RFND-REC, CALC-CALL-RET-CODE.
028200     IF CALC-CALL-RET-CODE = 0080
028300         MOVE "*** BILL IS NOT PAID - CANNOT REFUND" TO ERR-MSG
028400         MOVE "Y" TO ERROR-FOUND-SW
028500         GO TO 400-EXIT.
028600     IF CALC-CALL-RET-CODE = 0090
028700         MOVE "*** REFUND AMOUNT MUST BE > ZERO" TO ERR-MSG
028800         MOVE "Y" TO ERROR-FOUND-SW
028900         GO TO 400-EXIT.
029000     IF CALC-CALL-RET-CODE = 0095
029100         MOVE "*** REFUND AMOUNT EXCEEDS BILL TOTAL" TO ERR-MSG
029200         MOVE "Y" TO ERROR-FOUND-SW
029300         GO TO 400-EXIT.
029400     MOVE NEW-BILL-STATUS TO BILL-STATUS.
029500     MOVE BMNT-REFUND-AMOUNT TO BILL-REFUND-AMOUNT.
029600     MOVE BMNT-REFUND-REASON TO BILL-REFUND-REASON.
029700     PERFORM 440-REWRITE-BILL THRU 440-EXIT.
029800     ADD 1 TO BILLS-REFUNDED.
029900     MOVE BILL-STATUS TO BMOK-NEW-STATUS.
030000     PERFORM 700-WRITE-BILLMNTOK THRU 700-EXIT.
030100 400-EXIT.
030200     EXIT.

030300 440-REWRITE-BILL.
030400     MOVE "440-REWRITE-BILL" TO PARA-NAME.
030500     REWRITE BILL-MASTER-REC
030600         INVALID KEY
030700         MOVE "** PROBLEM REWRITING BILLMSTR" TO ABEND-REASON
030800         MOVE BILLMSTR-STATUS TO EXPECTED-VAL
030900         GO TO 1000-ABEND-RTN
031000     END-REWRITE.
031100 440-EXIT.
031200     EXIT.

031300 700-WRITE-BILLMNTOK.
031400     MOVE "700-WRITE-BILLMNTOK" TO PARA-NAME.
031500     MOVE BMNT-BILL-ID  TO BMOK-BILL-ID.
031600     MOVE BMNT-ACTION-CD TO BMOK-ACTION-CD.
031700     WRITE BILL-MAINT-OK-REC.
031800 700-EXIT.
031900     EXIT.

032000 710-WRITE-BILLMNTERR.
032100     MOVE "710-WRITE-BILLMNTERR" TO PARA-NAME.
032200     MOVE BILL-MAINT-REC TO REST-OF-REC.
032300     WRITE BILL-MAINT-ERR-REC.
032400 710-EXIT.
032500     EXIT.

032600 800-OPEN-FILES.
032700     MOVE "800-OPEN-FILES" TO PARA-NAME.
032800     OPEN INPUT BILLMNT-FILE.
032900     OPEN OUTPUT BILLMNTOK-FILE, SYSOUT, BILLMNTERR-FILE.
033000     OPEN I-O BILLMSTR.
033100 800-EXIT.
033200     EXIT.

033300 850-CLOSE-FILES.
033400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033500     CLOSE BILLMNT-FILE, BILLMNTOK-FILE, SYSOUT, BILLMNTERR-FILE,
033600           BILLMSTR.
033700 850-EXIT.
033800     EXIT.

033900 900-READ-BILLMNT.
034000     MOVE "900-READ-BILLMNT" TO PARA-NAME.
034100     READ BILLMNT-FILE
034200         AT END
034300         MOVE "N" TO MORE-DATA-SW
034400         GO TO 900-EXIT
034500     END-READ.
034600     MOVE "N" TO ERROR-FOUND-SW.
034700     ADD 1 TO RECORDS-READ.
034800 900-EXIT.
034900     EXIT.

035000 999-CLEANUP.
035100     MOVE "999-CLEANUP" TO PARA-NAME.
035200     IF NOT BMTR-TRAILER-REC
035300         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
035400         GO TO 1000-ABEND-RTN.

035500     IF RECORDS-READ NOT EQUAL TO BMTR-DETAIL-COUNT
035600         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
035700                               TO ABEND-REASON
035800         MOVE RECORDS-READ     TO ACTUAL-VAL
035900         MOVE BMTR-DETAIL-COUNT TO EXPECTED-VAL
036000         WRITE SYSOUT-REC FROM ABEND-REC.

036100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.

036200     DISPLAY "** RECORDS READ         **" RECORDS-READ.
036300     DISPLAY "** RECORDS WRITTEN      **" RECORDS-WRITTEN.
036400     DISPLAY "** ERROR RECORDS FOUND  **" RECORDS-IN-ERROR.
036500     DISPLAY "** BILLS VOIDED         **" BILLS-VOIDED.
036600     DISPLAY "** BILLS MARKED PAID    **" BILLS-MARKED-PAID.
036700     DISPLAY "** BILLS REFUNDED       **" BILLS-REFUNDED.
036800     DISPLAY "******** NORMAL END OF JOB BILLMAINT ********".
036900 999-EXIT.
037000     EXIT.

037100 1000-ABEND-RTN.
037200     WRITE SYSOUT-REC FROM ABEND-REC.
037300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037400     DISPLAY "*** ABNORMAL END OF JOB-BILLMAINT ***" UPON CONSOLE.
037500     DIVIDE ZERO-VAL INTO ONE-VAL.
