000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATSRCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/14/89.
000600 DATE-COMPILED. 02/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SEARCHES THE OUTPATIENT PATIENT MASTER
001300*          FOR NAME AND/OR PHONE SUBSTRING MATCHES AND PRINTS A
001400*          PAGINATED HIT LIST FOR THE SCHEDULING DESK.  EMAIL AND
001500*          PHONE ARE MASKED ON THE PRINTED LINE - OPERATORS NEVER
001600*          NEED THE FULL VALUE TO CONFIRM THEY HAVE THE RIGHT
001700*          PATIENT, AND THE DESK PRINTOUT IS NOT A SECURED FORM.
001800*
001900*          THE DRIVING FILE CARRIES ONE "S" SEARCH-REQUEST RECORD
002000*          PER DESK INQUIRY (A NAME SUBSTRING, A PHONE SUBSTRING,
002100*          OR BOTH - A BLANK SUBSTRING MATCHES EVERY PATIENT ON
002200*          THAT CRITERION) FOLLOWED BY A TRAILER RECORD.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE              -   DDS0001.PATSORT
002700*
002800*          RELATIVE MASTER FILE    -   DDS0001.PATMSTR
002900*
003000*          OUTPUT HIT LIST         -   DDS0001.PATSRCH
003100*
003200*          DUMP FILE               -   SYSOUT
003300*
003400******************************************************************
003500* CHANGE LOG                                                     *
003600*   02/14/89  JS   00012  ORIGINAL PROGRAM - EQUIPMENT-COST       *
003700*                         LOOKUP AGAINST THE INPATIENT DAILY      *
003800*                         TREATMENT FEED (CALLED PATEQSRCH).      *
003900*   12/04/90  RDC  00177  REWORKED AS PATSRCH FOR THE NEW         *
004000*                         OUTPATIENT SCHEDULING SYSTEM - DROPPED  *
004100*                         THE EQUIPMENT-COST TABLE AND THE        *
004200*                         CLCLBCST CALL, ADDED THE NAME/PHONE     *
004300*                         SUBSTRING SEARCH AGAINST PATMSTR.       *
004400*   04/02/92  MWB  00219  PATMSTR CONVERTED FROM THE OLD VSAM     *
004500*                         6-BYTE-KEY CLUSTER TO THE RELATIVE      *
004600*                         FILE KEYED BY PATIENT-ID - SAME CHANGE  *
004700*                         MADE TO PATMAINT AND APPTBOOK.          *
004800*   09/09/93  AKP  00288  ADDED THE MASKED EMAIL/PHONE DISPLAY -  *
004900*                         PRIVACY OFFICE WANTS THE DESK PRINTOUT  *
005000*                         TO CARRY PARTIAL VALUES ONLY, CALLS     *
005100*                         STRLTH TO LOCATE THE REAL DATA.         *
005200*   03/11/98  AKP  00451  Y2K - WS-DATE NOW ACCEPT FROM DATE      *
005300*                         YYYYMMDD, WAS ACCEPT FROM DATE (6-DIG). *
005400*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452.  *
005420*   11/09/06  RDC  00610  360/365-SUBSTR-MATCH SCAN LOOPS PULLED  *
005440*                         OUT OF THE INLINE PERFORM VARYING INTO  *
005460*                         370/375-SCAN-ONE-POS PARAGRAPHS, SHOP   *
005480*                         STANDARD - NO LOOP BODY BELONGS INLINE. *
005500******************************************************************

005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS NEXT-PAGE.
006200     UPSI-0 ON STATUS IS DEBUG-MODE-ON
006300               OFF STATUS IS DEBUG-MODE-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.

006900     SELECT PATSCHREQ-FILE
007000     ASSIGN TO UT-S-PATSORT
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS IFCODE.

007300     SELECT PATSCHLIST-PRT
007400     ASSIGN TO UT-S-PATSRCH
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS PFCODE.

007700     SELECT PATMSTR
007800            ASSIGN       TO PATMSTR
007900            ORGANIZATION IS RELATIVE
008000            ACCESS MODE  IS DYNAMIC
008100            RELATIVE KEY IS WS-PATIENT-RRN
008200            FILE STATUS  IS PATMSTR-STATUS.

008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(130).

009200* THIS FILE IS PASSED IN FROM THE SCHEDULING DESK SEARCH SCREEN. *
009300* IT CARRIES ONE "S" RECORD PER INQUIRY AND A TRAILER.           *
009400 FD  PATSCHREQ-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 80 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS PATIENT-SEARCH-REQ-REC.
010000 01  PATIENT-SEARCH-REQ-REC.
010100     05  PSRQ-RECORD-TYPE           PIC X(1).
010200         88  PSRQ-SEARCH-REC         VALUE "S".
010300         88  PSRQ-TRAILER-REC        VALUE "T".
010400     05  PSRQ-NAME-SUBSTR           PIC X(30).
010500     05  PSRQ-PHONE-SUBSTR          PIC X(20).
010600     05  FILLER                     PIC X(29).

010700 01  PATIENT-SEARCH-TRAILER-REC REDEFINES PATIENT-SEARCH-REQ-REC.
010800     05  PSTR-RECORD-TYPE           PIC X(1).
010900     05  PSTR-DETAIL-COUNT          PIC 9(9).
011000     05  FILLER                     PIC X(70).

011100 FD  PATSCHLIST-PRT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 132 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS RPT-REC.
011700 01  RPT-REC  PIC X(132).

011800 FD  PATMSTR
011900     RECORD CONTAINS 200 CHARACTERS
012000     DATA RECORD IS PATIENT-MASTER-REC.
012100     COPY PATMSTR.

012200 WORKING-STORAGE SECTION.

012300 01  FILE-STATUS-CODES.
012400     05  IFCODE                     PIC X(2).
012500         88  CODE-READ               VALUE SPACES.
012600         88  NO-MORE-DATA            VALUE "10".
012700     05  PFCODE                     PIC X(2).
012800         88  PRT-WRITE-OK            VALUE SPACES.
012900     05  PATMSTR-STATUS             PIC X(2).
013000         88  RECORD-FOUND             VALUE "00".
013100         88  RECORD-NOT-FOUND         VALUE "23".
013200         88  PATMSTR-EOF              VALUE "10".
013210     05  FILLER                     PIC X(5) VALUE SPACES.

013300 01  WS-KEY-FIELDS.
013400     05  WS-PATIENT-RRN             PIC 9(9) COMP.
013500     05  WS-PATIENT-RRN-R REDEFINES WS-PATIENT-RRN.
013600         10  WS-PATIENT-RRN-ED      PIC 9(9).
013610     05  FILLER                     PIC X(5) VALUE SPACES.

013700 01  WS-DATE-FLDS.
013710     05  WS-DATE                    PIC 9(8).
013720     05  WS-DATE-R REDEFINES WS-DATE.
013730         10  WS-DATE-CCYY           PIC 9(4).
013740         10  WS-DATE-MM             PIC 9(2).
013750         10  WS-DATE-DD             PIC 9(2).
013760     05  FILLER                     PIC X(5) VALUE SPACES.

013800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013900     05  RECORDS-READ               PIC 9(9) COMP.
014000     05  RECORDS-MATCHED            PIC 9(9) COMP.
014100     05  WS-LINES                   PIC 9(2) COMP VALUE 2.
014200     05  WS-PAGES                   PIC 9(3) COMP VALUE 1.
014210     05  FILLER                     PIC X(5) VALUE SPACES.

014300 01  MISC-WS-FLDS.
014400     05  WS-NAME-SUBSTR-LTH         PIC S9(4) COMP.
014500     05  WS-PHONE-SUBSTR-LTH        PIC S9(4) COMP.
014600     05  WS-FIELD-LTH               PIC S9(4) COMP.
014700     05  WS-SCAN-LIMIT              PIC S9(4) COMP.
014800     05  WS-SCAN-POS                PIC S9(4) COMP.
014900     05  WS-MATCH-SW                PIC X(1) VALUE "N".
015000         88  SUBSTR-FOUND            VALUE "Y".
015100         88  SUBSTR-NOT-FOUND        VALUE "N".
015200     05  WS-LOCAL-PART-LTH          PIC S9(4) COMP.
015300     05  WS-LOCAL-PART              PIC X(60) VALUE SPACES.
015400     05  WS-DOMAIN-PART             PIC X(60) VALUE SPACES.
015500     05  WS-MASKED-EMAIL            PIC X(60) VALUE SPACES.
015600     05  WS-MASKED-PHONE            PIC X(20) VALUE SPACES.
015610     05  FILLER                     PIC X(5) VALUE SPACES.

015700 01  FLAGS-AND-SWITCHES.
015800     05  MORE-DATA-SW               PIC X(1) VALUE "Y".
015900         88  NO-MORE-PATSCHREQ-DATA  VALUE "N".
015910     05  FILLER                     PIC X(5) VALUE SPACES.

016000* HAND-DUPLICATED COPY OF THE STRLTH LINKAGE RECORD - SAME         *
016100* CONVENTION USED WHEN CALLING SLOTCHK, BILLRFND AND CLCLBCST.     *
016200 01  WS-STRLTH-TEXT                PIC X(255) VALUE SPACES.
016300 01  WS-STRLTH-RETURN-LTH          PIC S9(4).

016400 01  WS-HDR-REC.
016500     05  FILLER                     PIC X(1) VALUE " ".
016600     05  HDR-DATE.
016700         10  HDR-YY                 PIC 9(4).
016800         10  DASH-1                 PIC X(1) VALUE "-".
016900         10  HDR-MM                 PIC 9(2).
017000         10  DASH-2                 PIC X(1) VALUE "-".
017100         10  HDR-DD                 PIC 9(2).
017200     05  FILLER                     PIC X(16) VALUE SPACE.
017300     05  FILLER                     PIC X(50) VALUE
017400         "Patient Search Hit List".
017500     05  FILLER            PIC X(26)
017600                   VALUE "Page Number:" JUSTIFIED RIGHT.
017700     05  PAGE-NBR-O                 PIC ZZ9.

017800 01  WS-COLM-HDR-REC.
017900     05  FILLER            PIC X(10) VALUE "PATIENT-ID".
018000     05  FILLER            PIC X(26) VALUE "PATIENT NAME".
018100     05  FILLER            PIC X(22) VALUE "MASKED E-MAIL".
018200     05  FILLER            PIC X(22) VALUE "MASKED PHONE".
018300     05  FILLER            PIC X(5)  VALUE "ACT".
018400     05  FILLER            PIC X(47) VALUE SPACES.

018500 01  WS-PATIENT-RPT-REC.
018600     05  PATIENT-ID-O               PIC 9(9).
018700     05  FILLER                     PIC X(1) VALUE SPACES.
018800     05  PATIENT-NAME-O             PIC X(26).
018900     05  PATIENT-EMAIL-O            PIC X(22).
019000     05  PATIENT-PHONE-O            PIC X(22).
019100     05  PATIENT-ACTIVE-O           PIC X(3).
019200     05  FILLER                     PIC X(49) VALUE SPACES.

019300 01  WS-BLANK-LINE.
019400     05  FILLER     PIC X(132) VALUE SPACES.

019500 COPY ABENDREC.

019600 PROCEDURE DIVISION.
019700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019800     PERFORM 100-MAINLINE THRU 100-EXIT
019900             UNTIL NO-MORE-PATSCHREQ-DATA OR PSRQ-TRAILER-REC.
020000     PERFORM 999-CLEANUP THRU 999-EXIT.
020100     MOVE +0 TO RETURN-CODE.
020200     GOBACK.

020300 000-HOUSEKEEPING.
020400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020500     DISPLAY "******** BEGIN JOB PATSRCH ********".
020600     ACCEPT WS-DATE FROM DATE YYYYMMDD.
020700     MOVE WS-DATE (1:4) TO HDR-YY.
020800     MOVE WS-DATE (5:2) TO HDR-MM.
020900     MOVE WS-DATE (7:2) TO HDR-DD.
021000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021100     MOVE +1 TO WS-LINES.
021200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021300     PERFORM 900-READ-PATSCHREQ THRU 900-EXIT.
021400     IF NO-MORE-PATSCHREQ-DATA
021500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
021600         GO TO 1000-ABEND-RTN.
021700 000-EXIT.
021800     EXIT.

021900 015-REWIND-PATMSTR.
022000     MOVE "015-REWIND-PATMSTR" TO PARA-NAME.
022100     MOVE 1 TO WS-PATIENT-RRN.
022200     START PATMSTR KEY IS NOT LESS THAN WS-PATIENT-RRN
022300         INVALID KEY
022400         MOVE "10" TO PATMSTR-STATUS
022500     END-START.
022600 015-EXIT.
022700     EXIT.

022800 100-MAINLINE.
022900     MOVE "100-MAINLINE" TO PARA-NAME.
023000     IF PSRQ-SEARCH-REC
023100         PERFORM 300-SEARCH-PATIENTS THRU 300-EXIT.
023200     PERFORM 900-READ-PATSCHREQ THRU 900-EXIT.
023300 100-EXIT.
023400     EXIT.

023500 300-SEARCH-PATIENTS.
023600     MOVE "300-SEARCH-PATIENTS" TO PARA-NAME.
023700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
023800     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
023900     MOVE PSRQ-NAME-SUBSTR TO WS-STRLTH-TEXT.
024000     MOVE ZERO TO WS-STRLTH-RETURN-LTH.
024100     PERFORM 380-GET-TRIMMED-LENGTH THRU 380-EXIT.
024200     MOVE WS-STRLTH-RETURN-LTH TO WS-NAME-SUBSTR-LTH.
024300     MOVE PSRQ-PHONE-SUBSTR TO WS-STRLTH-TEXT.
024400     MOVE ZERO TO WS-STRLTH-RETURN-LTH.
024500     PERFORM 380-GET-TRIMMED-LENGTH THRU 380-EXIT.
024600     MOVE WS-STRLTH-RETURN-LTH TO WS-PHONE-SUBSTR-LTH.
024700     PERFORM 015-REWIND-PATMSTR THRU 015-EXIT.
024800     PERFORM 350-SCAN-ONE-PATIENT THRU 350-EXIT
024900         UNTIL PATMSTR-EOF.
025000 300-EXIT.
025100     EXIT.

025200 350-SCAN-ONE-PATIENT.
025300     MOVE "350-SCAN-ONE-PATIENT" TO PARA-NAME.
025400     IF PATMSTR-EOF
025500         GO TO 350-EXIT.
025600     READ PATMSTR NEXT RECORD INTO PATIENT-MASTER-REC
025700         AT END
025800         MOVE "10" TO PATMSTR-STATUS
025900         GO TO 350-EXIT
026000     END-READ.
026100     PERFORM 360-NAME-SUBSTR-MATCH THRU 360-EXIT.
026200     IF SUBSTR-NOT-FOUND
026300         GO TO 350-EXIT.
026400     PERFORM 365-PHONE-SUBSTR-MATCH THRU 365-EXIT.
026500     IF SUBSTR-NOT-FOUND
026600         GO TO 350-EXIT.
026700     PERFORM 400-MASK-EMAIL THRU 400-EXIT.
026800     PERFORM 410-MASK-PHONE THRU 410-EXIT.
026900     ADD 1 TO RECORDS-MATCHED.
027000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
027100     PERFORM 750-WRITE-PATIENT-DETAIL THRU 750-EXIT.
027200 350-EXIT.
027300     EXIT.

027400 360-NAME-SUBSTR-MATCH.
027500     MOVE "360-NAME-SUBSTR-MATCH" TO PARA-NAME.
027600     IF WS-NAME-SUBSTR-LTH = 0
027700         MOVE "Y" TO WS-MATCH-SW
027800         GO TO 360-EXIT.
027900     MOVE PATIENT-NAME TO WS-STRLTH-TEXT.
028000     MOVE ZERO TO WS-STRLTH-RETURN-LTH.
028100     PERFORM 380-GET-TRIMMED-LENGTH THRU 380-EXIT.
028200     MOVE WS-STRLTH-RETURN-LTH TO WS-FIELD-LTH.
028300     MOVE "N" TO WS-MATCH-SW.
028400     IF WS-NAME-SUBSTR-LTH > WS-FIELD-LTH
028500         GO TO 360-EXIT.
028600     COMPUTE WS-SCAN-LIMIT = WS-FIELD-LTH - WS-NAME-SUBSTR-LTH + 1.
028620     SET WS-SCAN-POS TO 1.
028640     PERFORM 370-SCAN-ONE-NAME-POS THRU 370-EXIT
028660         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR SUBSTR-FOUND.
029300 360-EXIT.
029320     EXIT.

029340 370-SCAN-ONE-NAME-POS.
029360     MOVE "370-SCAN-ONE-NAME-POS" TO PARA-NAME.
029380     IF WS-SCAN-POS > WS-SCAN-LIMIT OR SUBSTR-FOUND
029400         GO TO 370-EXIT.
029420     IF PATIENT-NAME (WS-SCAN-POS : WS-NAME-SUBSTR-LTH)
029440           = PSRQ-NAME-SUBSTR (1 : WS-NAME-SUBSTR-LTH)
029460         MOVE "Y" TO WS-MATCH-SW.
029480     ADD 1 TO WS-SCAN-POS.
029500 370-EXIT.
029520     EXIT.

029600 365-PHONE-SUBSTR-MATCH.
029700     MOVE "365-PHONE-SUBSTR-MATCH" TO PARA-NAME.
029800     IF WS-PHONE-SUBSTR-LTH = 0
029900         MOVE "Y" TO WS-MATCH-SW
030000         GO TO 365-EXIT.
030100     MOVE PATIENT-PHONE TO WS-STRLTH-TEXT.
030200     MOVE ZERO TO WS-STRLTH-RETURN-LTH.
030300     PERFORM 380-GET-TRIMMED-LENGTH THRU 380-EXIT.
030400     MOVE WS-STRLTH-RETURN-LTH TO WS-FIELD-LTH.
030500     MOVE "N" TO WS-MATCH-SW.
030600     IF WS-PHONE-SUBSTR-LTH > WS-FIELD-LTH
030700         GO TO 365-EXIT.
030800     COMPUTE WS-SCAN-LIMIT = WS-FIELD-LTH - WS-PHONE-SUBSTR-LTH + 1.
030820     SET WS-SCAN-POS TO 1.
030840     PERFORM 375-SCAN-ONE-PHONE-POS THRU 375-EXIT
030860         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR SUBSTR-FOUND.
031600 365-EXIT.
031620     EXIT.

031640 375-SCAN-ONE-PHONE-POS.
031660     MOVE "375-SCAN-ONE-PHONE-POS" TO PARA-NAME.
031680     IF WS-SCAN-POS > WS-SCAN-LIMIT OR SUBSTR-FOUND
031700         GO TO 375-EXIT.
031720     IF PATIENT-PHONE (WS-SCAN-POS : WS-PHONE-SUBSTR-LTH)
031740           = PSRQ-PHONE-SUBSTR (1 : WS-PHONE-SUBSTR-LTH)
031760         MOVE "Y" TO WS-MATCH-SW.
031780     ADD 1 TO WS-SCAN-POS.
031790 375-EXIT.
031795     EXIT.

031800 380-GET-TRIMMED-LENGTH.
031900     MOVE "380-GET-TRIMMED-LENGTH" TO PARA-NAME.
032000     CALL "STRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-RETURN-LTH.
032100 380-EXIT.
032200     EXIT.

032300 400-MASK-EMAIL.
032400     MOVE "400-MASK-EMAIL" TO PARA-NAME.
032500     MOVE SPACES TO WS-LOCAL-PART, WS-DOMAIN-PART, WS-MASKED-EMAIL.
032600     MOVE ZERO TO WS-LOCAL-PART-LTH.
032700     INSPECT PATIENT-EMAIL TALLYING WS-LOCAL-PART-LTH
032800         FOR CHARACTERS BEFORE INITIAL "@".
032900     UNSTRING PATIENT-EMAIL DELIMITED BY "@"
033000         INTO WS-LOCAL-PART, WS-DOMAIN-PART.
033100     IF WS-LOCAL-PART-LTH <= 2
033200         STRING "***@" DELIMITED BY SIZE
033300                WS-DOMAIN-PART DELIMITED BY SIZE
033400                INTO WS-MASKED-EMAIL
033500     ELSE
033600         STRING WS-LOCAL-PART (1:2) DELIMITED BY SIZE
033700                "***@" DELIMITED BY SIZE
033800                WS-DOMAIN-PART DELIMITED BY SIZE
033900                INTO WS-MASKED-EMAIL
034000     END-IF.
034100 400-EXIT.
034200     EXIT.

034300 410-MASK-PHONE.
034400     MOVE "410-MASK-PHONE" TO PARA-NAME.
034500     MOVE SPACES TO WS-MASKED-PHONE.
034600     MOVE PATIENT-PHONE TO WS-STRLTH-TEXT.
034700     MOVE ZERO TO WS-STRLTH-RETURN-LTH.
034800     PERFORM 380-GET-TRIMMED-LENGTH THRU 380-EXIT.
034900     MOVE WS-STRLTH-RETURN-LTH TO WS-FIELD-LTH.
035000     IF WS-FIELD-LTH > 4
035100         STRING PATIENT-PHONE (1:2) DELIMITED BY SIZE
035200                "***" DELIMITED BY SIZE
035300                PATIENT-PHONE (WS-FIELD-LTH - 1 : 2)
035400                                         DELIMITED BY SIZE
035500                INTO WS-MASKED-PHONE
035600     ELSE
035700         MOVE "***" TO WS-MASKED-PHONE
035800     END-IF.
035900 410-EXIT.
036000     EXIT.

036100 650-PAGE-BREAK.
036200     MOVE "650-PAGE-BREAK" TO PARA-NAME.
036300     WRITE RPT-REC FROM WS-BLANK-LINE.
036400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
036500     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
036600 650-EXIT.
036700     EXIT.

036800 700-WRITE-PAGE-HDR.
036900     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
037000     WRITE RPT-REC FROM WS-BLANK-LINE
037100         AFTER ADVANCING 1.
037200     MOVE WS-PAGES TO PAGE-NBR-O.
037300     WRITE RPT-REC FROM WS-HDR-REC
037400         AFTER ADVANCING NEXT-PAGE.
037500     MOVE ZERO TO WS-LINES.
037600     ADD 1 TO WS-PAGES.
037700     WRITE RPT-REC FROM WS-BLANK-LINE
037800         AFTER ADVANCING 1.
037900 700-EXIT.
038000     EXIT.

038100 720-WRITE-COLM-HDR.
038200     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
038300     WRITE RPT-REC FROM WS-COLM-HDR-REC
038400         AFTER ADVANCING 2.
038500     ADD 1 TO WS-LINES.
038600 720-EXIT.
038700     EXIT.

038800 750-WRITE-PATIENT-DETAIL.
038900     MOVE "750-WRITE-PATIENT-DETAIL" TO PARA-NAME.
039000     MOVE PATIENT-ID            TO PATIENT-ID-O.
039100     MOVE PATIENT-NAME          TO PATIENT-NAME-O.
039200     MOVE WS-MASKED-EMAIL       TO PATIENT-EMAIL-O.
039300     MOVE WS-MASKED-PHONE       TO PATIENT-PHONE-O.
039400     IF PATIENT-IS-ACTIVE
039500         MOVE "YES" TO PATIENT-ACTIVE-O
039600     ELSE
039700         MOVE "NO " TO PATIENT-ACTIVE-O.
039800     WRITE RPT-REC FROM WS-PATIENT-RPT-REC
039900         AFTER ADVANCING 1.
040000     ADD 1 TO WS-LINES.
040100 750-EXIT.
040200     EXIT.

040300 790-CHECK-PAGINATION.
040400     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
040500     IF WS-LINES > 45
040600         PERFORM 650-PAGE-BREAK THRU 650-EXIT.
040700 790-EXIT.
040800     EXIT.

040900 800-OPEN-FILES.
041000     MOVE "800-OPEN-FILES" TO PARA-NAME.
041100     OPEN INPUT PATSCHREQ-FILE.
041200     OPEN OUTPUT SYSOUT, PATSCHLIST-PRT.
041300     OPEN I-O PATMSTR.
041400 800-EXIT.
041500     EXIT.

041600 850-CLOSE-FILES.
041700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
041800     CLOSE PATSCHREQ-FILE, SYSOUT, PATSCHLIST-PRT, PATMSTR.
041900 850-EXIT.
042000     EXIT.

042100 900-READ-PATSCHREQ.
042200     MOVE "900-READ-PATSCHREQ" TO PARA-NAME.
042300     READ PATSCHREQ-FILE
042400         AT END
042500         MOVE "N" TO MORE-DATA-SW
042600         GO TO 900-EXIT
042700     END-READ.
042800     ADD 1 TO RECORDS-READ.
042900 900-EXIT.
043000     EXIT.

043100 999-CLEANUP.
043200     MOVE "999-CLEANUP" TO PARA-NAME.
043300     IF NOT PSRQ-TRAILER-REC
043400         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
043500         GO TO 1000-ABEND-RTN.

043600     IF RECORDS-READ NOT EQUAL TO PSTR-DETAIL-COUNT
043700         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
043800                               TO ABEND-REASON
043900         MOVE RECORDS-READ     TO ACTUAL-VAL
044000         MOVE PSTR-DETAIL-COUNT TO EXPECTED-VAL
044100         WRITE SYSOUT-REC FROM ABEND-REC.

044200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.

044300     DISPLAY "** RECORDS READ **".
044400     DISPLAY RECORDS-READ.
044500     DISPLAY "** RECORDS MATCHED **".
044600     DISPLAY RECORDS-MATCHED.
044700     DISPLAY "******** NORMAL END OF JOB PATSRCH ********".
044800 999-EXIT.
044900     EXIT.

045000 1000-ABEND-RTN.
045100     WRITE SYSOUT-REC FROM ABEND-REC.
045200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045300     DISPLAY "*** ABNORMAL END OF JOB-PATSRCH ***" UPON CONSOLE.
045400     DIVIDE ZERO-VAL INTO ONE-VAL.
