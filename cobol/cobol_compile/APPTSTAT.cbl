000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APPTSTAT.
000400 AUTHOR. R. DELACRUZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/02/90.
000700 DATE-COMPILED. 01/02/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* APPTSTAT  -  APPOINTMENT STATUS UPDATE BATCH.                  *
001100*                                                                *
001200* READS THE STATUS-REQUEST FILE (ONE DETAIL RECORD PER           *
001300* COMPLETE/CANCEL/NO-SHOW REQUEST TAKEN DURING THE DAY, PLUS A   *
001400* TRAILER) AND MOVES EACH APPOINTMENT OFF SCHEDULED TO ITS NEW   *
001500* STATUS ON APPTMSTR.  A BILLING-EVENT RECORD IS WRITTEN FOR     *
001600* EVERY ACCEPTED TRANSITION SO BILLPROC CAN PICK IT UP LATER     *
001700* AND RAISE OR VOID THE ASSOCIATED BILL - THIS PROGRAM DOES NOT  *
001800* TOUCH BILLMSTR ITSELF.                                         *
001900*                                                                *
002000* CHANGE LOG                                                     *
002100*   01/02/90  RDC  00161  ORIGINAL PROGRAM.                      *
002200*   08/22/90  MWB  00224  BILLING-EVENT-REC NOW WRITTEN FOR       *
002300*                         NO-SHOW AS WELL AS COMPLETE/CANCEL -    *
002400*                         WAS ONLY HANDLING COMPLETE AT FIRST.    *
002500*   03/11/98  AKP  00451  Y2K - WS-NOW BUILT FROM ACCEPT FROM     *
002600*                         DATE YYYYMMDD/TIME.                    *
002700*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452.  *
002800*   10/14/02  LMS  00558  A REQUEST AGAINST AN APPOINTMENT THAT   *
002900*                         IS NOT STILL SCHEDULED (ALREADY         *
003000*                         CANCELLED, COMPLETED, ETC) IS NOW       *
003100*                         REJECTED RATHER THAN OVERWRITING THE    *
003200*                         STATUS A SECOND TIME.                   *
003300******************************************************************

003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     UPSI-0 ON STATUS IS DEBUG-MODE-ON
004000               OFF STATUS IS DEBUG-MODE-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SYSOUT
004400     ASSIGN TO UT-S-SYSOUT
004500       ORGANIZATION IS SEQUENTIAL.

004600     SELECT STATREQ-FILE
004700     ASSIGN TO UT-S-STATREQ
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS IFCODE.

005000     SELECT STATRSLT-FILE
005100     ASSIGN TO UT-S-STATRSLT
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS OFCODE.

005400     SELECT BILLEVT-FILE
005500     ASSIGN TO UT-S-BILLEVT
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS EFCODE.

005800     SELECT APPTMSTR
005900            ASSIGN       TO APPTMSTR
006000            ORGANIZATION IS RELATIVE
006100            ACCESS MODE  IS RANDOM
006200            RELATIVE KEY IS WS-APPT-RRN
006300            FILE STATUS  IS APPTMSTR-STATUS.

006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(130).

007300* ONE DETAIL RECORD PER COMPLETE/CANCEL/NO-SHOW REQUEST, PLUS    *
007400* ONE TRAILER CARRYING THE EXPECTED DETAIL-RECORD COUNT.          *
007500 FD  STATREQ-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 40 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS STATUS-REQUEST-REC.
008100 01  STATUS-REQUEST-REC.
008200     05  STREQ-RECORD-TYPE          PIC X(1).
008300         88  STREQ-DETAIL-REC        VALUE "D".
008400         88  STREQ-TRAILER-REC       VALUE "T".
008500     05  STREQ-APPT-ID              PIC 9(9).
008600     05  STREQ-ACTION               PIC X(1).
008700         88  STREQ-COMPLETE          VALUE "C".
008800         88  STREQ-CANCEL            VALUE "X".
008900         88  STREQ-NO-SHOW           VALUE "N".
009000     05  FILLER                     PIC X(29).

009100 01  STATUS-TRAILER-REC REDEFINES STATUS-REQUEST-REC.
009200     05  STLR-RECORD-TYPE           PIC X(1).
009300     05  STLR-DETAIL-COUNT          PIC 9(9).
009400     05  FILLER                     PIC X(30).

009500 FD  STATRSLT-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 60 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS STATUS-RESULT-REC.
010100 01  STATUS-RESULT-REC.
010200     05  SRES-APPT-ID               PIC 9(9).
010300     05  SRES-STATUS                PIC X(8).
010400     05  SRES-REASON-CD             PIC 9(4).
010500     05  FILLER                     PIC X(39).

010600 FD  BILLEVT-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS BILLING-EVENT-REC.
011100     COPY BILLEVT.

011200 FD  APPTMSTR
011300     RECORD CONTAINS 150 CHARACTERS
011400     DATA RECORD IS APPOINTMENT-MASTER-REC.
011500     COPY APPTMSTR.

011600 WORKING-STORAGE SECTION.

011700 01  FILE-STATUS-CODES.
011800     05  IFCODE                     PIC X(2).
011900         88  CODE-READ               VALUE SPACES.
012000         88  NO-MORE-DATA            VALUE "10".
012100     05  OFCODE                     PIC X(2).
012200         88  CODE-WRITE              VALUE SPACES.
012300     05  EFCODE                     PIC X(2).
012400         88  EVT-WRITE-OK            VALUE SPACES.
012500     05  APPTMSTR-STATUS            PIC X(2).
012600         88  APPT-RECORD-FOUND       VALUE "00".
012700         88  APPT-RECORD-NOT-FOUND   VALUE "23".
012710     05  FILLER                     PIC X(5) VALUE SPACES.

012800 01  WS-KEY-FIELDS.
012900     05  WS-APPT-RRN                PIC 9(9) COMP.
013000     05  WS-APPT-RRN-R REDEFINES WS-APPT-RRN.
013100         10  WS-APPT-RRN-ED         PIC 9(9).
013110     05  FILLER                     PIC X(5) VALUE SPACES.

013200 01  WS-DATE-TIME-FIELDS.
013300     05  WS-CURRENT-DATE            PIC 9(8).
013400     05  WS-CURRENT-TIME            PIC 9(6).
013500     05  WS-NOW                     PIC 9(14).
013600     05  WS-NOW-R REDEFINES WS-NOW.
013700         10  WS-NOW-DATE            PIC 9(8).
013800         10  WS-NOW-TIME            PIC 9(6).
013810     05  FILLER                     PIC X(5) VALUE SPACES.

013900 01  MORE-STATREQ-SW               PIC X(1) VALUE "Y".
014000     88  NO-MORE-STATREQ-RECS       VALUE "N".

014100 01  COUNTERS-AND-ACCUMULATORS.
014200     05  RECORDS-READ               PIC S9(9) COMP VALUE ZERO.
014300     05  RECORDS-WRITTEN            PIC S9(9) COMP VALUE ZERO.
014400     05  EVENTS-WRITTEN             PIC S9(9) COMP VALUE ZERO.
014500     05  STATUS-CHANGES-ACCEPTED    PIC S9(9) COMP VALUE ZERO.
014600     05  STATUS-CHANGES-REJECTED    PIC S9(9) COMP VALUE ZERO.
014610     05  FILLER                     PIC X(5) VALUE SPACES.

014700 COPY ABENDREC.

014800 PROCEDURE DIVISION.
014900 000-MAINLINE.
015000     MOVE "000-MAINLINE" TO PARA-NAME.
015100     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
015200     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
015300         UNTIL NO-MORE-STATREQ-RECS OR STREQ-TRAILER-REC.
015400     PERFORM 900-CLEANUP THRU 900-EXIT.
015500     MOVE ZERO TO RETURN-CODE.
015600     GOBACK.

015700 010-HOUSEKEEPING.
015800     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
015900     DISPLAY "APPTSTAT - HOUSEKEEPING".
016000     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
016100     ACCEPT WS-CURRENT-TIME FROM TIME.
016200     MOVE WS-CURRENT-DATE TO WS-NOW-DATE.
016300     MOVE WS-CURRENT-TIME TO WS-NOW-TIME.
016400     OPEN INPUT STATREQ-FILE.
016500     OPEN OUTPUT STATRSLT-FILE, BILLEVT-FILE, SYSOUT.
016600     OPEN I-O APPTMSTR.
016700     READ STATREQ-FILE
016800         AT END
016900         MOVE "N" TO MORE-STATREQ-SW
017000     END-READ.
017100 010-EXIT.
017200     EXIT.

017300 100-PROCESS-REQUEST.
017400     MOVE "100-PROCESS-REQUEST" TO PARA-NAME.
017500     ADD 1 TO RECORDS-READ.
017600     MOVE SPACES TO STATUS-RESULT-REC.
017700     MOVE STREQ-APPT-ID TO SRES-APPT-ID.
017800     MOVE ZERO TO SRES-REASON-CD.

017900     PERFORM 200-LOOKUP-APPOINTMENT THRU 200-EXIT.
018000     IF SRES-REASON-CD = ZERO
018100         PERFORM 300-APPLY-STATUS-CHANGE THRU 300-EXIT.
018200     IF SRES-REASON-CD = ZERO
018300         PERFORM 400-REWRITE-APPOINTMENT THRU 400-EXIT.
018400     IF SRES-REASON-CD = ZERO
018500         PERFORM 500-EMIT-BILLING-EVENT THRU 500-EXIT
018600         ADD 1 TO STATUS-CHANGES-ACCEPTED
018700     ELSE
018800         MOVE "REJECTED" TO SRES-STATUS
018900         ADD 1 TO STATUS-CHANGES-REJECTED.

019000     WRITE STATUS-RESULT-REC.
019100     ADD 1 TO RECORDS-WRITTEN.

019200     READ STATREQ-FILE
019300         AT END
019400         MOVE "N" TO MORE-STATREQ-SW
019500     END-READ.
019600 100-EXIT.
019700     EXIT.

019800 200-LOOKUP-APPOINTMENT.
019900     MOVE "200-LOOKUP-APPOINTMENT" TO PARA-NAME.
020000     MOVE STREQ-APPT-ID TO WS-APPT-RRN.
020100     READ APPTMSTR INTO APPOINTMENT-MASTER-REC.
020200     IF NOT APPT-RECORD-FOUND
020300         MOVE 0100 TO SRES-REASON-CD
020400         GO TO 200-EXIT.
020500     IF NOT APPT-SCHEDULED
020600         MOVE 0110 TO SRES-REASON-CD.
020700 200-EXIT.
020800     EXIT.

020900 300-APPLY-STATUS-CHANGE.
021000     MOVE "300-APPLY-STATUS-CHANGE" TO PARA-NAME.
021100     EVALUATE TRUE
021200         WHEN STREQ-COMPLETE
021300             MOVE "COMPLETED " TO APPT-STATUS
021400         WHEN STREQ-CANCEL
021500             MOVE "CANCELLED " TO APPT-STATUS
021600         WHEN STREQ-NO-SHOW
021700             MOVE "NO_SHOW   " TO APPT-STATUS
021800         WHEN OTHER
021900             MOVE 0120 TO SRES-REASON-CD
022000     END-EVALUATE.
022100 300-EXIT.
022200     EXIT.

022300 400-REWRITE-APPOINTMENT.
022400     MOVE "400-REWRITE-APPOINTMENT" TO PARA-NAME.
022500     REWRITE APPOINTMENT-MASTER-REC
022600         INVALID KEY
022700         MOVE "** PROBLEM REWRITING APPTMSTR" TO ABEND-REASON
022800         MOVE APPTMSTR-STATUS TO EXPECTED-VAL
022900         GO TO 1000-ABEND-RTN
023000     END-REWRITE.
023100     MOVE APPT-STATUS TO SRES-STATUS.
023200 400-EXIT.
023300     EXIT.

023400 500-EMIT-BILLING-EVENT.
023500     MOVE "500-EMIT-BILLING-EVENT" TO PARA-NAME.
023600     MOVE SPACES TO BILLING-EVENT-REC.
023700     MOVE APPT-ID            TO EVT-APPOINTMENT-ID.
023800     MOVE APPT-PATIENT-ID    TO EVT-PATIENT-ID.
023900     MOVE APPT-SLOT-START    TO EVT-SLOT-START.
024000     MOVE WS-NOW             TO EVT-RECORDED-AT.
024100     EVALUATE TRUE
024200         WHEN APPT-COMPLETED
024300             MOVE "COMPLETED" TO EVT-TYPE
024400         WHEN APPT-CANCELLED
024500             MOVE "CANCELLED" TO EVT-TYPE
024600         WHEN APPT-NO-SHOW
024700             MOVE "NO_SHOW  " TO EVT-TYPE
024800     END-EVALUATE.
024900     WRITE BILLING-EVENT-REC.
025000     ADD 1 TO EVENTS-WRITTEN.
025100 500-EXIT.
025200     EXIT.

025300 900-CLEANUP.
025400     MOVE "900-CLEANUP" TO PARA-NAME.
025500     IF NOT STREQ-TRAILER-REC
025600         MOVE "** MISSING TRAILER RECORD ON STATREQ-FILE"
025700                                  TO ABEND-REASON
025800         GO TO 1000-ABEND-RTN.
025900     IF RECORDS-READ NOT = STLR-DETAIL-COUNT
026000         MOVE "** STATREQ DETAIL/TRAILER COUNT MISMATCH"
026100                                  TO ABEND-REASON
026200         MOVE RECORDS-READ       TO ACTUAL-VAL
026300         MOVE STLR-DETAIL-COUNT  TO EXPECTED-VAL
026400         WRITE SYSOUT-REC FROM ABEND-REC.
026500     CLOSE STATREQ-FILE, STATRSLT-FILE, BILLEVT-FILE, SYSOUT,
026600           APPTMSTR.
026700     DISPLAY "** RECORDS READ         **" RECORDS-READ.
026800     DISPLAY "** STATUS CHANGES OK     **" STATUS-CHANGES-ACCEPTED.
026900     DISPLAY "** STATUS CHANGES REJ    **" STATUS-CHANGES-REJECTED.
027000     DISPLAY "** BILLING EVENTS WRITTEN**" EVENTS-WRITTEN.
027100     DISPLAY "******** NORMAL END OF JOB APPTSTAT ********".
027200 900-EXIT.
027300     EXIT.

027400 1000-ABEND-RTN.
027500     WRITE SYSOUT-REC FROM ABEND-REC.
027600     CLOSE STATREQ-FILE, STATRSLT-FILE, BILLEVT-FILE, SYSOUT,
027700           APPTMSTR.
027800     DISPLAY "*** ABNORMAL END OF JOB-APPTSTAT ***" UPON CONSOLE.
027900     DIVIDE ZERO-VAL INTO ONE-VAL.
