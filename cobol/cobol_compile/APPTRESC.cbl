000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APPTRESC.
000400 AUTHOR. R. DELACRUZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/02/90.
000700 DATE-COMPILED. 02/02/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* APPTRESC  -  OUTPATIENT APPOINTMENT RESCHEDULE BATCH.          *
001100*                                                                *
001200* READS THE RESCHED-REQUEST FILE (ONE DETAIL RECORD PER          *
001300* RESCHEDULE REQUEST TAKEN DURING THE DAY, PLUS A TRAILER).      *
001400* FOR EACH DETAIL RECORD, LOOKS UP THE APPOINTMENT ON APPTMSTR   *
001500* BY APPT-ID AND CHECKS -                                        *
001600*   - THE APPOINTMENT IS STILL SCHEDULED                         *
001700*   - IT HAS NOT ALREADY BEEN RESCHEDULED TWICE                  *
001800*   - THE CURRENT SLOT IS STILL AT LEAST ONE HOUR OUT            *
001900*   - THE NEW SLOT PASSES SLOTCHK (SAME DOCTOR/DEPARTMENT)       *
002000*   - THE NEW SLOT DOES NOT OVERLAP ANY OTHER APPOINTMENT FOR     *
002100*     THIS DOCTOR OR THIS PATIENT (OTHER THAN THE ONE BEING       *
002200*     MOVED)                                                      *
002300* IF ALL FIVE PASS, APPTMSTR IS REWRITTEN WITH THE NEW SLOT AND  *
002400* THE RESCHEDULE COUNT BUMPED; OTHERWISE THE REQUEST IS LOGGED   *
002500* AS REJECTED AND THE MASTER IS LEFT ALONE.                      *
002600*                                                                *
002700* CHANGE LOG                                                     *
002800*   02/02/90  RDC  00159  ORIGINAL PROGRAM.                      *
002900*   07/11/90  MWB  00221  ADDED PATIENT-SIDE OVERLAP CHECK TO     *
003000*                         500-SCAN-OVERLAP-EXCL-SELF - WAS ONLY   *
003100*                         CHECKING THE DOCTOR'S CALENDAR.         *
003200*   04/19/92  AKP  00281  DAILY CAP NOT RE-CHECKED ON RESCHEDULE  *
003300*                         - MOVING A SLOT DOES NOT ADD A NEW ONE, *
003400*                         SLOTCHK CALLED WITH COUNT FORCED TO 0.  *
003500*   03/11/98  AKP  00451  Y2K - WS-NOW NOW BUILT FROM ACCEPT FROM *
003600*                         DATE YYYYMMDD/TIME, WAS 2-DIGIT YEAR.   *
003700*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452.  *
003800*   09/23/02  LMS  00552  CUTOFF ON THE CURRENT SLOT RAISED FROM  *
003900*                         30 MINUTES TO 1 HOUR PER POLICY MEMO.  *
004000******************************************************************

004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS IS DEBUG-MODE-ON
004700               OFF STATUS IS DEBUG-MODE-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.

005300     SELECT RESCHREQ-FILE
005400     ASSIGN TO UT-S-RESCHREQ
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS IFCODE.

005700     SELECT RESCHRSLT-FILE
005800     ASSIGN TO UT-S-RESCHRSLT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.

006100     SELECT APPTMSTR
006200            ASSIGN       TO APPTMSTR
006300            ORGANIZATION IS RELATIVE
006400            ACCESS MODE  IS DYNAMIC
006500            RELATIVE KEY IS WS-APPT-RRN
006600            FILE STATUS  IS APPTMSTR-STATUS.

006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 120 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC  PIC X(120).

007600* ONE DETAIL RECORD PER RESCHEDULE REQUEST, PLUS ONE TRAILER     *
007700* CARRYING THE EXPECTED DETAIL-RECORD COUNT.                     *
007800 FD  RESCHREQ-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 50 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS RESCHED-REQUEST-REC.
008400 01  RESCHED-REQUEST-REC.
008500     05  RREQ-RECORD-TYPE           PIC X(1).
008600         88  RREQ-DETAIL-REC         VALUE "D".
008700         88  RREQ-TRAILER-REC        VALUE "T".
008800     05  RREQ-APPT-ID               PIC 9(9).
008900     05  RREQ-NEW-SLOT-START        PIC 9(14).
009000     05  RREQ-NEW-SLOT-END          PIC 9(14).
009100     05  FILLER                     PIC X(12).

009200 01  RESCHED-TRAILER-REC REDEFINES RESCHED-REQUEST-REC.
009300     05  RTLR-RECORD-TYPE           PIC X(1).
009400     05  RTLR-DETAIL-COUNT          PIC 9(9).
009500     05  FILLER                     PIC X(40).

009600 FD  RESCHRSLT-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 60 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS RESCHED-RESULT-REC.
010200 01  RESCHED-RESULT-REC.
010300     05  RRES-APPT-ID               PIC 9(9).
010400     05  RRES-STATUS                PIC X(8).
010500     05  RRES-REASON-CD             PIC 9(4).
010600     05  FILLER                     PIC X(39).

010700 FD  APPTMSTR
010800     RECORD CONTAINS 150 CHARACTERS
010900     DATA RECORD IS APPOINTMENT-MASTER-REC.
011000     COPY APPTMSTR.

011100 WORKING-STORAGE SECTION.

011200 01  FILE-STATUS-CODES.
011300     05  IFCODE                     PIC X(2).
011400         88  CODE-READ               VALUE SPACES.
011500         88  NO-MORE-DATA            VALUE "10".
011600     05  OFCODE                     PIC X(2).
011700         88  CODE-WRITE              VALUE SPACES.
011800     05  APPTMSTR-STATUS            PIC X(2).
011900         88  APPT-RECORD-FOUND       VALUE "00".
012000         88  APPT-RECORD-NOT-FOUND   VALUE "23".
012100         88  APPT-RECORD-EOF         VALUE "10".
012110     05  FILLER                     PIC X(5) VALUE SPACES.

012200 01  WS-KEY-FIELDS.
012300     05  WS-APPT-RRN                PIC 9(9) COMP.
012400     05  WS-APPT-RRN-R REDEFINES WS-APPT-RRN.
012500         10  WS-APPT-RRN-ED         PIC 9(9).
012600     05  HOLD-DOCTOR-ID             PIC 9(9).
012700     05  HOLD-PATIENT-ID            PIC 9(9).
012800     05  HOLD-DEPARTMENT            PIC X(30).
012810     05  FILLER                     PIC X(5) VALUE SPACES.

012900 01  WS-DATE-TIME-FIELDS.
013000     05  WS-CURRENT-DATE            PIC 9(8).
013100     05  WS-CURRENT-TIME            PIC 9(6).
013200     05  WS-NOW                     PIC 9(14).
013300     05  WS-NOW-R REDEFINES WS-NOW.
013400         10  WS-NOW-DATE            PIC 9(8).
013500         10  WS-NOW-TIME            PIC 9(6).
013600     05  WS-ONE-HOUR-CUTOFF         PIC 9(14).
013700     05  WS-TWO-HOUR-CUTOFF         PIC 9(14).
013710     05  FILLER                     PIC X(5) VALUE SPACES.

013800 01  MORE-RESCHREQ-SW              PIC X(1) VALUE "Y".
013900     88  NO-MORE-RESCHREQ-RECS      VALUE "N".

014000 01  COUNTERS-AND-ACCUMULATORS.
014100     05  RECORDS-READ               PIC S9(9) COMP VALUE ZERO.
014200     05  RECORDS-WRITTEN            PIC S9(9) COMP VALUE ZERO.
014300     05  RESCHEDULES-ACCEPTED       PIC S9(9) COMP VALUE ZERO.
014400     05  RESCHEDULES-REJECTED       PIC S9(9) COMP VALUE ZERO.
014500     05  WS-OVERLAP-SW              PIC X(1) VALUE "N".
014600         88  OVERLAP-FOUND           VALUE "Y".
014610     05  FILLER                     PIC X(5) VALUE SPACES.

014700* DUPLICATED FROM SLOTCHK'S LINKAGE SECTION - SEE APPTBOOK FOR   *
014800* THE SAME CONVENTION, BORROWED FROM TRMTSRCH/CLCLBCST.          *
014900 01  SLOT-CHECK-REC.
015000     05  REQ-DEPARTMENT             PIC X(30).
015100     05  DOC-DEPARTMENT             PIC X(30).
015200     05  SLOT-START                 PIC 9(14).
015300     05  SLOT-START-R REDEFINES SLOT-START.
015400         10  SLOT-START-DATE        PIC 9(8).
015500         10  SLOT-START-HH          PIC 9(2).
015600         10  SLOT-START-MN          PIC 9(2).
015700         10  SLOT-START-SS          PIC 9(2).
015800     05  SLOT-END                   PIC 9(14).
015900     05  SLOT-END-R REDEFINES SLOT-END.
016000         10  SLOT-END-DATE          PIC 9(8).
016100         10  SLOT-END-HH            PIC 9(2).
016200         10  SLOT-END-MN            PIC 9(2).
016300         10  SLOT-END-SS            PIC 9(2).
016400     05  REQ-LEAD-CUTOFF            PIC 9(14).
016500     05  DOC-DAILY-CAP              PIC 9(3).
016600     05  DOC-EXISTING-COUNT-TODAY   PIC 9(3).
016700     05  FILLER                     PIC X(10).

016800 01  CALC-CALL-RET-CODE             PIC S9(4) COMP.

016900 COPY ABENDREC.

017000 PROCEDURE DIVISION.
017100 000-MAINLINE.
017200     MOVE "000-MAINLINE" TO PARA-NAME.
017300     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
017400     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
017500         UNTIL NO-MORE-RESCHREQ-RECS OR RREQ-TRAILER-REC.
017600     PERFORM 900-CLEANUP THRU 900-EXIT.
017700     MOVE ZERO TO RETURN-CODE.
017800     GOBACK.

017900 010-HOUSEKEEPING.
018000     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
018100     DISPLAY "APPTRESC - HOUSEKEEPING".
018200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
018300     ACCEPT WS-CURRENT-TIME FROM TIME.
018400     MOVE WS-CURRENT-DATE TO WS-NOW-DATE.
018500     MOVE WS-CURRENT-TIME TO WS-NOW-TIME.
018600     ADD 010000 TO WS-NOW GIVING WS-ONE-HOUR-CUTOFF.
018700     ADD 020000 TO WS-NOW GIVING WS-TWO-HOUR-CUTOFF.
018800     OPEN INPUT RESCHREQ-FILE.
018900     OPEN OUTPUT RESCHRSLT-FILE, SYSOUT.
019000     OPEN I-O APPTMSTR.
019100     READ RESCHREQ-FILE
019200         AT END
019300         MOVE "N" TO MORE-RESCHREQ-SW
019400     END-READ.
019500 010-EXIT.
019600     EXIT.

019700 015-REWIND-APPTMSTR.
019800     MOVE "015-REWIND-APPTMSTR" TO PARA-NAME.
019900     MOVE 1 TO WS-APPT-RRN.
020000     START APPTMSTR KEY IS NOT LESS THAN WS-APPT-RRN
020100         INVALID KEY
020200         MOVE "10" TO APPTMSTR-STATUS
020300     END-START.
020400 015-EXIT.
020500     EXIT.

020600 100-PROCESS-REQUEST.
020700     MOVE "100-PROCESS-REQUEST" TO PARA-NAME.
020800     ADD 1 TO RECORDS-READ.
020900     MOVE SPACES TO RESCHED-RESULT-REC.
021000     MOVE RREQ-APPT-ID TO RRES-APPT-ID.
021100     MOVE ZERO TO RRES-REASON-CD, CALC-CALL-RET-CODE.

021200     PERFORM 200-LOOKUP-APPOINTMENT THRU 200-EXIT.
021300     IF RRES-REASON-CD = ZERO
021400         PERFORM 300-CHECK-RESCHEDULE-LIMIT THRU 300-EXIT.
021500     IF RRES-REASON-CD = ZERO
021600         PERFORM 350-CHECK-CUTOFF THRU 350-EXIT.
021700     IF RRES-REASON-CD = ZERO
021800         PERFORM 400-CHECK-NEW-SLOT THRU 400-EXIT.
021900     IF RRES-REASON-CD = ZERO
022000         PERFORM 500-SCAN-OVERLAP-EXCL-SELF THRU 500-EXIT.
022100     IF RRES-REASON-CD = ZERO
022200         PERFORM 600-APPLY-UPDATE THRU 600-EXIT
022300     ELSE
022400         MOVE "REJECTED" TO RRES-STATUS
022500         ADD 1 TO RESCHEDULES-REJECTED.

022600     WRITE RESCHED-RESULT-REC.
022700     ADD 1 TO RECORDS-WRITTEN.

022800     READ RESCHREQ-FILE
022900         AT END
023000         MOVE "N" TO MORE-RESCHREQ-SW
023100     END-READ.
023200 100-EXIT.
023300     EXIT.

023400 200-LOOKUP-APPOINTMENT.
023500     MOVE "200-LOOKUP-APPOINTMENT" TO PARA-NAME.
023600     MOVE RREQ-APPT-ID TO WS-APPT-RRN.
023700     READ APPTMSTR INTO APPOINTMENT-MASTER-REC.
023800     IF NOT APPT-RECORD-FOUND
023900         MOVE 0100 TO RRES-REASON-CD
024000         GO TO 200-EXIT.
024100     IF NOT APPT-SCHEDULED
024200         MOVE 0110 TO RRES-REASON-CD
024300         GO TO 200-EXIT.
024400     MOVE APPT-DOCTOR-ID   TO HOLD-DOCTOR-ID.
024500     MOVE APPT-PATIENT-ID  TO HOLD-PATIENT-ID.
024600     MOVE APPT-DEPARTMENT  TO HOLD-DEPARTMENT.
024700 200-EXIT.
024800     EXIT.

024900 300-CHECK-RESCHEDULE-LIMIT.
025000     MOVE "300-CHECK-RESCHEDULE-LIMIT" TO PARA-NAME.
025100     IF APPT-RESCHEDULE-COUNT NOT < 2
025200         MOVE 0200 TO RRES-REASON-CD.
025300 300-EXIT.
025400     EXIT.

025500 350-CHECK-CUTOFF.
025600     MOVE "350-CHECK-CUTOFF" TO PARA-NAME.
025700* THE SLOT BEING MOVED AWAY FROM MUST STILL BE AT LEAST ONE      092302LS
025800* HOUR OUT - OTHERWISE THE PATIENT IS TOO CLOSE TO THEIR         092302LS
025900* ORIGINAL TIME FOR A RESCHEDULE TO BE FAIR TO THE CLINIC.       092302LS
026000     IF APPT-SLOT-START < WS-ONE-HOUR-CUTOFF
026100         MOVE 0300 TO RRES-REASON-CD.
026200 350-EXIT.
026300     EXIT.

026400 400-CHECK-NEW-SLOT.
026500     MOVE "400-CHECK-NEW-SLOT" TO PARA-NAME.
026600     MOVE HOLD-DEPARTMENT      TO REQ-DEPARTMENT, DOC-DEPARTMENT.
026700     MOVE RREQ-NEW-SLOT-START  TO SLOT-START.
026800     MOVE RREQ-NEW-SLOT-END    TO SLOT-END.
026900     MOVE WS-TWO-HOUR-CUTOFF   TO REQ-LEAD-CUTOFF.
027000     MOVE 999                  TO DOC-DAILY-CAP.
027100     MOVE ZERO                 TO DOC-EXISTING-COUNT-TODAY.
027200     CALL "SLOTCHK" USING SLOT-CHECK-REC, CALC-CALL-RET-CODE.
027300     IF CALC-CALL-RET-CODE NOT = ZERO
027400         ADD 0400 TO CALC-CALL-RET-CODE GIVING RRES-REASON-CD.
027500 400-EXIT.
027600     EXIT.

027700 500-SCAN-OVERLAP-EXCL-SELF.
027800     MOVE "500-SCAN-OVERLAP-EXCL-SELF" TO PARA-NAME.
027900     MOVE "N" TO WS-OVERLAP-SW.
028000     PERFORM 015-REWIND-APPTMSTR THRU 015-EXIT.
028100     PERFORM 510-SCAN-ONE-APPT THRU 510-EXIT
028200         UNTIL APPT-RECORD-EOF.
028300     IF OVERLAP-FOUND
028400         MOVE 0500 TO RRES-REASON-CD.
028500 500-EXIT.
028600     EXIT.

028700 510-SCAN-ONE-APPT.
028800     MOVE "510-SCAN-ONE-APPT" TO PARA-NAME.
028900     IF APPT-RECORD-EOF
029000         GO TO 510-EXIT.
029100     READ APPTMSTR NEXT RECORD
029200         AT END
029300         MOVE "10" TO APPTMSTR-STATUS
029400         GO TO 510-EXIT
029500     END-READ.
029600     IF APPT-ID = RREQ-APPT-ID
029700         GO TO 510-EXIT.
029800     IF APPT-CANCELLED
029900         GO TO 510-EXIT.
030000     IF APPT-DOCTOR-ID = HOLD-DOCTOR-ID
030100         AND APPT-SLOT-START < RREQ-NEW-SLOT-END
030200         AND RREQ-NEW-SLOT-START < APPT-SLOT-END
030300         MOVE "Y" TO WS-OVERLAP-SW.
030400     IF APPT-PATIENT-ID = HOLD-PATIENT-ID
030500         AND APPT-SLOT-START < RREQ-NEW-SLOT-END
030600         AND RREQ-NEW-SLOT-START < APPT-SLOT-END
030700         MOVE "Y" TO WS-OVERLAP-SW.
030800 510-EXIT.
030900     EXIT.

031000 600-APPLY-UPDATE.
031100     MOVE "600-APPLY-UPDATE" TO PARA-NAME.
031200     MOVE RREQ-APPT-ID      TO WS-APPT-RRN.
031300     READ APPTMSTR INTO APPOINTMENT-MASTER-REC.
031400     MOVE RREQ-NEW-SLOT-START TO APPT-SLOT-START.
031500     MOVE RREQ-NEW-SLOT-END   TO APPT-SLOT-END.
031600     ADD 1 TO APPT-RESCHEDULE-COUNT.
031700     REWRITE APPOINTMENT-MASTER-REC
031800         INVALID KEY
031900         MOVE "** PROBLEM REWRITING APPTMSTR" TO ABEND-REASON
032000         MOVE APPTMSTR-STATUS TO EXPECTED-VAL
032100         GO TO 1000-ABEND-RTN
032200     END-REWRITE.
032300     MOVE "RESCHED " TO RRES-STATUS.
032400     ADD 1 TO RESCHEDULES-ACCEPTED.
032500 600-EXIT.
032600     EXIT.

032700 900-CLEANUP.
032800     MOVE "900-CLEANUP" TO PARA-NAME.
032900     IF NOT RREQ-TRAILER-REC
033000         MOVE "** MISSING TRAILER RECORD ON RESCHREQ-FILE"
033100                                  TO ABEND-REASON
033200         GO TO 1000-ABEND-RTN.
033300     IF RECORDS-READ NOT = RTLR-DETAIL-COUNT
033400         MOVE "** RESCHREQ DETAIL/TRAILER COUNT MISMATCH"
033500                                  TO ABEND-REASON
033600         MOVE RECORDS-READ       TO ACTUAL-VAL
033700         MOVE RTLR-DETAIL-COUNT  TO EXPECTED-VAL
033800         WRITE SYSOUT-REC FROM ABEND-REC.
033900     CLOSE RESCHREQ-FILE, RESCHRSLT-FILE, SYSOUT, APPTMSTR.
034000     DISPLAY "** RECORDS READ         **" RECORDS-READ.
034100     DISPLAY "** RESCHEDULES ACCEPTED **" RESCHEDULES-ACCEPTED.
034200     DISPLAY "** RESCHEDULES REJECTED **" RESCHEDULES-REJECTED.
034300     DISPLAY "******** NORMAL END OF JOB APPTRESC ********".
034400 900-EXIT.
034500     EXIT.

034600 1000-ABEND-RTN.
034700     WRITE SYSOUT-REC FROM ABEND-REC.
034800     CLOSE RESCHREQ-FILE, RESCHRSLT-FILE, SYSOUT, APPTMSTR.
034900     DISPLAY "*** ABNORMAL END OF JOB-APPTRESC ***" UPON CONSOLE.
035000     DIVIDE ZERO-VAL INTO ONE-VAL.
