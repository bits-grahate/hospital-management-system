000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APPTBOOK.
000400 AUTHOR. R. DELACRUZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/15/90.
000700 DATE-COMPILED. 01/15/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* APPTBOOK  -  OUTPATIENT APPOINTMENT BOOKING BATCH.             *
001100*                                                                *
001200* READS THE BOOKING-REQUEST FILE (ONE DETAIL RECORD PER WALK-IN  *
001300* OR PHONE BOOKING TAKEN DURING THE DAY, PLUS A TRAILER) AND     *
001400* FOR EACH DETAIL RECORD -                                      *
001500*   - LOOKS UP THE PATIENT AND THE DOCTOR BY THEIR SURROGATE     *
001600*     KEYS ON PATMSTR/DOCMSTR (BOTH MUST BE ACTIVE)              *
001700*   - CALLS SLOTCHK TO CHECK DEPARTMENT MATCH, SLOT SPAN, CLINIC *
001800*     HOURS, LEAD TIME AND THE DOCTOR'S DAILY APPOINTMENT CAP    *
001900*   - SCANS APPTMSTR ONCE FOR ANY EXISTING, NON-CANCELLED        *
002000*     APPOINTMENT THAT OVERLAPS THE REQUESTED SLOT FOR EITHER    *
002100*     THE SAME DOCTOR OR THE SAME PATIENT                        *
002200*   - IF EVERYTHING CHECKS OUT, WRITES A NEW APPTMSTR RECORD     *
002300*     AND LOGS THE RESULT; OTHERWISE LOGS THE REJECT REASON      *
002400* THIS PROGRAM OWNS ALL THE FILE I/O - SLOTCHK IS A PURE         *
002500* CALCULATOR, SAME SHOP CONVENTION AS CLCLBCST/FEECALC.          *
002600*                                                                *
002700* CHANGE LOG                                                     *
002800*   01/15/90  RDC  00155  ORIGINAL PROGRAM.                      *
002900*   06/19/90  MWB  00218  ADDED PATIENT-OVERLAP CHECK - HAD ONLY *
003000*                         BEEN CHECKING THE DOCTOR'S CALENDAR.   *
003100*   03/02/92  AKP  00287  DAILY-CAP COUNT NOW TAKEN FROM THE      *
003200*                         SAME APPTMSTR SCAN AS THE OVERLAP       *
003300*                         CHECK INSTEAD OF A SEPARATE PASS.       *
003400*   11/18/93  AKP  00334  SKIP CANCELLED APPOINTMENTS WHEN        *
003500*                         COUNTING THE DAILY CAP AND SCANNING     *
003600*                         FOR OVERLAP.                            *
003700*   03/11/98  AKP  00451  Y2K - WS-NOW NOW BUILT FROM ACCEPT FROM *
003800*                         DATE YYYYMMDD/TIME, WAS 2-DIGIT YEAR.   *
003900*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452.  *
004000*   07/08/01  LMS  00501  NEXT-APPT-ID NOW FOUND BY SCANNING      *
004100*                         APPTMSTR FOR THE HIGHEST ID ON FILE.    *
004200*   02/14/03  LMS  00569  MISSING-TRAILER CONDITION STILL ABENDS *
004300*                         BUT A DETAIL/TRAILER COUNT MISMATCH IS *
004400*                         ONLY LOGGED NOW - JOB CONTINUES.       *
004420*   11/09/06  RDC  00612  THE 11/18/93 CHANGE WENT TOO FAR -     *
004440*                         CANCELLED APPTS SHOULD NOT BLOCK THE   *
004460*                         SLOT FOR OVERLAP, BUT A DOCTOR WAS     *
004480*                         ABLE TO CANCEL/REBOOK PAST THE DAILY   *
004489*                         CAP.  CAP COUNT NOW TAKEN REGARDLESS   *
004490*                         OF STATUS, ONLY THE OVERLAP TEST       *
004495*                         SKIPS CANCELLED ROWS.                  *
004500******************************************************************

004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON STATUS IS DEBUG-MODE-ON
005200               OFF STATUS IS DEBUG-MODE-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.

005800     SELECT BOOKREQ-FILE
005900     ASSIGN TO UT-S-BOOKREQ
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS IFCODE.

006200     SELECT BOOKRSLT-FILE
006300     ASSIGN TO UT-S-BOOKRSLT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.

006600     SELECT PATMSTR
006700            ASSIGN       TO PATMSTR
006800            ORGANIZATION IS RELATIVE
006900            ACCESS MODE  IS RANDOM
007000            RELATIVE KEY IS WS-PATIENT-RRN
007100            FILE STATUS  IS PATMSTR-STATUS.

007200     SELECT DOCMSTR
007300            ASSIGN       TO DOCMSTR
007400            ORGANIZATION IS RELATIVE
007500            ACCESS MODE  IS RANDOM
007600            RELATIVE KEY IS WS-DOCTOR-RRN
007700            FILE STATUS  IS DOCMSTR-STATUS.

007800     SELECT APPTMSTR
007900            ASSIGN       TO APPTMSTR
008000            ORGANIZATION IS RELATIVE
008100            ACCESS MODE  IS DYNAMIC
008200            RELATIVE KEY IS WS-APPT-RRN
008300            FILE STATUS  IS APPTMSTR-STATUS.

008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 120 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(120).

009300* ONE DETAIL RECORD PER BOOKING REQUEST TAKEN DURING THE DAY,    *
009400* PLUS ONE TRAILER CARRYING THE EXPECTED DETAIL-RECORD COUNT.    *
009500 FD  BOOKREQ-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 90 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS BOOKING-REQUEST-REC.
010100 01  BOOKING-REQUEST-REC.
010200     05  BREQ-RECORD-TYPE           PIC X(1).
010300         88  BREQ-DETAIL-REC         VALUE "D".
010400         88  BREQ-TRAILER-REC        VALUE "T".
010500     05  BREQ-PATIENT-ID            PIC 9(9).
010600     05  BREQ-DOCTOR-ID             PIC 9(9).
010700     05  BREQ-DEPARTMENT            PIC X(30).
010800     05  BREQ-SLOT-START            PIC 9(14).
010900     05  BREQ-SLOT-END              PIC 9(14).
011000     05  FILLER                     PIC X(13).

011100 01  BOOKING-TRAILER-REC REDEFINES BOOKING-REQUEST-REC.
011200     05  BTLR-RECORD-TYPE           PIC X(1).
011300     05  BTLR-DETAIL-COUNT          PIC 9(9).
011400     05  FILLER                     PIC X(70).

011500 FD  BOOKRSLT-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 80 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS BOOK-RESULT-REC.
012100 01  BOOK-RESULT-REC.
012200     05  RES-PATIENT-ID             PIC 9(9).
012300     05  RES-DOCTOR-ID              PIC 9(9).
012400     05  RES-APPT-ID                PIC 9(9).
012500     05  RES-STATUS                 PIC X(8).
012600     05  RES-REASON-CD              PIC 9(4).
012700     05  FILLER                     PIC X(37).

012800 FD  PATMSTR
012900     RECORD CONTAINS 200 CHARACTERS
013000     DATA RECORD IS PATIENT-MASTER-REC.
013100     COPY PATMSTR.

013200 FD  DOCMSTR
013300     RECORD CONTAINS 200 CHARACTERS
013400     DATA RECORD IS DOCTOR-MASTER-REC.
013500     COPY DOCMSTR.

013600 FD  APPTMSTR
013700     RECORD CONTAINS 150 CHARACTERS
013800     DATA RECORD IS APPOINTMENT-MASTER-REC.
013900     COPY APPTMSTR.

014000 WORKING-STORAGE SECTION.

014100 01  FILE-STATUS-CODES.
014200     05  IFCODE                     PIC X(2).
014300         88  CODE-READ               VALUE SPACES.
014400         88  NO-MORE-DATA            VALUE "10".
014500     05  OFCODE                     PIC X(2).
014600         88  CODE-WRITE              VALUE SPACES.
014700     05  PATMSTR-STATUS             PIC X(2).
014800         88  PAT-RECORD-FOUND        VALUE "00".
014900         88  PAT-RECORD-NOT-FOUND    VALUE "23".
015000     05  DOCMSTR-STATUS             PIC X(2).
015100         88  DOC-RECORD-FOUND        VALUE "00".
015200         88  DOC-RECORD-NOT-FOUND    VALUE "23".
015300     05  APPTMSTR-STATUS            PIC X(2).
015400         88  APPT-RECORD-FOUND       VALUE "00".
015500         88  APPT-RECORD-NOT-FOUND   VALUE "23".
015600         88  APPT-RECORD-EOF         VALUE "10".
015610     05  FILLER                     PIC X(5) VALUE SPACES.

015700 01  WS-KEY-FIELDS.
015800     05  WS-PATIENT-RRN             PIC 9(9) COMP.
015900     05  WS-DOCTOR-RRN              PIC 9(9) COMP.
016000     05  WS-APPT-RRN                PIC 9(9) COMP.
016100     05  WS-NEXT-APPT-ID            PIC 9(9) COMP VALUE 1.
016200     05  WS-NEXT-APPT-ID-R REDEFINES WS-NEXT-APPT-ID.
016300         10  WS-NEXT-APPT-ID-ED     PIC 9(9).
016310     05  FILLER                     PIC X(5) VALUE SPACES.

016400 01  WS-DATE-TIME-FIELDS.
016500     05  WS-CURRENT-DATE            PIC 9(8).
016600     05  WS-CURRENT-TIME            PIC 9(6).
016700     05  WS-NOW                     PIC 9(14).
016800     05  WS-NOW-R REDEFINES WS-NOW.
016900         10  WS-NOW-DATE            PIC 9(8).
017000         10  WS-NOW-TIME            PIC 9(6).
017100     05  WS-LEAD-CUTOFF             PIC 9(14).
017110     05  FILLER                     PIC X(5) VALUE SPACES.

017200 01  MORE-BOOKREQ-SW               PIC X(1) VALUE "Y".
017300     88  NO-MORE-BOOKREQ-RECS       VALUE "N".

017400 01  COUNTERS-AND-ACCUMULATORS.
017500     05  RECORDS-READ               PIC S9(9) COMP VALUE ZERO.
017600     05  RECORDS-WRITTEN            PIC S9(9) COMP VALUE ZERO.
017700     05  BOOKINGS-ACCEPTED          PIC S9(9) COMP VALUE ZERO.
017800     05  BOOKINGS-REJECTED          PIC S9(9) COMP VALUE ZERO.
017900     05  WS-DAILY-CAP-COUNT         PIC S9(5) COMP VALUE ZERO.
018000     05  WS-OVERLAP-SW              PIC X(1) VALUE "N".
018100         88  OVERLAP-FOUND           VALUE "Y".
018110     05  FILLER                     PIC X(5) VALUE SPACES.

018200* DUPLICATED FROM SLOTCHK'S LINKAGE SECTION - SHOP STANDARD IS   *
018300* TO HAND-COPY A CALLED SUBPROGRAM'S LINKAGE LAYOUT INTO THE     *
018400* CALLER RATHER THAN SHARE A COPYBOOK, SAME AS TRMTSRCH DID FOR  *
018500* CLCLBCST'S CALC-COSTS-REC.                                     *
018600 01  SLOT-CHECK-REC.
018700     05  REQ-DEPARTMENT             PIC X(30).
018800     05  DOC-DEPARTMENT             PIC X(30).
018900     05  SLOT-START                 PIC 9(14).
019000     05  SLOT-START-R REDEFINES SLOT-START.
019100         10  SLOT-START-DATE        PIC 9(8).
019200         10  SLOT-START-HH          PIC 9(2).
019300         10  SLOT-START-MN          PIC 9(2).
019400         10  SLOT-START-SS          PIC 9(2).
019500     05  SLOT-END                   PIC 9(14).
019600     05  SLOT-END-R REDEFINES SLOT-END.
019700         10  SLOT-END-DATE          PIC 9(8).
019800         10  SLOT-END-HH            PIC 9(2).
019900         10  SLOT-END-MN            PIC 9(2).
020000         10  SLOT-END-SS            PIC 9(2).
020100     05  REQ-LEAD-CUTOFF            PIC 9(14).
020200     05  DOC-DAILY-CAP              PIC 9(3).
020300     05  DOC-EXISTING-COUNT-TODAY   PIC 9(3).
020400     05  FILLER                     PIC X(10).

020500 01  CALC-CALL-RET-CODE             PIC S9(4) COMP.

020600 COPY ABENDREC.

020700 PROCEDURE DIVISION.
020800 000-MAINLINE.
020900     MOVE "000-MAINLINE" TO PARA-NAME.
021000     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
021100     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT
021200         UNTIL NO-MORE-BOOKREQ-RECS OR BREQ-TRAILER-REC.
021300     PERFORM 900-CLEANUP THRU 900-EXIT.
021400     MOVE ZERO TO RETURN-CODE.
021500     GOBACK.

021600 010-HOUSEKEEPING.
021700     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
021800     DISPLAY "APPTBOOK - HOUSEKEEPING".
021900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
022000     ACCEPT WS-CURRENT-TIME FROM TIME.
022100     MOVE WS-CURRENT-DATE TO WS-NOW-DATE.
022200     MOVE WS-CURRENT-TIME TO WS-NOW-TIME.
022300     OPEN INPUT BOOKREQ-FILE.
022400     OPEN OUTPUT BOOKRSLT-FILE, SYSOUT.
022500     OPEN I-O APPTMSTR.
022600     OPEN INPUT PATMSTR, DOCMSTR.
022700     PERFORM 020-FIND-NEXT-APPT-ID THRU 020-EXIT.
022800     READ BOOKREQ-FILE
022900         AT END
023000         MOVE "N" TO MORE-BOOKREQ-SW
023100     END-READ.
023200 010-EXIT.
023300     EXIT.

023400 015-REWIND-APPTMSTR.
023500     MOVE "015-REWIND-APPTMSTR" TO PARA-NAME.
023600     MOVE 1 TO WS-APPT-RRN.
023700     START APPTMSTR KEY IS NOT LESS THAN WS-APPT-RRN
023800         INVALID KEY
023900         MOVE "10" TO APPTMSTR-STATUS
024000     END-START.
024100 015-EXIT.
024200     EXIT.

024300 020-FIND-NEXT-APPT-ID.
024400     MOVE "020-FIND-NEXT-APPT-ID" TO PARA-NAME.
024500* APPTMSTR IS SCANNED ONCE AT START-UP TO FIND THE HIGHEST       070801LS
024600* APPT-ID ON FILE - THE NEXT RECORD WE ADD USES ID + 1.          070801LS
024700     MOVE ZERO TO WS-NEXT-APPT-ID.
024800     PERFORM 015-REWIND-APPTMSTR THRU 015-EXIT.
024900     PERFORM 025-READ-APPTMSTR-NEXT THRU 025-EXIT
025000         UNTIL APPT-RECORD-EOF.
025100     ADD 1 TO WS-NEXT-APPT-ID.
025200 020-EXIT.
025300     EXIT.

025400 025-READ-APPTMSTR-NEXT.
025500     MOVE "025-READ-APPTMSTR-NEXT" TO PARA-NAME.
025600     IF APPT-RECORD-EOF
025700         GO TO 025-EXIT.
025800     READ APPTMSTR NEXT RECORD
025900         AT END
026000         MOVE "10" TO APPTMSTR-STATUS
026100         GO TO 025-EXIT
026200     END-READ.
026300     IF APPT-ID > WS-NEXT-APPT-ID
026400         MOVE APPT-ID TO WS-NEXT-APPT-ID.
026500 025-EXIT.
026600     EXIT.

026700 100-PROCESS-REQUEST.
026800     MOVE "100-PROCESS-REQUEST" TO PARA-NAME.
026900     ADD 1 TO RECORDS-READ.
027000     MOVE SPACES TO BOOK-RESULT-REC.
027100     MOVE BREQ-PATIENT-ID TO RES-PATIENT-ID.
027200     MOVE BREQ-DOCTOR-ID  TO RES-DOCTOR-ID.
027300     MOVE ZERO TO RES-APPT-ID, RES-REASON-CD, CALC-CALL-RET-CODE.

027400     PERFORM 200-VALIDATE-PATIENT THRU 200-EXIT.
027500     IF RES-REASON-CD = ZERO
027600         PERFORM 300-VALIDATE-DOCTOR THRU 300-EXIT.
027700     IF RES-REASON-CD = ZERO
027800         PERFORM 400-CALL-SLOTCHK THRU 400-EXIT.
027900     IF RES-REASON-CD = ZERO
028000         PERFORM 500-SCAN-OVERLAP THRU 500-EXIT.
028100     IF RES-REASON-CD = ZERO
028200         PERFORM 600-WRITE-APPOINTMENT THRU 600-EXIT
028300     ELSE
028400         MOVE "REJECTED" TO RES-STATUS
028500         ADD 1 TO BOOKINGS-REJECTED.

028600     WRITE BOOK-RESULT-REC.
028700     ADD 1 TO RECORDS-WRITTEN.

028800     READ BOOKREQ-FILE
028900         AT END
029000         MOVE "N" TO MORE-BOOKREQ-SW
029100     END-READ.
029200 100-EXIT.
029300     EXIT.

029400 200-VALIDATE-PATIENT.
029500     MOVE "200-VALIDATE-PATIENT" TO PARA-NAME.
029600     MOVE BREQ-PATIENT-ID TO WS-PATIENT-RRN.
029700     READ PATMSTR INTO PATIENT-MASTER-REC.
029800     IF NOT PAT-RECORD-FOUND
029900         MOVE 0100 TO RES-REASON-CD
030000         GO TO 200-EXIT.
030100     IF NOT PATIENT-IS-ACTIVE
030200         MOVE 0110 TO RES-REASON-CD.
030300 200-EXIT.
030400     EXIT.

030500 300-VALIDATE-DOCTOR.
030600     MOVE "300-VALIDATE-DOCTOR" TO PARA-NAME.
030700     MOVE BREQ-DOCTOR-ID TO WS-DOCTOR-RRN.
030800     READ DOCMSTR INTO DOCTOR-MASTER-REC.
030900     IF NOT DOC-RECORD-FOUND
031000         MOVE 0200 TO RES-REASON-CD
031100         GO TO 300-EXIT.
031200     IF NOT DOCTOR-IS-ACTIVE
031300         MOVE 0210 TO RES-REASON-CD.
031400 300-EXIT.
031500     EXIT.

031600 400-CALL-SLOTCHK.
031700     MOVE "400-CALL-SLOTCHK" TO PARA-NAME.
031800     MOVE BREQ-DEPARTMENT   TO REQ-DEPARTMENT.
031900     MOVE DOCTOR-DEPARTMENT TO DOC-DEPARTMENT.
032000     MOVE BREQ-SLOT-START   TO SLOT-START.
032100     MOVE BREQ-SLOT-END     TO SLOT-END.
032200* A PLAIN ADD OF 2 HOURS (0200 ON THE HHMMSS PORTION) IS SAFE    062102LS
032300* HERE BECAUSE WS-NOW NEVER FALLS IN THE LAST TWO HOURS OF A     062102LS
032400* CALENDAR DAY DURING CLINIC OPERATING HOURS (CLOSE IS 18:00).   062102LS
032500     ADD 200000 TO WS-NOW GIVING WS-LEAD-CUTOFF.
032600     MOVE WS-LEAD-CUTOFF    TO REQ-LEAD-CUTOFF.
032700     MOVE DOCTOR-DAILY-CAP  TO DOC-DAILY-CAP.
032800     MOVE WS-DAILY-CAP-COUNT TO DOC-EXISTING-COUNT-TODAY.
032900     CALL "SLOTCHK" USING SLOT-CHECK-REC, CALC-CALL-RET-CODE.
033000     IF CALC-CALL-RET-CODE NOT = ZERO
033100         ADD 0300 TO CALC-CALL-RET-CODE GIVING RES-REASON-CD.
033200 400-EXIT.
033300     EXIT.

033400 500-SCAN-OVERLAP.
033500     MOVE "500-SCAN-OVERLAP" TO PARA-NAME.
033600     MOVE ZERO TO WS-DAILY-CAP-COUNT.
033700     MOVE "N" TO WS-OVERLAP-SW.
033800     PERFORM 015-REWIND-APPTMSTR THRU 015-EXIT.
033900     PERFORM 510-SCAN-ONE-APPT THRU 510-EXIT
034000         UNTIL APPT-RECORD-EOF.
034100     IF OVERLAP-FOUND
034200         MOVE 0400 TO RES-REASON-CD.
034300 500-EXIT.
034400     EXIT.

034500 510-SCAN-ONE-APPT.
034600     MOVE "510-SCAN-ONE-APPT" TO PARA-NAME.
034700     IF APPT-RECORD-EOF
034800         GO TO 510-EXIT.
034900     READ APPTMSTR NEXT RECORD
035000         AT END
035100         MOVE "10" TO APPTMSTR-STATUS
035200         GO TO 510-EXIT
035300     END-READ.
035400* CANCELLED APPTS DO NOT BLOCK THE SLOT FOR OVERLAP PURPOSES,     *
035420* BUT THEY STILL COUNT TOWARD THE DOCTOR'S DAILY CAP - A         *
035440* CANCEL/REBOOK CYCLE IS NOT A WAY AROUND DOCTOR-DAILY-CAP.       *
035600     IF NOT APPT-CANCELLED
035620         AND APPT-DOCTOR-ID = BREQ-DOCTOR-ID
035700         AND APPT-SLOT-START < BREQ-SLOT-END
035800         AND BREQ-SLOT-START < APPT-SLOT-END
035900         MOVE "Y" TO WS-OVERLAP-SW.
036000     IF NOT APPT-CANCELLED
036020         AND APPT-PATIENT-ID = BREQ-PATIENT-ID
036100         AND APPT-SLOT-START < BREQ-SLOT-END
036200         AND BREQ-SLOT-START < APPT-SLOT-END
036300         MOVE "Y" TO WS-OVERLAP-SW.
036400     IF APPT-DOCTOR-ID = BREQ-DOCTOR-ID
036500         AND APPT-SLOT-START (1:8) = BREQ-SLOT-START (1:8)
036600         ADD 1 TO WS-DAILY-CAP-COUNT.
036700 510-EXIT.
036800     EXIT.

036900 600-WRITE-APPOINTMENT.
037000     MOVE "600-WRITE-APPOINTMENT" TO PARA-NAME.
037100     MOVE WS-NEXT-APPT-ID       TO APPT-ID, WS-APPT-RRN.
037200     MOVE BREQ-PATIENT-ID       TO APPT-PATIENT-ID.
037300     MOVE BREQ-DOCTOR-ID        TO APPT-DOCTOR-ID.
037400     MOVE BREQ-DEPARTMENT       TO APPT-DEPARTMENT.
037500     MOVE BREQ-SLOT-START       TO APPT-SLOT-START.
037600     MOVE BREQ-SLOT-END         TO APPT-SLOT-END.
037700     MOVE "SCHEDULED " TO APPT-STATUS.
037800     MOVE WS-NOW                TO APPT-CREATED-AT.
037900     MOVE ZERO                  TO APPT-RESCHEDULE-COUNT.
038000     WRITE APPOINTMENT-MASTER-REC.
038100     IF APPT-RECORD-FOUND
038200         MOVE APPT-ID TO RES-APPT-ID
038300         MOVE "BOOKED  " TO RES-STATUS
038400         ADD 1 TO BOOKINGS-ACCEPTED
038500         ADD 1 TO WS-NEXT-APPT-ID
038600     ELSE
038700         MOVE 0500 TO RES-REASON-CD
038800         MOVE "REJECTED" TO RES-STATUS.
038900 600-EXIT.
039000     EXIT.

039100 900-CLEANUP.
039200     MOVE "900-CLEANUP" TO PARA-NAME.
039300     IF NOT BREQ-TRAILER-REC
039400         MOVE "** MISSING TRAILER RECORD ON BOOKREQ-FILE"
039500                                  TO ABEND-REASON
039600         GO TO 1000-ABEND-RTN.
039700     IF RECORDS-READ NOT = BTLR-DETAIL-COUNT
039800         MOVE "** BOOKREQ DETAIL/TRAILER COUNT MISMATCH"
039900                                  TO ABEND-REASON
040000         MOVE RECORDS-READ       TO ACTUAL-VAL
040100         MOVE BTLR-DETAIL-COUNT  TO EXPECTED-VAL
040200         WRITE SYSOUT-REC FROM ABEND-REC.
040300     CLOSE BOOKREQ-FILE, BOOKRSLT-FILE, SYSOUT, PATMSTR, DOCMSTR,
040400           APPTMSTR.
040500     DISPLAY "** RECORDS READ      **" RECORDS-READ.
040600     DISPLAY "** BOOKINGS BOOKED   **" BOOKINGS-ACCEPTED.
040700     DISPLAY "** BOOKINGS REJECTED **" BOOKINGS-REJECTED.
040800     DISPLAY "******** NORMAL END OF JOB APPTBOOK ********".
040900 900-EXIT.
041000     EXIT.

041100 1000-ABEND-RTN.
041200     WRITE SYSOUT-REC FROM ABEND-REC.
041300     CLOSE BOOKREQ-FILE, BOOKRSLT-FILE, SYSOUT, PATMSTR, DOCMSTR,
041400           APPTMSTR.
041500     DISPLAY "*** ABNORMAL END OF JOB-APPTBOOK ***" UPON CONSOLE.
041600     DIVIDE ZERO-VAL INTO ONE-VAL.
