000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DOCMAINT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM MAINTAINS THE DOCTOR MASTER FOR THE
001300*          OUTPATIENT SCHEDULING SYSTEM AND PRINTS THE DOCTOR
001400*          ROSTER USED BY THE SCHEDULING DESK.
001500*
001600*          THE DRIVING FILE CARRIES TWO KINDS OF DETAIL RECORDS -
001700*          "C" RECORDS ADD A NEW DOCTOR TO THE MASTER, AND A
001800*          SINGLE "L" RECORD (IF PRESENT) TRIGGERS A PAGINATED
001900*          ROSTER LISTING, OPTIONALLY FILTERED BY DEPARTMENT
002000*          AND/OR SPECIALIZATION.  A TRAILER REC ENDS THE FILE.
002100*
002200******************************************************************
002300*
002400*          INPUT FILE              -   DDS0001.DOCREQ
002500*
002600*          RELATIVE MASTER FILE    -   DDS0001.DOCMSTR
002700*
002800*          OUTPUT ERROR FILE       -   DDS0001.DOCERR
002900*
003000*          OUTPUT CONFIRM FILE     -   DDS0001.DOCOK
003100*
003200*          OUTPUT ROSTER LISTING   -   DDS0001.DOCLIST
003300*
003400*          DUMP FILE               -   SYSOUT
003500*
003600******************************************************************
003700* CHANGE LOG                                                     *
003800*   01/23/88  JS   00001  ORIGINAL PROGRAM (AS PATLIST).         *
003900*   11/09/89  RDC  00141  REWORKED AS DOCMAINT FOR THE NEW        *
004000*                         OUTPATIENT SCHEDULING SYSTEM - DROPPED  *
004100*                         THE INPATIENT/INSURANCE DETAIL LINES,   *
004200*                         ADDED THE "C" CREATE-DOCTOR PATH.       *
004300*   06/14/91  MWB  00263  NEXT-DOCTOR-ID NOW DERIVED BY SCANNING  *
004400*                         DOCMSTR AT STARTUP, SAME AS PATMAINT.   *
004500*   02/18/94  MWB  00331  ADDED THE DISTINCT DEPARTMENT/SPEC      *
004600*                         SUMMARY SECTION AHEAD OF THE DETAIL     *
004700*                         LINES - SCHEDULING DESK WAS RE-KEYING   *
004800*                         THE SAME LIST OF VALUES BY HAND.        *
004900*   03/11/98  AKP  00451  Y2K - WS-DATE NOW ACCEPT FROM DATE      *
005000*                         YYYYMMDD, WAS FUNCTION CURRENT-DATE     *
005100*                         WITH A 2-DIGIT YEAR IN THE PAGE HDR.    *
005200*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452.  *
005300*   05/21/04  LMS  00572  DAILY-CAP RANGE EDIT ADDED TO THE       *
005400*                         CREATE PATH - SOME FRONT-DESK INPUT     *
005500*                         FORMS WERE LEAVING IT BLANK.            *
005520*   11/09/06  RDC  00609  730-WRITE-DEPT-SPEC-SUMMARY SPLIT THE   *
005540*                         TABLE PRINT LOOP OUT TO ITS OWN         *
005560*                         PARAGRAPH, 735-WRITE-ONE-DEPT-SPEC-LINE *
005580*                         - SHOP STANDARD IS PERFORM OF A         *
005590*                         PARAGRAPH, NOT AN INLINE PERFORM BLOCK.  *
005600******************************************************************

005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS NEXT-PAGE.
006300     UPSI-0 ON STATUS IS DEBUG-MODE-ON
006400               OFF STATUS IS DEBUG-MODE-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.

007000     SELECT DOCREQ-FILE
007100     ASSIGN TO UT-S-DOCREQ
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS IFCODE.

007400     SELECT DOCOK-FILE
007500     ASSIGN TO UT-S-DOCOK
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.

007800     SELECT DOCERR-FILE
007900     ASSIGN TO UT-S-DOCERR
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS RFCODE.

008200     SELECT DOCLIST-PRT
008300     ASSIGN TO UT-S-DOCLIST
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS PFCODE.

008600     SELECT DOCMSTR
008700            ASSIGN       TO DOCMSTR
008800            ORGANIZATION IS RELATIVE
008900            ACCESS MODE  IS DYNAMIC
009000            RELATIVE KEY IS WS-DOCTOR-RRN
009100            FILE STATUS  IS DOCMSTR-STATUS.

009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  SYSOUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 130 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SYSOUT-REC.
010000 01  SYSOUT-REC  PIC X(130).

010100* THIS FILE IS PASSED IN FROM THE DOCTOR-ROSTER MAINTENANCE      *
010200* SCREENS.  IT CARRIES ONE "C" RECORD PER NEW DOCTOR, AT MOST    *
010300* ONE "L" RECORD REQUESTING A ROSTER LISTING, AND A TRAILER.     *
010400 FD  DOCREQ-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 149 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS DOCTOR-REQ-REC.
011000 01  DOCTOR-REQ-REC.
011100     05  DREQ-RECORD-TYPE           PIC X(1).
011200         88  DREQ-CREATE-REC         VALUE "C".
011300         88  DREQ-LIST-REC           VALUE "L".
011400         88  DREQ-TRAILER-REC        VALUE "T".
011500     05  DREQ-DOCTOR-NAME           PIC X(30).
011600     05  DREQ-DOCTOR-EMAIL          PIC X(30).
011700     05  DREQ-DOCTOR-PHONE          PIC X(15).
011800     05  DREQ-DOCTOR-DEPARTMENT     PIC X(30).
011900     05  DREQ-DOCTOR-SPECIALIZATION PIC X(30).
012000     05  DREQ-DAILY-CAP             PIC 9(3).
012100     05  FILLER                     PIC X(10).

012200 01  DOCTOR-REQ-TRAILER-REC REDEFINES DOCTOR-REQ-REC.
012300     05  DRTR-RECORD-TYPE           PIC X(1).
012400     05  DRTR-DETAIL-COUNT          PIC 9(9).
012500     05  FILLER                     PIC X(139).

012600 FD  DOCOK-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 50 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS DOCTOR-REG-OK-REC.
013200 01  DOCTOR-REG-OK-REC.
013300     05  DROK-DOCTOR-ID             PIC 9(9).
013400     05  DROK-DOCTOR-EMAIL          PIC X(30).
013500     05  FILLER                     PIC X(11).

013600 FD  DOCERR-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 189 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS DOCTOR-REG-ERR-REC.
014200 01  DOCTOR-REG-ERR-REC.
014300     05  ERR-MSG                    PIC X(40).
014400     05  REST-OF-REC                PIC X(149).

014500 FD  DOCLIST-PRT
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 132 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS RPT-REC.
015100 01  RPT-REC  PIC X(132).

015200 FD  DOCMSTR
015300     RECORD CONTAINS 200 CHARACTERS
015400     DATA RECORD IS DOCTOR-MASTER-REC.
015500     COPY DOCMSTR.

015600 WORKING-STORAGE SECTION.

015700 01  FILE-STATUS-CODES.
015800     05  IFCODE                     PIC X(2).
015900         88  CODE-READ               VALUE SPACES.
016000         88  NO-MORE-DATA            VALUE "10".
016100     05  OFCODE                     PIC X(2).
016200         88  CODE-WRITE              VALUE SPACES.
016300     05  RFCODE                     PIC X(2).
016400         88  ERR-WRITE-OK            VALUE SPACES.
016500     05  PFCODE                     PIC X(2).
016600         88  PRT-WRITE-OK            VALUE SPACES.
016700     05  DOCMSTR-STATUS             PIC X(2).
016800         88  RECORD-FOUND             VALUE "00".
016900         88  RECORD-NOT-FOUND         VALUE "23".
017000         88  DOCMSTR-EOF              VALUE "10".
017010     05  FILLER                     PIC X(5) VALUE SPACES.

017100 01  WS-KEY-FIELDS.
017200     05  WS-DOCTOR-RRN              PIC 9(9) COMP.
017300     05  WS-DOCTOR-RRN-R REDEFINES WS-DOCTOR-RRN.
017400         10  WS-DOCTOR-RRN-ED       PIC 9(9).
017500     05  WS-NEXT-DOCTOR-ID          PIC 9(9) VALUE 1.
017600     05  WS-NEXT-DOCTOR-ID-R REDEFINES WS-NEXT-DOCTOR-ID.
017700         10  WS-NEXT-DOCTOR-ID-ED   PIC 9(9).
017710     05  FILLER                     PIC X(5) VALUE SPACES.

017800 77  WS-DATE                       PIC 9(8).

017900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018000     05  RECORDS-READ               PIC 9(9) COMP.
018100     05  RECORDS-WRITTEN            PIC 9(9) COMP.
018200     05  RECORDS-IN-ERROR           PIC 9(9) COMP.
018300     05  WS-LINES                   PIC 9(2) COMP VALUE 2.
018400     05  WS-PAGES                   PIC 9(3) COMP VALUE 1.
018500     05  WS-DEPT-SPEC-COUNT         PIC 9(3) COMP VALUE ZERO.
018510     05  FILLER                     PIC X(5) VALUE SPACES.

018600 01  MISC-WS-FLDS.
018700     05  WS-AT-SIGN-COUNT           PIC 9(2) COMP VALUE ZERO.
018800     05  WS-DUPLICATE-SW            PIC X(1) VALUE "N".
018900         88  EMAIL-IS-DUPLICATE      VALUE "Y".
019000     05  WS-DAILY-CAP-WORK          PIC 9(3) VALUE ZERO.
019100     05  WS-DAILY-CAP-WORK-R REDEFINES WS-DAILY-CAP-WORK.
019200         10  WS-DAILY-CAP-ED        PIC ZZ9.
019210     05  FILLER                     PIC X(5) VALUE SPACES.

019300 01  FLAGS-AND-SWITCHES.
019400     05  MORE-DATA-SW               PIC X(1) VALUE "Y".
019500         88  NO-MORE-DOCREQ-DATA     VALUE "N".
019600     05  ERROR-FOUND-SW             PIC X(1) VALUE "Y".
019700         88  RECORD-ERROR-FOUND      VALUE "Y".
019800         88  VALID-RECORD            VALUE "N".
019810     05  FILLER                     PIC X(5) VALUE SPACES.

019900 01  WS-DEPT-SPEC-TABLE.
020000     05  WS-DEPT-SPEC-ENTRY OCCURS 50 TIMES
020100                           INDEXED BY WS-DST-IDX.
020200         10  WS-DST-DEPARTMENT      PIC X(30).
020300         10  WS-DST-SPECIALIZATION  PIC X(30).
020310     05  FILLER                     PIC X(5) VALUE SPACES.

020400 01  WS-HDR-REC.
020500     05  FILLER                     PIC X(1) VALUE " ".
020600     05  HDR-DATE.
020700         10  HDR-YY                 PIC 9(4).
020800         10  DASH-1                 PIC X(1) VALUE "-".
020900         10  HDR-MM                 PIC 9(2).
021000         10  DASH-2                 PIC X(1) VALUE "-".
021100         10  HDR-DD                 PIC 9(2).
021200     05  FILLER                     PIC X(16) VALUE SPACE.
021300     05  FILLER                     PIC X(50) VALUE
021400         "Doctor Roster - Department/Specialization List".
021500     05  FILLER            PIC X(26)
021600                   VALUE "Page Number:" JUSTIFIED RIGHT.
021700     05  PAGE-NBR-O                 PIC ZZ9.

021800 01  WS-COLM-HDR-REC.
021900     05  FILLER            PIC X(10) VALUE "DOCTOR-ID".
022000     05  FILLER            PIC X(26) VALUE "DOCTOR NAME".
022100     05  FILLER            PIC X(22) VALUE "DEPARTMENT".
022200     05  FILLER            PIC X(22) VALUE "SPECIALIZATION".
022300     05  FILLER            PIC X(17) VALUE "PHONE".
022400     05  FILLER            PIC X(10) VALUE "DAILY CAP".
022500     05  FILLER            PIC X(5)  VALUE "ACT".
022600     05  FILLER            PIC X(20) VALUE SPACES.

022700 01  WS-DOCTOR-RPT-REC.
022800     05  DOCTOR-ID-O                PIC 9(9).
022900     05  FILLER                     PIC X(1) VALUE SPACES.
023000     05  DOCTOR-NAME-O              PIC X(26).
023100     05  DOCTOR-DEPARTMENT-O        PIC X(22).
023200     05  DOCTOR-SPECIALIZATION-O    PIC X(22).
023300     05  DOCTOR-PHONE-O             PIC X(20).
023400     05  DAILY-CAP-O                PIC ZZ9.
023500     05  FILLER                     PIC X(4) VALUE SPACES.
023600     05  DOCTOR-ACTIVE-O            PIC X(3).
023700     05  FILLER                     PIC X(20) VALUE SPACES.

023800 01  WS-DEPT-SPEC-SUMMARY-HDR.
023900     05  FILLER     PIC X(132)
024000               VALUE "DEPARTMENTS/SPECIALIZATIONS ON FILE:".

024100 01  WS-DEPT-SPEC-SUMMARY-REC.
024200     05  FILLER            PIC X(5)  VALUE SPACES.
024300     05  SUM-DEPARTMENT-O  PIC X(30).
024400     05  FILLER            PIC X(5)  VALUE " -- ".
024500     05  SUM-SPECIALIZATION-O PIC X(30).
024600     05  FILLER            PIC X(62) VALUE SPACES.

024700 01  WS-BLANK-LINE.
024800     05  FILLER     PIC X(132) VALUE SPACES.

024900 COPY ABENDREC.

025000 PROCEDURE DIVISION.
025100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025200     PERFORM 100-MAINLINE THRU 100-EXIT
025300             UNTIL NO-MORE-DOCREQ-DATA OR DREQ-TRAILER-REC.
025400     PERFORM 999-CLEANUP THRU 999-EXIT.
025500     MOVE +0 TO RETURN-CODE.
025600     GOBACK.

025700 000-HOUSEKEEPING.
025800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025900     DISPLAY "******** BEGIN JOB DOCMAINT ********".
026000     ACCEPT WS-DATE FROM DATE YYYYMMDD.
026100     MOVE WS-DATE (1:4) TO HDR-YY.
026200     MOVE WS-DATE (5:2) TO HDR-MM.
026300     MOVE WS-DATE (7:2) TO HDR-DD.
026400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
026500     MOVE +1 TO WS-LINES.
026600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026700     PERFORM 020-FIND-NEXT-DOCTOR-ID THRU 020-EXIT.
026800     PERFORM 900-READ-DOCREQ THRU 900-EXIT.
026900     IF NO-MORE-DOCREQ-DATA
027000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
027100         GO TO 1000-ABEND-RTN.
027200 000-EXIT.
027300     EXIT.

027400 015-REWIND-DOCMSTR.
027500     MOVE "015-REWIND-DOCMSTR" TO PARA-NAME.
027600     MOVE 1 TO WS-DOCTOR-RRN.
027700     START DOCMSTR KEY IS NOT LESS THAN WS-DOCTOR-RRN
027800         INVALID KEY
027900         MOVE "10" TO DOCMSTR-STATUS
028000     END-START.
028100 015-EXIT.
028200     EXIT.

028300 020-FIND-NEXT-DOCTOR-ID.
028400     MOVE "020-FIND-NEXT-DOCTOR-ID" TO PARA-NAME.
028500     PERFORM 015-REWIND-DOCMSTR THRU 015-EXIT.
028600     PERFORM 025-READ-DOCMSTR-NEXT THRU 025-EXIT
028700         UNTIL DOCMSTR-EOF.
028800     ADD 1 TO WS-NEXT-DOCTOR-ID.
028900 020-EXIT.
029000     EXIT.

029100 025-READ-DOCMSTR-NEXT.
029200     MOVE "025-READ-DOCMSTR-NEXT" TO PARA-NAME.
029300     READ DOCMSTR NEXT RECORD INTO DOCTOR-MASTER-REC
029400         AT END
029500         MOVE "10" TO DOCMSTR-STATUS
029600         GO TO 025-EXIT
029700     END-READ.
029800     IF DOCTOR-ID > WS-NEXT-DOCTOR-ID
029900         MOVE DOCTOR-ID TO WS-NEXT-DOCTOR-ID.
030000 025-EXIT.
030100     EXIT.

030200 100-MAINLINE.
030300     MOVE "100-MAINLINE" TO PARA-NAME.
030400     IF DREQ-CREATE-REC
030500         PERFORM 200-CREATE-DOCTOR THRU 200-EXIT
030600     ELSE IF DREQ-LIST-REC
030700         PERFORM 300-LIST-DOCTORS THRU 300-EXIT.
030800     PERFORM 900-READ-DOCREQ THRU 900-EXIT.
030900 100-EXIT.
031000     EXIT.

031100 200-CREATE-DOCTOR.
031200     MOVE "200-CREATE-DOCTOR" TO PARA-NAME.
031300     PERFORM 220-FIELD-EDITS THRU 220-EXIT.
031400     IF RECORD-ERROR-FOUND
031500         ADD 1 TO RECORDS-IN-ERROR
031600         PERFORM 290-WRITE-DOCERR THRU 290-EXIT
031700     ELSE
031800         ADD 1 TO RECORDS-WRITTEN
031900         PERFORM 280-WRITE-DOCTOR THRU 280-EXIT.
032000 200-EXIT.
032100     EXIT.

032200 220-FIELD-EDITS.
032300     MOVE "N" TO ERROR-FOUND-SW.
032400     MOVE "220-FIELD-EDITS" TO PARA-NAME.
032500     IF DREQ-DOCTOR-NAME = SPACES
032600         MOVE "*** MISSING DOCTOR NAME" TO ERR-MSG
032700         MOVE "Y" TO ERROR-FOUND-SW
032800         GO TO 220-EXIT.

032900     IF DREQ-DOCTOR-EMAIL = SPACES
033000         MOVE "*** MISSING DOCTOR E-MAIL" TO ERR-MSG
033100         MOVE "Y" TO ERROR-FOUND-SW
033200         GO TO 220-EXIT.

033300     MOVE ZERO TO WS-AT-SIGN-COUNT.
033400     INSPECT DREQ-DOCTOR-EMAIL TALLYING WS-AT-SIGN-COUNT
033500         FOR ALL "@".
033600     IF WS-AT-SIGN-COUNT NOT = 1
033700         MOVE "*** INVALID DOCTOR E-MAIL" TO ERR-MSG
033800         MOVE "Y" TO ERROR-FOUND-SW
033900         GO TO 220-EXIT.

034000     IF DREQ-DOCTOR-PHONE = SPACES
034100         MOVE "*** MISSING DOCTOR PHONE" TO ERR-MSG
034200         MOVE "Y" TO ERROR-FOUND-SW
034300         GO TO 220-EXIT.

034400     IF DREQ-DOCTOR-DEPARTMENT = SPACES
034500         MOVE "*** MISSING DOCTOR DEPARTMENT" TO ERR-MSG
034600         MOVE "Y" TO ERROR-FOUND-SW
034700         GO TO 220-EXIT.

034800     IF DREQ-DOCTOR-SPECIALIZATION = SPACES
034900         MOVE "*** MISSING DOCTOR SPECIALIZATION" TO ERR-MSG
035000         MOVE "Y" TO ERROR-FOUND-SW
035100         GO TO 220-EXIT.

035200* 05/21/04 LMS 00572 - DEFAULT A BLANK DAILY CAP TO 20 RATHER     052104LM
035300* THAN REJECTING THE RECORD - MOST FORMS LEAVE IT BLANK.         052104LM
035400     IF DREQ-DAILY-CAP NOT NUMERIC
035500         MOVE ZERO TO DREQ-DAILY-CAP.
035600     IF DREQ-DAILY-CAP = ZERO
035700         MOVE 20 TO DREQ-DAILY-CAP
035800     ELSE IF DREQ-DAILY-CAP > 999
035900         MOVE "*** DAILY CAP OUT OF RANGE" TO ERR-MSG
036000         MOVE "Y" TO ERROR-FOUND-SW
036100         GO TO 220-EXIT.

036200     IF VALID-RECORD
036300         PERFORM 260-CHECK-EMAIL-UNIQUE THRU 260-EXIT.
036400 220-EXIT.
036500     EXIT.

036600 260-CHECK-EMAIL-UNIQUE.
036700     MOVE "260-CHECK-EMAIL-UNIQUE" TO PARA-NAME.
036800     MOVE "N" TO WS-DUPLICATE-SW.
036900     PERFORM 015-REWIND-DOCMSTR THRU 015-EXIT.
037000     PERFORM 265-SCAN-ONE-DOCTOR THRU 265-EXIT
037100         UNTIL DOCMSTR-EOF.
037200     IF EMAIL-IS-DUPLICATE
037300         MOVE "*** DOCTOR E-MAIL ALREADY ON FILE" TO ERR-MSG
037400         MOVE "Y" TO ERROR-FOUND-SW.
037500 260-EXIT.
037600     EXIT.

037700 265-SCAN-ONE-DOCTOR.
037800     MOVE "265-SCAN-ONE-DOCTOR" TO PARA-NAME.
037900     IF DOCMSTR-EOF
038000         GO TO 265-EXIT.
038100     READ DOCMSTR NEXT RECORD INTO DOCTOR-MASTER-REC
038200         AT END
038300         MOVE "10" TO DOCMSTR-STATUS
038400         GO TO 265-EXIT
038500     END-READ.
038600     IF DOCTOR-EMAIL = DREQ-DOCTOR-EMAIL
038700         MOVE "Y" TO WS-DUPLICATE-SW.
038800 265-EXIT.
038900     EXIT.

039000 280-WRITE-DOCTOR.
039100     MOVE "280-WRITE-DOCTOR" TO PARA-NAME.
039200     MOVE WS-NEXT-DOCTOR-ID TO WS-DOCTOR-RRN, DOCTOR-ID.
039300     MOVE DREQ-DOCTOR-NAME           TO DOCTOR-NAME.
039400     MOVE DREQ-DOCTOR-EMAIL          TO DOCTOR-EMAIL.
039500     MOVE DREQ-DOCTOR-PHONE          TO DOCTOR-PHONE.
039600     MOVE DREQ-DOCTOR-DEPARTMENT     TO DOCTOR-DEPARTMENT.
039700     MOVE DREQ-DOCTOR-SPECIALIZATION TO DOCTOR-SPECIALIZATION.
039800     MOVE DREQ-DAILY-CAP             TO DOCTOR-DAILY-CAP.
039900     MOVE WS-DATE                    TO DOCTOR-CREATED-DATE.
040000     MOVE ZERO                       TO DOCTOR-CREATED-TIME.
040100     MOVE "Y" TO DOCTOR-ACTIVE.
040200     WRITE DOCTOR-MASTER-REC
040300         INVALID KEY
040400         MOVE "** PROBLEM WRITING DOCMSTR" TO ABEND-REASON
040500         MOVE DOCMSTR-STATUS TO EXPECTED-VAL
040600         GO TO 1000-ABEND-RTN
040700     END-WRITE.
040800     ADD 1 TO WS-NEXT-DOCTOR-ID.
040900     MOVE DOCTOR-ID TO DROK-DOCTOR-ID.
041000     MOVE DOCTOR-EMAIL TO DROK-DOCTOR-EMAIL.
041100     WRITE DOCTOR-REG-OK-REC.
041200 280-EXIT.
041300     EXIT.

041400 290-WRITE-DOCERR.
041500     MOVE "290-WRITE-DOCERR" TO PARA-NAME.
041600     MOVE DOCTOR-REQ-REC TO REST-OF-REC.
041700     WRITE DOCTOR-REG-ERR-REC.
041800 290-EXIT.
041900     EXIT.

042000 300-LIST-DOCTORS.
042100     MOVE "300-LIST-DOCTORS" TO PARA-NAME.
042200     PERFORM 600-BUILD-DEPT-SPEC-TABLE THRU 600-EXIT.
042300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
042400     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
042500     PERFORM 730-WRITE-DEPT-SPEC-SUMMARY THRU 730-EXIT.
042600     PERFORM 740-LIST-SCAN-DOCTORS THRU 740-EXIT.
042700 300-EXIT.
042800     EXIT.

042900 600-BUILD-DEPT-SPEC-TABLE.
043000     MOVE "600-BUILD-DEPT-SPEC-TABLE" TO PARA-NAME.
043100     MOVE ZERO TO WS-DEPT-SPEC-COUNT.
043200     PERFORM 015-REWIND-DOCMSTR THRU 015-EXIT.
043300     PERFORM 610-SCAN-ONE-FOR-TABLE THRU 610-EXIT
043400         UNTIL DOCMSTR-EOF.
043500 600-EXIT.
043600     EXIT.

043700 610-SCAN-ONE-FOR-TABLE.
043800     MOVE "610-SCAN-ONE-FOR-TABLE" TO PARA-NAME.
043900     IF DOCMSTR-EOF
044000         GO TO 610-EXIT.
044100     READ DOCMSTR NEXT RECORD INTO DOCTOR-MASTER-REC
044200         AT END
044300         MOVE "10" TO DOCMSTR-STATUS
044400         GO TO 610-EXIT
044500     END-READ.
044600     IF NOT DOCTOR-IS-ACTIVE OR WS-DEPT-SPEC-COUNT = 50
044700         GO TO 610-EXIT.
044800     SET WS-DST-IDX TO 1.
044900     SEARCH WS-DEPT-SPEC-ENTRY
045000         AT END
045100             ADD 1 TO WS-DEPT-SPEC-COUNT
045200             SET WS-DST-IDX TO WS-DEPT-SPEC-COUNT
045300             MOVE DOCTOR-DEPARTMENT TO WS-DST-DEPARTMENT (WS-DST-IDX)
045400             MOVE DOCTOR-SPECIALIZATION
045500                             TO WS-DST-SPECIALIZATION (WS-DST-IDX)
045600         WHEN WS-DST-DEPARTMENT (WS-DST-IDX) = DOCTOR-DEPARTMENT
045700          AND WS-DST-SPECIALIZATION (WS-DST-IDX) =
045800                             DOCTOR-SPECIALIZATION
045900             CONTINUE
046000     END-SEARCH.
046100 610-EXIT.
046200     EXIT.

046300 650-PAGE-BREAK.
046400     MOVE "650-PAGE-BREAK" TO PARA-NAME.
046500     WRITE RPT-REC FROM WS-BLANK-LINE.
046600     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
046700     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
046800 650-EXIT.
046900     EXIT.

047000 700-WRITE-PAGE-HDR.
047100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
047200     WRITE RPT-REC FROM WS-BLANK-LINE
047300         AFTER ADVANCING 1.
047400     MOVE WS-PAGES TO PAGE-NBR-O.
047500     WRITE RPT-REC FROM WS-HDR-REC
047600         AFTER ADVANCING NEXT-PAGE.
047700     MOVE ZERO TO WS-LINES.
047800     ADD 1 TO WS-PAGES.
047900     WRITE RPT-REC FROM WS-BLANK-LINE
048000         AFTER ADVANCING 1.
048100 700-EXIT.
048200     EXIT.

048300 720-WRITE-COLM-HDR.
048400     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
048500     WRITE RPT-REC FROM WS-COLM-HDR-REC
048600         AFTER ADVANCING 2.
048700     ADD 1 TO WS-LINES.
048800 720-EXIT.
048900     EXIT.

049000 730-WRITE-DEPT-SPEC-SUMMARY.
049100     MOVE "730-WRITE-DEPT-SPEC-SUMMARY" TO PARA-NAME.
049200     WRITE RPT-REC FROM WS-DEPT-SPEC-SUMMARY-HDR
049300         AFTER ADVANCING 2.
049400     ADD 1 TO WS-LINES.
049500     SET WS-DST-IDX TO 1.
049600     PERFORM 735-WRITE-ONE-DEPT-SPEC-LINE THRU 735-EXIT
049620         UNTIL WS-DST-IDX > WS-DEPT-SPEC-COUNT.
049640 730-EXIT.
049660     EXIT.

049700 735-WRITE-ONE-DEPT-SPEC-LINE.
049720     MOVE "735-WRITE-ONE-DEPT-SPEC-LINE" TO PARA-NAME.
049740     IF WS-DST-IDX > WS-DEPT-SPEC-COUNT
049760         GO TO 735-EXIT.
049780     MOVE WS-DST-DEPARTMENT (WS-DST-IDX) TO SUM-DEPARTMENT-O.
049800     MOVE WS-DST-SPECIALIZATION (WS-DST-IDX)
049820                             TO SUM-SPECIALIZATION-O.
049840     WRITE RPT-REC FROM WS-DEPT-SPEC-SUMMARY-REC
049860         AFTER ADVANCING 1.
049880     ADD 1 TO WS-LINES.
050000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
050200     SET WS-DST-IDX UP BY 1.
050400 735-EXIT.
050600     EXIT.

050900 740-LIST-SCAN-DOCTORS.
051000     MOVE "740-LIST-SCAN-DOCTORS" TO PARA-NAME.
051100     PERFORM 015-REWIND-DOCMSTR THRU 015-EXIT.
051200     PERFORM 745-LIST-SCAN-ONE-DOCTOR THRU 745-EXIT
051300         UNTIL DOCMSTR-EOF.
051400 740-EXIT.
051500     EXIT.

051600 745-LIST-SCAN-ONE-DOCTOR.
051700     MOVE "745-LIST-SCAN-ONE-DOCTOR" TO PARA-NAME.
051800     IF DOCMSTR-EOF
051900         GO TO 745-EXIT.
052000     READ DOCMSTR NEXT RECORD INTO DOCTOR-MASTER-REC
052100         AT END
052200         MOVE "10" TO DOCMSTR-STATUS
052300         GO TO 745-EXIT
052400     END-READ.
052500     IF DREQ-DOCTOR-DEPARTMENT NOT = SPACES
052600      AND DREQ-DOCTOR-DEPARTMENT NOT = DOCTOR-DEPARTMENT
052700         GO TO 745-EXIT.
052800     IF DREQ-DOCTOR-SPECIALIZATION NOT = SPACES
052900      AND DREQ-DOCTOR-SPECIALIZATION NOT = DOCTOR-SPECIALIZATION
053000         GO TO 745-EXIT.
053100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
053200     MOVE DOCTOR-ID            TO DOCTOR-ID-O.
053300     MOVE DOCTOR-NAME          TO DOCTOR-NAME-O.
053400     MOVE DOCTOR-DEPARTMENT    TO DOCTOR-DEPARTMENT-O.
053500     MOVE DOCTOR-SPECIALIZATION TO DOCTOR-SPECIALIZATION-O.
053600     MOVE DOCTOR-PHONE         TO DOCTOR-PHONE-O.
053700     MOVE DOCTOR-DAILY-CAP     TO DAILY-CAP-O.
053800     IF DOCTOR-IS-ACTIVE
053900         MOVE "YES" TO DOCTOR-ACTIVE-O
054000     ELSE
054100         MOVE "NO " TO DOCTOR-ACTIVE-O.
054200     WRITE RPT-REC FROM WS-DOCTOR-RPT-REC
054300         AFTER ADVANCING 1.
054400     ADD 1 TO WS-LINES.
054500 745-EXIT.
054600     EXIT.

054700 790-CHECK-PAGINATION.
054800     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
054900     IF WS-LINES > 45
055000         PERFORM 650-PAGE-BREAK THRU 650-EXIT.
055100 790-EXIT.
055200     EXIT.

055300 800-OPEN-FILES.
055400     MOVE "800-OPEN-FILES" TO PARA-NAME.
055500     OPEN INPUT DOCREQ-FILE.
055600     OPEN OUTPUT DOCOK-FILE, SYSOUT, DOCERR-FILE, DOCLIST-PRT.
055700     OPEN I-O DOCMSTR.
055800 800-EXIT.
055900     EXIT.

056000 850-CLOSE-FILES.
056100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056200     CLOSE DOCREQ-FILE, DOCOK-FILE, SYSOUT, DOCERR-FILE,
056300           DOCLIST-PRT, DOCMSTR.
056400 850-EXIT.
056500     EXIT.

056600 900-READ-DOCREQ.
056700     MOVE "900-READ-DOCREQ" TO PARA-NAME.
056800     READ DOCREQ-FILE
056900         AT END
057000         MOVE "N" TO MORE-DATA-SW
057100         GO TO 900-EXIT
057200     END-READ.
057300     MOVE "N" TO ERROR-FOUND-SW.
057400     ADD 1 TO RECORDS-READ.
057500 900-EXIT.
057600     EXIT.

057700 999-CLEANUP.
057800     MOVE "999-CLEANUP" TO PARA-NAME.
057900     IF NOT DREQ-TRAILER-REC
058000         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
058100         GO TO 1000-ABEND-RTN.

058200     IF RECORDS-READ NOT EQUAL TO DRTR-DETAIL-COUNT
058300         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
058400                               TO ABEND-REASON
058500         MOVE RECORDS-READ     TO ACTUAL-VAL
058600         MOVE DRTR-DETAIL-COUNT TO EXPECTED-VAL
058700         WRITE SYSOUT-REC FROM ABEND-REC.

058800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.

058900     DISPLAY "** RECORDS READ **".
059000     DISPLAY RECORDS-READ.
059100     DISPLAY "** RECORDS WRITTEN **".
059200     DISPLAY RECORDS-WRITTEN.
059300     DISPLAY "** ERROR RECORDS FOUND **".
059400     DISPLAY RECORDS-IN-ERROR.
059500     DISPLAY "******** NORMAL END OF JOB DOCMAINT ********".
059600 999-EXIT.
059700     EXIT.

059800 1000-ABEND-RTN.
059900     WRITE SYSOUT-REC FROM ABEND-REC.
060000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060100     DISPLAY "*** ABNORMAL END OF JOB-DOCMAINT ***" UPON CONSOLE.
060200     DIVIDE ZERO-VAL INTO ONE-VAL.
