000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BILLPROC.
000400 AUTHOR. R. DELACRUZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/05/90.
000700 DATE-COMPILED. 02/05/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* BILLPROC  -  OUTPATIENT BILLING EVENT PROCESSOR.                *
001100*                                                                 *
001200* READS THE BILLING-EVENT FILE WRITTEN BY APPTSTAT AND POSTS      *
001300* BILLMSTR ACCORDINGLY -                                          *
001400*   COMPLETED  - RAISE A NEW BILL FOR THE CONSULTATION + THE      *
001500*                MEDICATION FEE, UNLESS ONE ALREADY EXISTS FOR    *
001600*                THE APPOINTMENT.                                 *
001700*   CANCELLED  - IF THE CANCEL CAME IN MORE THAN 2 HOURS BEFORE   *
001800*                THE SLOT WAS TO START, VOID OR FULLY REFUND ANY  *
001900*                EXISTING BILL.  OTHERWISE CHARGE THE 50% LATE-   *
002000*                CANCELLATION FEE.                                 *
002100*   NO_SHOW    - RAISE A NEW BILL FOR THE FULL NO-SHOW FEE.        *
002200* THE FEE AND RATE CONSTANTS THEMSELVES COME FROM FEEPROC; THE    *
002300* ARITHMETIC IS DONE BY FEECALC; THE VOID/REFUND STATUS-GUARD     *
002400* LOGIC IS SHARED WITH BILLMAINT THROUGH BILLRFND - THIS PROGRAM  *
002500* OWNS ALL THE BILLMSTR I/O ITSELF, SAME DIVISION OF LABOR AS     *
002600* APPTBOOK/SLOTCHK.                                               *
002700*                                                                 *
002800* CHANGE LOG                                                      *
002900*   02/05/90  RDC  00165  ORIGINAL PROGRAM.                       *
003000*   07/11/90  MWB  00222  CANCELLATION FEE PATH NOW OVERWRITES AN  *
003100*                         EXISTING OPEN BILL INSTEAD OF STACKING   *
003200*                         A SECOND ONE ON TOP OF IT.               *
003300*   09/30/92  AKP  00293  PARTIAL-REFUND-TO-ZERO-OR-LESS ON THE    *
003400*                         LATE-CANCEL FEE PATH NOW RAISES A NEW    *
003500*                         OPEN BILL FOR THE FEE RATHER THAN        *
003600*                         SILENTLY DROPPING IT.                    *
003700*   03/11/98  AKP  00451  Y2K REVIEW - ALL DATE/TIME FIELDS ARE   *
003800*                         CCYYMMDDHHMMSS, NO 2-DIGIT YEARS HERE.  *
003900*   08/02/99  AKP  00452  Y2K SIGN-OFF LOGGED, SEE CR-1999-0452.  *
004000*   06/21/02  LMS  00545  2-HOUR CANCELLATION CUTOFF NOW BUILT BY  *
004100*                         SUBTRACTING FROM THE EVENT'S SLOT-START  *
004200*                         INSTEAD OF ADDING TO WS-NOW - SAFE       *
004300*                         BECAUSE SLOT-START IS ALWAYS WITHIN      *
004400*                         CLINIC HOURS (09:00-18:00), SO NO DAY    *
004500*                         ROLLOVER IS POSSIBLE, UNLIKE WS-NOW      *
004600*                         WHICH BILLPROC CAN SEE AT ANY HOUR.      *
004700*   11/18/02  LMS  00541  NO-SHOW AND LATE-CANCEL FEE RATES ARE    *
004800*                         NOW TAKEN FROM FEEPROC'S LOOKUP RATHER   *
004900*                         THAN HARD-CODED AT .50/1.00.             *
005000******************************************************************

005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     UPSI-0 ON STATUS IS DEBUG-MODE-ON
005700               OFF STATUS IS DEBUG-MODE-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.

006300     SELECT BILLEVT-FILE
006400     ASSIGN TO UT-S-BILLEVT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS IFCODE.

006700     SELECT BILLRSLT-FILE
006800     ASSIGN TO UT-S-BILLRSLT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.

007100     SELECT BILLMSTR
007200            ASSIGN       TO BILLMSTR
007300            ORGANIZATION IS RELATIVE
007400            ACCESS MODE  IS DYNAMIC
007500            RELATIVE KEY IS WS-BILL-RRN
007600            FILE STATUS  IS BILLMSTR-STATUS.

007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC  PIC X(130).

008600* ONE RECORD PER APPOINTMENT STATUS CHANGE ACCEPTED BY APPTSTAT - *
008700* NO TRAILER, THIS FILE IS CONSUMED UNTIL END OF FILE.            *
008800 FD  BILLEVT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS BILLING-EVENT-REC.
009300     COPY BILLEVT.

009400 FD  BILLRSLT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 60 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS BILL-RESULT-REC.
010000 01  BILL-RESULT-REC.
010100     05  BRES-APPOINTMENT-ID        PIC 9(9).
010200     05  BRES-BILL-ID               PIC 9(9).
010300     05  BRES-ACTION                PIC X(8).
010400     05  BRES-REASON-CD             PIC 9(4).
010500     05  FILLER                     PIC X(30).

010600 FD  BILLMSTR
010700     RECORD CONTAINS 179 CHARACTERS
010800     DATA RECORD IS BILL-MASTER-REC.
010900     COPY BILLMSTR.

011000 WORKING-STORAGE SECTION.

011100 01  FILE-STATUS-CODES.
011200     05  IFCODE                     PIC X(2).
011300         88  CODE-READ               VALUE SPACES.
011400         88  NO-MORE-DATA            VALUE "10".
011500     05  OFCODE                     PIC X(2).
011600         88  CODE-WRITE              VALUE SPACES.
011700     05  BILLMSTR-STATUS            PIC X(2).
011800         88  BILL-RECORD-FOUND       VALUE "00".
011900         88  BILL-RECORD-NOT-FOUND   VALUE "23".
012000         88  BILL-RECORD-EOF         VALUE "10".
012100     05  FILLER                     PIC X(5) VALUE SPACES.

012200 01  WS-KEY-FIELDS.
012300     05  WS-BILL-RRN                PIC 9(9) COMP.
012400     05  WS-BILL-RRN-R REDEFINES WS-BILL-RRN.
012500         10  WS-BILL-RRN-ED         PIC 9(9).
012600     05  WS-NEXT-BILL-ID            PIC 9(9) COMP VALUE 1.
012700     05  WS-NEXT-BILL-ID-R REDEFINES WS-NEXT-BILL-ID.
012800         10  WS-NEXT-BILL-ID-ED     PIC 9(9).
012900     05  FILLER                     PIC X(5) VALUE SPACES.

013000 01  WS-DATE-TIME-FIELDS.
013100     05  WS-CURRENT-DATE            PIC 9(8).
013200     05  WS-CURRENT-TIME            PIC 9(6).
013300     05  WS-NOW                     PIC 9(14).
013400     05  WS-NOW-R REDEFINES WS-NOW.
013500         10  WS-NOW-DATE            PIC 9(8).
013600         10  WS-NOW-TIME            PIC 9(6).
013700     05  WS-CANCEL-CUTOFF           PIC 9(14).
013800     05  FILLER                     PIC X(5) VALUE SPACES.

013900 01  MORE-BILLEVT-SW               PIC X(1) VALUE "Y".
014000     88  NO-MORE-BILLEVT-RECS       VALUE "N".

014100 01  WS-BILL-FOUND-SW              PIC X(1) VALUE "N".
014200     88  BILL-WAS-FOUND             VALUE "Y".
014300     88  BILL-WAS-NOT-FOUND         VALUE "N".

014400 01  COUNTERS-AND-ACCUMULATORS.
014500     05  RECORDS-READ               PIC S9(9) COMP VALUE ZERO.
014600     05  RECORDS-WRITTEN            PIC S9(9) COMP VALUE ZERO.
014700     05  BILLS-CREATED              PIC S9(9) COMP VALUE ZERO.
014800     05  BILLS-VOIDED               PIC S9(9) COMP VALUE ZERO.
014900     05  BILLS-REFUNDED             PIC S9(9) COMP VALUE ZERO.
015000     05  WS-TOTAL-BILLED            PIC S9(8)V99 COMP-3 VALUE ZERO.
015100     05  FILLER                     PIC X(5) VALUE SPACES.

015110* SCRATCH AREA FOR THE LATE-CANCEL REFUND-BALANCE ARITHMETIC IN   *
015120* 420-FEE-PATH - KEPT SEPARATE FROM WS-TOTAL-BILLED ABOVE SO THE  *
015130* JOB ACCUMULATOR IS NEVER CLOBBERED BY A PER-EVENT CALCULATION.  *
015140 01  WS-CALC-FIELDS.
015150     05  WS-REFUND-BALANCE          PIC S9(8)V99 COMP-3 VALUE ZERO.
015160     05  FILLER                     PIC X(5) VALUE SPACES.

015200* DUPLICATED FROM FEEPROC'S LINKAGE SECTION - SHOP STANDARD IS    *
015300* TO HAND-COPY A CALLED SUBPROGRAM'S LINKAGE LAYOUT INTO THE      *
015400* CALLER RATHER THAN SHARE A COPYBOOK, SAME AS SLOTCHK'S CALLERS  *
015500* DO.  FEE-CODE ON THIS RELEASE IS ALWAYS "STANDARD" - SEE THE    *
015600* REMARKS IN FEESKED.                                             *
015700 01  WS-FEE-CODE-IN                 PIC X(20) VALUE "STANDARD".
015800 01  WS-CONSULTATION-FEE            PIC S9(6)V9(2) COMP-3.
015900 01  WS-MEDICATION-FEE              PIC S9(6)V9(2) COMP-3.
016000 01  WS-TAX-RATE                    PIC S9(2)V9(2) COMP-3.
016100 01  WS-CANCEL-FEE-RATE-OUT         PIC S9(2)V9(2) COMP-3.
016200 01  WS-NOSHOW-FEE-RATE-OUT         PIC S9(2)V9(2) COMP-3.
016300 01  WS-FEEPROC-SQLCODE             PIC S9(9) COMP-5.

016400* DUPLICATED FROM FEECALC'S LINKAGE SECTION.                      *
016500 01  CALC-FEE-REC.
016600     05  CALC-TYPE-SW               PIC X.
016700         88  CONSULT-BILL            VALUE "C".
016800         88  CANCEL-FEE-CALC         VALUE "X".
016900         88  NOSHOW-FEE-CALC         VALUE "N".
017000     05  FEE-APPT-ID                PIC 9(9).
017100     05  FEE-CONSULTATION-FEE       PIC S9(8)V99 COMP-3.
017200     05  FEE-MEDICATION-FEE         PIC S9(8)V99 COMP-3.
017300     05  FEE-TAX-RATE               PIC S9(2)V99 COMP-3.
017400     05  FEE-CANCEL-RATE            PIC S9(2)V99 COMP-3.
017500     05  FEE-NOSHOW-RATE            PIC S9(2)V99 COMP-3.
017600     05  FEE-TAX-AMOUNT             PIC S9(8)V99 COMP-3.
017700     05  FEE-TAX-AMOUNT-R REDEFINES FEE-TAX-AMOUNT.
017800         10  FEE-TAX-AMOUNT-ED      PIC $$$,$$9.99.
017900     05  FEE-TOTAL-AMOUNT           PIC S9(8)V99 COMP-3.
018000     05  FEE-CALCULATED-FEE         PIC S9(8)V99 COMP-3.
018100     05  FEE-CALCULATED-FEE-R REDEFINES FEE-CALCULATED-FEE.
018200         10  FEE-CALCULATED-FEE-ED  PIC $$$,$$9.99.
018300     05  FILLER                     PIC X(10).

018400* DUPLICATED FROM BILLRFND'S LINKAGE SECTION.                     *
018500 01  BILL-RFND-REC.
018600     05  RFND-ACTION-SW             PIC X.
018700         88  RFND-ACTION-VOID        VALUE "V".
018800         88  RFND-ACTION-MARK-PAID   VALUE "P".
018900         88  RFND-ACTION-REFUND      VALUE "R".
019000     05  CUR-BILL-STATUS            PIC X(8).
019100         88  CUR-STATUS-OPEN         VALUE "OPEN    ".
019200         88  CUR-STATUS-PAID         VALUE "PAID    ".
019300         88  CUR-STATUS-VOID         VALUE "VOID    ".
019400         88  CUR-STATUS-REFUNDED     VALUE "REFUNDED".
019500     05  BILL-RFND-TOTAL-AMOUNT     PIC S9(8)V99 COMP-3.
019600     05  RFND-REQUESTED-AMOUNT      PIC S9(8)V99 COMP-3.
019700     05  NEW-BILL-STATUS            PIC X(8).
019800     05  NEW-BILL-STATUS-R REDEFINES NEW-BILL-STATUS.
019900         10  NEW-BILL-STATUS-1ST-CHAR PIC X(1).
020000         10  FILLER                 PIC X(7).
020100     05  FILLER                     PIC X(10).

020200 01  CALC-CALL-RET-CODE             PIC S9(4) COMP.

020300 COPY ABENDREC.

020400 PROCEDURE DIVISION.
020500 000-MAINLINE.
020600     MOVE "000-MAINLINE" TO PARA-NAME.
020700     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
020800     PERFORM 100-PROCESS-EVENT THRU 100-EXIT
020900         UNTIL NO-MORE-BILLEVT-RECS.
021000     PERFORM 900-CLEANUP THRU 900-EXIT.
021100     MOVE ZERO TO RETURN-CODE.
021200     GOBACK.

021300 010-HOUSEKEEPING.
021400     MOVE "010-HOUSEKEEPING" TO PARA-NAME.
021500     DISPLAY "BILLPROC - HOUSEKEEPING".
021600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
021700     ACCEPT WS-CURRENT-TIME FROM TIME.
021800     MOVE WS-CURRENT-DATE TO WS-NOW-DATE.
021900     MOVE WS-CURRENT-TIME TO WS-NOW-TIME.
022000     OPEN INPUT BILLEVT-FILE.
022100     OPEN OUTPUT BILLRSLT-FILE, SYSOUT.
022200     OPEN I-O BILLMSTR.
022300     PERFORM 020-FIND-NEXT-BILL-ID THRU 020-EXIT.
022400     READ BILLEVT-FILE
022500         AT END
022600         MOVE "N" TO MORE-BILLEVT-SW
022700     END-READ.
022800 010-EXIT.
022900     EXIT.

023000 015-REWIND-BILLMSTR.
023100     MOVE "015-REWIND-BILLMSTR" TO PARA-NAME.
023200     MOVE 1 TO WS-BILL-RRN.
023300     START BILLMSTR KEY IS NOT LESS THAN WS-BILL-RRN
023400         INVALID KEY
023500         MOVE "10" TO BILLMSTR-STATUS
023600     END-START.
023700 015-EXIT.
023800     EXIT.

023900 020-FIND-NEXT-BILL-ID.
024000     MOVE "020-FIND-NEXT-BILL-ID" TO PARA-NAME.
024100* BILLMSTR IS SCANNED ONCE AT START-UP TO FIND THE HIGHEST        *
024200* BILL-ID ON FILE - THE NEXT RECORD WE ADD USES ID + 1.           *
024300     MOVE ZERO TO WS-NEXT-BILL-ID.
024400     PERFORM 015-REWIND-BILLMSTR THRU 015-EXIT.
024500     PERFORM 025-READ-BILLMSTR-NEXT THRU 025-EXIT
024600         UNTIL BILL-RECORD-EOF.
024700     ADD 1 TO WS-NEXT-BILL-ID.
024800 020-EXIT.
024900     EXIT.

025000 025-READ-BILLMSTR-NEXT.
025100     MOVE "025-READ-BILLMSTR-NEXT" TO PARA-NAME.
025200     IF BILL-RECORD-EOF
025300         GO TO 025-EXIT.
025400     READ BILLMSTR NEXT RECORD
025500         AT END
025600         MOVE "10" TO BILLMSTR-STATUS
025700         GO TO 025-EXIT
025800     END-READ.
025900     IF BILL-ID > WS-NEXT-BILL-ID
026000         MOVE BILL-ID TO WS-NEXT-BILL-ID.
026100 025-EXIT.
026200     EXIT.

026300 100-PROCESS-EVENT.
026400     MOVE "100-PROCESS-EVENT" TO PARA-NAME.
026500     ADD 1 TO RECORDS-READ.
026600     MOVE SPACES TO BILL-RESULT-REC.
026700     MOVE EVT-APPOINTMENT-ID TO BRES-APPOINTMENT-ID.
026800     MOVE ZERO TO BRES-BILL-ID, BRES-REASON-CD.

026900     EVALUATE TRUE
027000         WHEN EVT-IS-COMPLETED
027100             PERFORM 300-COMPLETED-BILL THRU 300-EXIT
027200         WHEN EVT-IS-CANCELLED
027300             PERFORM 400-CANCEL-BILL THRU 400-EXIT
027400         WHEN EVT-IS-NO-SHOW
027500             PERFORM 500-NOSHOW-BILL THRU 500-EXIT
027600     END-EVALUATE.

027700     WRITE BILL-RESULT-REC.
027800     ADD 1 TO RECORDS-WRITTEN.

027900     READ BILLEVT-FILE
028000         AT END
028100         MOVE "N" TO MORE-BILLEVT-SW
028200     END-READ.
028300 100-EXIT.
028400     EXIT.

028500 200-FIND-BILL-BY-APPT.
028600     MOVE "200-FIND-BILL-BY-APPT" TO PARA-NAME.
028700* BILLMSTR HAS NO ALTERNATE INDEX ON APPOINTMENT-ID - SAME        *
028800* SEQUENTIAL-SCAN HABIT USED ELSEWHERE IN THIS SYSTEM FOR ANY     *
028900* LOOKUP THAT IS NOT BY THE RELATIVE KEY ITSELF.                  *
029000     MOVE "N" TO WS-BILL-FOUND-SW.
029100     PERFORM 015-REWIND-BILLMSTR THRU 015-EXIT.
029200     PERFORM 210-READ-BILL-NEXT THRU 210-EXIT
029300         UNTIL BILL-RECORD-EOF OR BILL-WAS-FOUND.
029400 200-EXIT.
029500     EXIT.

029600 210-READ-BILL-NEXT.
029700     MOVE "210-READ-BILL-NEXT" TO PARA-NAME.
029800     READ BILLMSTR NEXT RECORD
029900         AT END
030000         MOVE "10" TO BILLMSTR-STATUS
030100         GO TO 210-EXIT
030200     END-READ.
030300     IF BILL-APPOINTMENT-ID = EVT-APPOINTMENT-ID
030400         MOVE "Y" TO WS-BILL-FOUND-SW.
030500 210-EXIT.
030600     EXIT.

030700 300-COMPLETED-BILL.
030800     MOVE "300-COMPLETED-BILL" TO PARA-NAME.
030900     PERFORM 200-FIND-BILL-BY-APPT THRU 200-EXIT.
031000     IF BILL-WAS-FOUND
031100         MOVE 0100 TO BRES-REASON-CD
031200         MOVE "REJECTED" TO BRES-ACTION
031300         GO TO 300-EXIT.

031400     MOVE "C" TO CALC-TYPE-SW.
031500     PERFORM 330-CALL-FEEPROC THRU 330-EXIT.
031600     MOVE WS-CONSULTATION-FEE TO FEE-CONSULTATION-FEE.
031700     MOVE WS-MEDICATION-FEE   TO FEE-MEDICATION-FEE.
031800     MOVE WS-TAX-RATE         TO FEE-TAX-RATE.
031900     CALL "FEECALC" USING CALC-FEE-REC, CALC-CALL-RET-CODE.

032000     MOVE WS-NEXT-BILL-ID      TO BILL-ID, WS-BILL-RRN.
032100     MOVE EVT-PATIENT-ID       TO BILL-PATIENT-ID.
032200     MOVE EVT-APPOINTMENT-ID   TO BILL-APPOINTMENT-ID.
032300     MOVE FEE-CONSULTATION-FEE TO BILL-CONSULTATION-FEE.
032400     MOVE FEE-MEDICATION-FEE   TO BILL-MEDICATION-FEE.
032500     MOVE FEE-TAX-AMOUNT       TO BILL-TAX-AMOUNT.
032600     MOVE FEE-TOTAL-AMOUNT     TO BILL-TOTAL-AMOUNT.
032700     MOVE "OPEN    "           TO BILL-STATUS.
032800     MOVE ZERO                 TO BILL-REFUND-AMOUNT.
032900     MOVE SPACES               TO BILL-REFUND-REASON.
033000     MOVE WS-NOW               TO BILL-CREATED-AT.
033100     WRITE BILL-MASTER-REC
033200         INVALID KEY
033300         MOVE "** PROBLEM WRITING BILLMSTR - NEW BILL" TO
033400                                  ABEND-REASON
033500         MOVE BILLMSTR-STATUS TO EXPECTED-VAL
033600         GO TO 1000-ABEND-RTN
033700     END-WRITE.
033800     ADD 1 TO WS-NEXT-BILL-ID.
033900     ADD 1 TO BILLS-CREATED.
034000     ADD BILL-TOTAL-AMOUNT TO WS-TOTAL-BILLED.
034100     MOVE BILL-ID     TO BRES-BILL-ID.
034200     MOVE "BILLED  " TO BRES-ACTION.
034300 300-EXIT.
034400     EXIT.

034500 330-CALL-FEEPROC.
034600     MOVE "330-CALL-FEEPROC" TO PARA-NAME.
034700     CALL "FEEPROC" USING WS-FEE-CODE-IN,
034800         WS-CONSULTATION-FEE, WS-MEDICATION-FEE, WS-TAX-RATE,
034900         WS-CANCEL-FEE-RATE-OUT, WS-NOSHOW-FEE-RATE-OUT,
035000         WS-FEEPROC-SQLCODE.
035100 330-EXIT.
035200     EXIT.

035300 400-CANCEL-BILL.
035400     MOVE "400-CANCEL-BILL" TO PARA-NAME.
035500* THE 2-HOUR LEAD TIME IS SUBTRACTED FROM THE EVENT'S SLOT-START   062102LS
035600* RATHER THAN ADDED TO WS-NOW - SLOT-START NEVER FALLS BEFORE      062102LS
035700* 09:00 SO THE SUBTRACTION NEVER CROSSES A DAY BOUNDARY, WHICH A   062102LS
035800* PLAIN ADD AGAINST WS-NOW COULD NOT GUARANTEE.                    062102LS
035900     SUBTRACT 020000 FROM EVT-SLOT-START GIVING WS-CANCEL-CUTOFF.
036000     PERFORM 200-FIND-BILL-BY-APPT THRU 200-EXIT.
036100     IF WS-NOW < WS-CANCEL-CUTOFF
036200         PERFORM 410-VOID-PATH THRU 410-EXIT
036300     ELSE
036400         PERFORM 420-FEE-PATH THRU 420-EXIT.
036500 400-EXIT.
036600     EXIT.

036700 410-VOID-PATH.
036800     MOVE "410-VOID-PATH" TO PARA-NAME.
036900     IF BILL-WAS-NOT-FOUND
037000         MOVE "NO-ACTN " TO BRES-ACTION
037100         GO TO 410-EXIT.

037200     IF BILL-IS-OPEN
037300         MOVE "V" TO RFND-ACTION-SW
037400         MOVE BILL-STATUS TO CUR-BILL-STATUS
037500         MOVE BILL-TOTAL-AMOUNT TO BILL-RFND-TOTAL-AMOUNT
037600         CALL "BILLRFND" USING BILL-RFND-REC, CALC-CALL-RET-CODE
037700         IF CALC-CALL-RET-CODE = ZERO
037800             MOVE NEW-BILL-STATUS TO BILL-STATUS
037900             PERFORM 440-REWRITE-BILL THRU 440-EXIT
038000             ADD 1 TO BILLS-VOIDED
038100             MOVE BILL-ID TO BRES-BILL-ID
038200             MOVE "VOIDED  " TO BRES-ACTION
038300         ELSE
038400             MOVE CALC-CALL-RET-CODE TO BRES-REASON-CD
038500             MOVE "NO-ACTN " TO BRES-ACTION
038600         END-IF
038700     ELSE IF BILL-IS-PAID
038800         MOVE "R" TO RFND-ACTION-SW
038900         MOVE BILL-STATUS TO CUR-BILL-STATUS
039000         MOVE BILL-TOTAL-AMOUNT TO BILL-RFND-TOTAL-AMOUNT
039100         MOVE BILL-TOTAL-AMOUNT TO RFND-REQUESTED-AMOUNT
039200         CALL "BILLRFND" USING BILL-RFND-REC, CALC-CALL-RET-CODE
039300         IF CALC-CALL-RET-CODE = ZERO
039400             MOVE NEW-BILL-STATUS TO BILL-STATUS
039500             MOVE BILL-TOTAL-AMOUNT TO BILL-REFUND-AMOUNT
039600             MOVE "Cancellation > 2h before appointment start"
039700                                  TO BILL-REFUND-REASON
039800             PERFORM 440-REWRITE-BILL THRU 440-EXIT
039900             ADD 1 TO BILLS-REFUNDED
040000             MOVE BILL-ID TO BRES-BILL-ID
040100             MOVE "REFUNDED" TO BRES-ACTION
040200         ELSE
040300             MOVE CALC-CALL-RET-CODE TO BRES-REASON-CD
040400             MOVE "NO-ACTN " TO BRES-ACTION
040500         END-IF
040600     ELSE
040700         MOVE "NO-ACTN " TO BRES-ACTION.
040800 410-EXIT.
040900     EXIT.

041000 420-FEE-PATH.
041100     MOVE "420-FEE-PATH" TO PARA-NAME.
041200     MOVE "X" TO CALC-TYPE-SW.
041300     PERFORM 330-CALL-FEEPROC THRU 330-EXIT.
041400     MOVE WS-CONSULTATION-FEE   TO FEE-CONSULTATION-FEE.
041500     MOVE WS-CANCEL-FEE-RATE-OUT TO FEE-CANCEL-RATE.
041600     CALL "FEECALC" USING CALC-FEE-REC, CALC-CALL-RET-CODE.

041700     IF BILL-WAS-NOT-FOUND
041800         PERFORM 450-WRITE-FEE-BILL THRU 450-EXIT
041900     ELSE IF BILL-IS-OPEN
042000         MOVE FEE-CALCULATED-FEE TO BILL-CONSULTATION-FEE
042100         MOVE ZERO TO BILL-MEDICATION-FEE, BILL-TAX-AMOUNT
042200         MOVE FEE-CALCULATED-FEE TO BILL-TOTAL-AMOUNT
042300         PERFORM 440-REWRITE-BILL THRU 440-EXIT
042330         ADD BILL-TOTAL-AMOUNT TO WS-TOTAL-BILLED
042400         MOVE BILL-ID TO BRES-BILL-ID
042500         MOVE "BILLED  " TO BRES-ACTION
042600     ELSE IF BILL-IS-PAID
042700         COMPUTE WS-REFUND-BALANCE ROUNDED =
042800             BILL-TOTAL-AMOUNT - FEE-CALCULATED-FEE
042900         IF WS-REFUND-BALANCE > ZERO
043000             MOVE "R" TO RFND-ACTION-SW
043100             MOVE BILL-STATUS TO CUR-BILL-STATUS
043200             MOVE BILL-TOTAL-AMOUNT TO BILL-RFND-TOTAL-AMOUNT
043300             MOVE WS-REFUND-BALANCE TO RFND-REQUESTED-AMOUNT
043400             CALL "BILLRFND" USING BILL-RFND-REC,
043500                 CALC-CALL-RET-CODE
043600             IF CALC-CALL-RET-CODE = ZERO
043700                 MOVE NEW-BILL-STATUS TO BILL-STATUS
043800                 MOVE WS-REFUND-BALANCE TO BILL-REFUND-AMOUNT
043900                 MOVE "Cancellation <=2h before start - 50% fee"
044000                                  TO BILL-REFUND-REASON
044100                 PERFORM 440-REWRITE-BILL THRU 440-EXIT
044200                 ADD 1 TO BILLS-REFUNDED
044300                 MOVE BILL-ID TO BRES-BILL-ID
044400                 MOVE "REFUNDED" TO BRES-ACTION
044500             ELSE
044600                 MOVE CALC-CALL-RET-CODE TO BRES-REASON-CD
044700                 MOVE "NO-ACTN " TO BRES-ACTION
044800             END-IF
044900         ELSE
045000             PERFORM 450-WRITE-FEE-BILL THRU 450-EXIT
045100         END-IF
045200     ELSE
045300         MOVE "NO-ACTN " TO BRES-ACTION.
045500 420-EXIT.
045600     EXIT.

045700 440-REWRITE-BILL.
045800     MOVE "440-REWRITE-BILL" TO PARA-NAME.
045900     REWRITE BILL-MASTER-REC
046000         INVALID KEY
046100         MOVE "** PROBLEM REWRITING BILLMSTR" TO ABEND-REASON
046200         MOVE BILLMSTR-STATUS TO EXPECTED-VAL
046300         GO TO 1000-ABEND-RTN
046400     END-REWRITE.
046500 440-EXIT.
046600     EXIT.

046700 450-WRITE-FEE-BILL.
046800     MOVE "450-WRITE-FEE-BILL" TO PARA-NAME.
046900     MOVE WS-NEXT-BILL-ID      TO BILL-ID, WS-BILL-RRN.
047000     MOVE EVT-PATIENT-ID       TO BILL-PATIENT-ID.
047100     MOVE EVT-APPOINTMENT-ID   TO BILL-APPOINTMENT-ID.
047200     MOVE FEE-CALCULATED-FEE   TO BILL-CONSULTATION-FEE.
047300     MOVE ZERO                 TO BILL-MEDICATION-FEE.
047400     MOVE ZERO                 TO BILL-TAX-AMOUNT.
047500     MOVE FEE-CALCULATED-FEE   TO BILL-TOTAL-AMOUNT.
047600     MOVE "OPEN    "           TO BILL-STATUS.
047700     MOVE ZERO                 TO BILL-REFUND-AMOUNT.
047800     MOVE SPACES               TO BILL-REFUND-REASON.
047900     MOVE WS-NOW               TO BILL-CREATED-AT.
048000     WRITE BILL-MASTER-REC
048100         INVALID KEY
048200         MOVE "** PROBLEM WRITING BILLMSTR - FEE BILL" TO
048300                                  ABEND-REASON
048400         MOVE BILLMSTR-STATUS TO EXPECTED-VAL
048500         GO TO 1000-ABEND-RTN
048600     END-WRITE.
048700     ADD 1 TO WS-NEXT-BILL-ID.
048800     ADD 1 TO BILLS-CREATED.
048850     ADD BILL-TOTAL-AMOUNT TO WS-TOTAL-BILLED.
048900     MOVE BILL-ID     TO BRES-BILL-ID.
049000     MOVE "BILLED  " TO BRES-ACTION.
049100 450-EXIT.
049200     EXIT.

049300 500-NOSHOW-BILL.
049400     MOVE "500-NOSHOW-BILL" TO PARA-NAME.
049500     MOVE "N" TO CALC-TYPE-SW.
049600     PERFORM 330-CALL-FEEPROC THRU 330-EXIT.
049700     MOVE WS-CONSULTATION-FEE    TO FEE-CONSULTATION-FEE.
049800     MOVE WS-NOSHOW-FEE-RATE-OUT TO FEE-NOSHOW-RATE.
049900     CALL "FEECALC" USING CALC-FEE-REC, CALC-CALL-RET-CODE.

050000     MOVE WS-NEXT-BILL-ID      TO BILL-ID, WS-BILL-RRN.
050100     MOVE EVT-PATIENT-ID       TO BILL-PATIENT-ID.
050200     MOVE EVT-APPOINTMENT-ID   TO BILL-APPOINTMENT-ID.
050300     MOVE FEE-CALCULATED-FEE   TO BILL-CONSULTATION-FEE.
050400     MOVE ZERO                 TO BILL-MEDICATION-FEE.
050450     MOVE ZERO                 TO BILL-TAX-AMOUNT.
050600     MOVE FEE-CALCULATED-FEE   TO BILL-TOTAL-AMOUNT.
050700     MOVE "OPEN    "           TO BILL-STATUS.
050800     MOVE ZERO                 TO BILL-REFUND-AMOUNT.
050900     MOVE SPACES               TO BILL-REFUND-REASON.
051000     MOVE WS-NOW               TO BILL-CREATED-AT.
051100     WRITE BILL-MASTER-REC
051200         INVALID KEY
051300         MOVE "** PROBLEM WRITING BILLMSTR - NOSHOW BILL" TO
051400                                  ABEND-REASON
051500         MOVE BILLMSTR-STATUS TO EXPECTED-VAL
051600         GO TO 1000-ABEND-RTN
051700     END-WRITE.
051800     ADD 1 TO WS-NEXT-BILL-ID.
051900     ADD 1 TO BILLS-CREATED.
052000     ADD BILL-TOTAL-AMOUNT TO WS-TOTAL-BILLED.
052100     MOVE BILL-ID     TO BRES-BILL-ID.
052200     MOVE "BILLED  " TO BRES-ACTION.
052300 500-EXIT.
052400     EXIT.

052500 900-CLEANUP.
052600     MOVE "900-CLEANUP" TO PARA-NAME.
052700     CLOSE BILLEVT-FILE, BILLRSLT-FILE, SYSOUT, BILLMSTR.
052800     DISPLAY "** RECORDS READ         **" RECORDS-READ.
052900     DISPLAY "** BILLS CREATED        **" BILLS-CREATED.
053000     DISPLAY "** BILLS VOIDED         **" BILLS-VOIDED.
053100     DISPLAY "** BILLS REFUNDED       **" BILLS-REFUNDED.
053150     DISPLAY "** TOTAL AMOUNT BILLED  **" WS-TOTAL-BILLED.
053200     DISPLAY "******** NORMAL END OF JOB BILLPROC ********".
053300 900-EXIT.
053400     EXIT.

053500 1000-ABEND-RTN.
053600     WRITE SYSOUT-REC FROM ABEND-REC.
053700     CLOSE BILLEVT-FILE, BILLRSLT-FILE, SYSOUT, BILLMSTR.
053800     DISPLAY "*** ABNORMAL END OF JOB-BILLPROC ***" UPON CONSOLE.
053900     DIVIDE ZERO-VAL INTO ONE-VAL.
